000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  INV3000.
000400 AUTHOR.      M T CHANG.
000500 INSTALLATION. RETAIL SYSTEMS GROUP.
000600 DATE-WRITTEN. 03/02/1989.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    INV3000  --  STOCK ALERT AND INVENTORY SUMMARY REPORTS       *
001200*                                                                *
001300*    LOADS THE STORE, PRODUCT AND STORE-INVENTORY MASTERS INTO    *
001400*    WORKING-STORAGE TABLES (SAME LOAD LOGIC AS SAL1000 AND       *
001500*    INV2000) AND PRINTS TWO MANAGEMENT REPORTS, ONE STORE AT A   *
001600*    TIME IN STORE-ID SEQUENCE -- FIRST THE STOCK ALERT REPORT    *
001700*    (EVERY ACTIVE ASSIGNMENT AT OR BELOW ITS REORDER MINIMUM),   *
001800*    THEN THE INVENTORY SUMMARY REPORT (PRODUCT COUNT, LOW-STOCK  *
001900*    AND OUT-OF-STOCK COUNTS, AND EXTENDED INVENTORY VALUE).      *
002000*    READ ONLY -- THIS PROGRAM DOES NOT REWRITE THE INVENTORY     *
002100*    FILE.                                                        *
002200******************************************************************
002300*
002400*    CHANGE LOG
002500*
002600*    DATE       BY   REQUEST   DESCRIPTION
002700*    ---------  ---  --------  ----------------------------------
002800*    03/02/1989 MTC  IS-0276   ORIGINAL PROGRAM -- STOCK ALERT
002900*                              REPORT ONLY, REQUESTED BY THE
003000*                              PURCHASING DESK.
003100*    08/14/1990 MTC  IS-0325   INVENTORY SUMMARY REPORT ADDED SO
003200*                              PURCHASING CAN SEE VALUE ON HAND
003300*                              WITHOUT RUNNING TWO JOBS.
003400*    05/03/1993 JQP  IS-0378   OUT-OF-STOCK ITEMS NOW ALSO COUNTED
003500*                              AS LOW STOCK IN THE SUMMARY REPORT.
003600*    12/29/1998 SLR  IS-0501   Y2K -- HEADING DATE EXPANDED TO A
003700*                              FOUR DIGIT YEAR.
003800*    09/17/2002 HBG  IS-0547   INACTIVE ASSIGNMENTS EXCLUDED FROM
003900*                              BOTH REPORTS -- A DEACTIVATED
004000*                              PRODUCT SHOULD NOT ALARM PURCHASING.
004050*    08/22/2006 HBG  IS-0601   BOTH HEADINGS NOW SHOW A TIME OF
004060*                              DAY SO PURCHASING CAN TELL A RERUN
004070*                              FROM THE ORIGINAL LISTING.  THE
004080*                              UNUSED KEY VIEWS ON THE PRINT
004090*                              LINES WERE TAKEN OUT -- NOTHING
004095*                              EVER READ THEM.
004102*    08/25/2006 HBG  IS-0602   ST-COUNT AND PR-COUNT RESTATED AS
004104*                              STANDALONE 77-LEVEL ITEMS, NOT
004106*                              01-LEVEL RECORDS -- THEY WERE NEVER
004108*                              ANYTHING BUT SIMPLE COUNTERS.  THE
004110*                              PROD-ID/STORE-ID PAIR IN THE
004112*                              INVENTORY TABLE IS NOW ALSO CARRIED
004114*                              AS A COMBINED KEY, THE SAME WAY
004116*                              INV2000 ALREADY CARRIES IT, SO THE
004118*                              MASTER LOAD MOVES ONE FIELD INSTEAD
004120*                              OF TWO.
004122*
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500*
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000*
005100 FILE-CONTROL.
005200*
005300     SELECT STORES    ASSIGN TO "STORES"
005400                     ORGANIZATION IS LINE SEQUENTIAL.
005500*
005600     SELECT PRODUCTS  ASSIGN TO "PRODUCTS"
005700                     ORGANIZATION IS LINE SEQUENTIAL.
005800*
005900     SELECT INVENTORY ASSIGN TO "INVENTORY"
006000                     ORGANIZATION IS LINE SEQUENTIAL.
006100*
006200     SELECT RPTFILE   ASSIGN TO "RPTFILE"
006300                     ORGANIZATION IS LINE SEQUENTIAL.
006400*
006500 DATA DIVISION.
006600*
006700 FILE SECTION.
006800*
006900 FD  STORES.
007000     COPY "Cobol-Copy-Stormast.cpy".
007100*
007200 FD  PRODUCTS.
007300     COPY "Cobol-Copy-Prodmast.cpy".
007400*
007500 FD  INVENTORY.
007600     COPY "Cobol-Copy-Invmast.cpy".
007700*
007800 FD  RPTFILE.
007900*
008000 01  RPT-PRINT-LINE           PIC X(132).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400 01  TABLE-LIMITS.
008500     05  WS-MAX-STORES        PIC 9(4)  COMP  VALUE 0500.
008600     05  WS-MAX-PRODUCTS      PIC 9(4)  COMP  VALUE 3000.
008700     05  WS-MAX-INVENTORY     PIC 9(4)  COMP  VALUE 9000.
008800*
008900 01  SWITCHES.
009000     05  STORES-EOF-SWITCH        PIC X  VALUE "N".
009100         88  STORES-EOF                  VALUE "Y".
009200     05  PRODUCTS-EOF-SWITCH      PIC X  VALUE "N".
009300         88  PRODUCTS-EOF                VALUE "Y".
009400     05  INVENTORY-EOF-SWITCH     PIC X  VALUE "N".
009500         88  INVENTORY-EOF               VALUE "Y".
009600*
009700******************************************************************
009800*    IN-MEMORY MASTER TABLES                                      *
009900******************************************************************
010000*
010100 01  STORE-TABLE.
010200     05  ST-ENTRY  OCCURS 1 TO 500 TIMES DEPENDING ON ST-COUNT
010300               ASCENDING KEY IS ST-STORE-ID
010400               INDEXED BY ST-IDX.
010500         10  ST-STORE-ID          PIC 9(06).
010600         10  ST-STORE-NAME        PIC X(30).
010700         10  ST-ACTIVE            PIC X(01).
010800             88  ST-IS-ACTIVE             VALUE "Y".
010900*
011000 77  ST-COUNT                 PIC 9(4)  COMP  VALUE 0.
011100*
011200 01  PRODUCT-TABLE.
011300     05  PR-ENTRY  OCCURS 1 TO 3000 TIMES DEPENDING ON PR-COUNT
011400               ASCENDING KEY IS PR-PROD-ID
011500               INDEXED BY PR-IDX.
011600         10  PR-PROD-ID           PIC 9(06).
011700         10  PR-PROD-NAME         PIC X(30).
011800         10  PR-ACTIVE            PIC X(01).
011900             88  PR-IS-ACTIVE             VALUE "Y".
012000*
012100 77  PR-COUNT                 PIC 9(4)  COMP  VALUE 0.
012200*
012300 01  INVENTORY-TABLE.
012400     05  IV-ENTRY  OCCURS 1 TO 9000 TIMES DEPENDING ON IV-COUNT
012500               INDEXED BY IV-IDX.
012600         10  IV-KEY.
012620             15  IV-PROD-ID       PIC 9(06).
012640             15  IV-STORE-ID      PIC 9(06).
012660         10  IV-KEY-COMBINED  REDEFINES IV-KEY
012670                                  PIC X(12).
012800         10  IV-STOCK             PIC S9(07)  COMP-3.
012900         10  IV-STOCK-MIN         PIC 9(05).
013000         10  IV-SALE-PRICE        PIC S9(08)V99.
013100         10  IV-ACTIVE            PIC X(01).
013200             88  IV-IS-ACTIVE             VALUE "Y".
013300*
013400 01  IV-COUNT                 PIC 9(4)  COMP  VALUE 0.
013500*
013600******************************************************************
013700*    STORE SECTION ACCUMULATORS                                   *
013800******************************************************************
013900*
014000 01  STORE-ACCUMULATORS.
014100     05  SA-PRODUCT-COUNT      PIC 9(05)  COMP-3  VALUE 0.
014200     05  SA-LOW-STOCK-COUNT    PIC 9(05)  COMP-3  VALUE 0.
014300     05  SA-OUT-OF-STOCK-COUNT PIC 9(05)  COMP-3  VALUE 0.
014400     05  SA-INVENTORY-VALUE    PIC S9(12)V99      VALUE 0.
014500*
014600 01  PRODUCT-NAME-WORK        PIC X(30).
014700*
014800 01  RUN-DATE-FIELDS.
014900     05  WS-RUN-DATE          PIC 9(08).
015000     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
015100         10  WS-RUN-YEAR      PIC 9(04).
015200         10  WS-RUN-MONTH     PIC 9(02).
015300         10  WS-RUN-DAY       PIC 9(02).
015320*
015340 01  RUN-TIME-FIELDS.
015360     05  WS-RUN-TIME          PIC 9(06).
015380     05  WS-RUN-TIME-R  REDEFINES WS-RUN-TIME.
015400         10  WS-RUN-HOUR      PIC 9(02).
015420         10  WS-RUN-MINUTE    PIC 9(02).
015440         10  WS-RUN-SECOND    PIC 9(02).
015460*
015480 01  WS-RUN-TIME-DISPLAY.
015500     05  WS-RTD-HOUR          PIC 9(02).
015520     05  FILLER               PIC X(01)  VALUE ":".
015540     05  WS-RTD-MINUTE        PIC 9(02).
015560     05  FILLER               PIC X(01)  VALUE ":".
015580     05  WS-RTD-SECOND        PIC 9(02).
015600*
015620 01  PRINT-FIELDS.
015640     05  PAGE-COUNT           PIC S9(3)  VALUE ZERO.
015660     05  LINES-ON-PAGE        PIC S9(3)  VALUE +55.
015680     05  LINE-COUNT           PIC S9(3)  VALUE +99.
015700*
016000******************************************************************
016100*    STOCK ALERT REPORT LINES                                     *
016200******************************************************************
016300*
016400 01  ALERT-HEADING-LINE-1.
016500     05  FILLER          PIC X(07)  VALUE "DATE:  ".
016600     05  AH1-MONTH       PIC 9(02).
016700     05  FILLER          PIC X(01)  VALUE "/".
016800     05  AH1-DAY         PIC 9(02).
016900     05  FILLER          PIC X(01)  VALUE "/".
017000     05  AH1-YEAR        PIC 9(04).
017100     05  FILLER          PIC X(14)  VALUE SPACE.
017200     05  FILLER          PIC X(30)  VALUE
017300         "STOCK ALERT REPORT           ".
017400     05  FILLER          PIC X(12)  VALUE "      PAGE: ".
017500     05  AH1-PAGE-NUMBER PIC ZZZ9.
017520     05  FILLER          PIC X(08)  VALUE "  TIME: ".
017540     05  AH1-TIME        PIC X(08).
017560     05  FILLER          PIC X(27)  VALUE SPACE.
017700*
017800 01  ALERT-HEADING-LINE-2.
017900     05  FILLER      PIC X(11)  VALUE "STORE: ".
018000     05  AH2-STORE-ID   PIC X(06).
018100     05  FILLER      PIC X(02)  VALUE SPACE.
018200     05  AH2-STORE-NAME PIC X(30).
018300     05  FILLER      PIC X(83)  VALUE SPACE.
018400*
018500 01  ALERT-HEADING-LINE-3.
018600     05  FILLER      PIC X(08)  VALUE "PRODUCT ".
018700     05  FILLER      PIC X(32)  VALUE "PRODUCT NAME                   ".
018800     05  FILLER      PIC X(10)  VALUE "STOCK     ".
018900     05  FILLER      PIC X(10)  VALUE "MINIMUM   ".
019000     05  FILLER      PIC X(12)  VALUE "ALERT TYPE  ".
019100     05  FILLER      PIC X(60)  VALUE SPACE.
019200*
019300 01  STOCK-ALERT-LINE.
019400     05  SAL-PROD-ID        PIC X(06).
019500     05  FILLER             PIC X(02)  VALUE SPACE.
019600     05  SAL-PROD-NAME      PIC X(30).
019700     05  FILLER             PIC X(02)  VALUE SPACE.
019800     05  SAL-STOCK          PIC ZZZZ9.
019900     05  FILLER             PIC X(04)  VALUE SPACE.
020000     05  SAL-MINIMUM        PIC ZZZZ9.
020100     05  FILLER             PIC X(04)  VALUE SPACE.
020200     05  SAL-ALERT-TYPE     PIC X(12).
020300     05  FILLER             PIC X(63)  VALUE SPACE.
020400*
021600 01  NO-ALERT-LINE.
021700     05  FILLER             PIC X(08)  VALUE "        ".
021800     05  NAL-TEXT           PIC X(60)  VALUE
021900         "  NO ITEMS AT OR BELOW REORDER MINIMUM FOR THIS STORE.".
022000     05  FILLER             PIC X(64)  VALUE SPACE.
022100*
022200******************************************************************
022300*    INVENTORY SUMMARY REPORT LINES                                *
022400******************************************************************
022500*
022600 01  SUMMARY-HEADING-LINE-1.
022700     05  FILLER          PIC X(07)  VALUE "DATE:  ".
022800     05  SH1-MONTH       PIC 9(02).
022900     05  FILLER          PIC X(01)  VALUE "/".
023000     05  SH1-DAY         PIC 9(02).
023100     05  FILLER          PIC X(01)  VALUE "/".
023200     05  SH1-YEAR        PIC 9(04).
023300     05  FILLER          PIC X(11)  VALUE SPACE.
023400     05  FILLER          PIC X(30)  VALUE
023500         "INVENTORY SUMMARY REPORT     ".
023600     05  FILLER          PIC X(12)  VALUE "      PAGE: ".
023700     05  SH1-PAGE-NUMBER PIC ZZZ9.
023720     05  FILLER          PIC X(08)  VALUE "  TIME: ".
023740     05  SH1-TIME        PIC X(08).
023760     05  FILLER          PIC X(27)  VALUE SPACE.
023900*
024000 01  SUMMARY-HEADING-LINE-2.
024100     05  FILLER      PIC X(08)  VALUE "STORE   ".
024200     05  FILLER      PIC X(32)  VALUE "STORE NAME                     ".
024300     05  FILLER      PIC X(09)  VALUE "PRODUCTS ".
024400     05  FILLER      PIC X(09)  VALUE "LOW STK  ".
024500     05  FILLER      PIC X(09)  VALUE "OUT STK  ".
024600     05  FILLER      PIC X(19)  VALUE "INVENTORY VALUE    ".
024700     05  FILLER      PIC X(46)  VALUE SPACE.
024800*
024900 01  SUMMARY-LINE.
025000     05  SUL-STORE-ID          PIC X(06).
025100     05  FILLER                PIC X(02)  VALUE SPACE.
025200     05  SUL-STORE-NAME        PIC X(30).
025300     05  FILLER                PIC X(02)  VALUE SPACE.
025400     05  SUL-PRODUCT-COUNT     PIC ZZZZ9.
025500     05  FILLER                PIC X(04)  VALUE SPACE.
025600     05  SUL-LOW-STOCK-COUNT   PIC ZZZZ9.
025700     05  FILLER                PIC X(04)  VALUE SPACE.
025800     05  SUL-OUT-OF-STOCK-COUNT PIC ZZZZ9.
025900     05  FILLER                PIC X(04)  VALUE SPACE.
026000     05  SUL-INVENTORY-VALUE   PIC Z,ZZZ,ZZZ,ZZ9.99-.
026100     05  FILLER                PIC X(48)  VALUE SPACE.
026200*
027200 PROCEDURE DIVISION.
027300*
027400******************************************************************
027500*    000-RUN-INVENTORY-ANALYTICS  --  MAIN LINE                   *
027600******************************************************************
027700*
027800 000-RUN-INVENTORY-ANALYTICS.
027900*
028000     PERFORM 100-INITIALIZE-RUN.
028100     PERFORM 200-PRINT-STOCK-ALERT-REPORT.
028200     PERFORM 400-PRINT-INVENTORY-SUMMARY-REPORT.
028300     CLOSE RPTFILE.
028400     STOP RUN.
028500*
028600******************************************************************
028700*    100-INITIALIZE-RUN  --  LOAD MASTERS                         *
028800******************************************************************
028900*
029000 100-INITIALIZE-RUN.
029100*
029200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
029220     ACCEPT WS-RUN-TIME FROM TIME.
029240     MOVE WS-RUN-HOUR   TO WS-RTD-HOUR.
029260     MOVE WS-RUN-MINUTE TO WS-RTD-MINUTE.
029280     MOVE WS-RUN-SECOND TO WS-RTD-SECOND.
029300     OPEN INPUT  STORES.
029400     PERFORM 110-LOAD-STORE-TABLE UNTIL STORES-EOF.
029500     CLOSE STORES.
029600     OPEN INPUT  PRODUCTS.
029700     PERFORM 120-LOAD-PRODUCT-TABLE UNTIL PRODUCTS-EOF.
029800     CLOSE PRODUCTS.
029900     OPEN INPUT  INVENTORY.
030000     PERFORM 130-LOAD-INVENTORY-TABLE UNTIL INVENTORY-EOF.
030100     CLOSE INVENTORY.
030200     OPEN OUTPUT RPTFILE.
030300*
030400 100-INITIALIZE-RUN-EXIT.
030500     EXIT.
030600*
030700 110-LOAD-STORE-TABLE.
030800*
030900     READ STORES
031000         AT END
031100             MOVE "Y" TO STORES-EOF-SWITCH
031200             GO TO 110-LOAD-STORE-TABLE-EXIT.
031300     IF NOT STORE-IS-ACTIVE
031400         GO TO 110-LOAD-STORE-TABLE-EXIT.
031500     ADD 1 TO ST-COUNT.
031600     MOVE STR-STORE-ID       TO ST-STORE-ID(ST-COUNT).
031700     MOVE STR-STORE-NAME     TO ST-STORE-NAME(ST-COUNT).
031800     MOVE STR-STORE-ACTIVE   TO ST-ACTIVE(ST-COUNT).
031900*
032000 110-LOAD-STORE-TABLE-EXIT.
032100     EXIT.
032200*
032300 120-LOAD-PRODUCT-TABLE.
032400*
032500     READ PRODUCTS
032600         AT END
032700             MOVE "Y" TO PRODUCTS-EOF-SWITCH
032800             GO TO 120-LOAD-PRODUCT-TABLE-EXIT.
032900     ADD 1 TO PR-COUNT.
033000     MOVE PRD-PROD-ID    TO PR-PROD-ID(PR-COUNT).
033100     MOVE PRD-PROD-NAME  TO PR-PROD-NAME(PR-COUNT).
033200     MOVE PRD-PROD-ACTIVE TO PR-ACTIVE(PR-COUNT).
033300*
033400 120-LOAD-PRODUCT-TABLE-EXIT.
033500     EXIT.
033600*
033700 130-LOAD-INVENTORY-TABLE.
033800*
033900     READ INVENTORY
034000         AT END
034100             MOVE "Y" TO INVENTORY-EOF-SWITCH
034200             GO TO 130-LOAD-INVENTORY-TABLE-EXIT.
034300     ADD 1 TO IV-COUNT.
034400     MOVE INV-KEY-COMBINED  TO IV-KEY-COMBINED(IV-COUNT).
034600     MOVE INV-STOCK         TO IV-STOCK(IV-COUNT).
034700     MOVE INV-STOCK-MIN     TO IV-STOCK-MIN(IV-COUNT).
034800     MOVE INV-SALE-PRICE    TO IV-SALE-PRICE(IV-COUNT).
034900     MOVE INV-ACTIVE        TO IV-ACTIVE(IV-COUNT).
035000*
035100 130-LOAD-INVENTORY-TABLE-EXIT.
035200     EXIT.
035300*
035400******************************************************************
035500*    200-PRINT-STOCK-ALERT-REPORT  --  ONE SECTION PER STORE      *
035600******************************************************************
035700*
035800 200-PRINT-STOCK-ALERT-REPORT.
035900*
036000     MOVE 99 TO LINE-COUNT.
036100     IF ST-COUNT = 0
036200         GO TO 200-PRINT-STOCK-ALERT-REPORT-EXIT.
036300     SET ST-IDX TO 1.
036400 200-STORE-LOOP.
036500     IF ST-IDX > ST-COUNT
036600         GO TO 200-PRINT-STOCK-ALERT-REPORT-EXIT.
036700     PERFORM 300-STORE-STOCK-ALERT-SECTION
036800         THRU 300-STORE-STOCK-ALERT-SECTION-EXIT.
036900     SET ST-IDX UP BY 1.
037000     GO TO 200-STORE-LOOP.
037100*
037200 200-PRINT-STOCK-ALERT-REPORT-EXIT.
037300     EXIT.
037400*
037500 300-STORE-STOCK-ALERT-SECTION.
037600*
037700     PERFORM 250-PRINT-ALERT-HEADING-LINES.
037800     MOVE 0 TO SA-PRODUCT-COUNT.
037900     IF IV-COUNT = 0
038000         PERFORM 350-PRINT-NO-ALERT-LINE
038100         GO TO 300-STORE-STOCK-ALERT-SECTION-EXIT.
038200     SET IV-IDX TO 1.
038300 300-SCAN-LOOP.
038400     IF IV-IDX > IV-COUNT
038500         GO TO 300-SCAN-DONE.
038600     IF IV-STORE-ID(IV-IDX) = ST-STORE-ID(ST-IDX)
038700        AND IV-IS-ACTIVE(IV-IDX)
038800        AND IV-STOCK(IV-IDX) <= IV-STOCK-MIN(IV-IDX)
038900         PERFORM 320-PRINT-ALERT-LINE
039000     END-IF.
039100     SET IV-IDX UP BY 1.
039200     GO TO 300-SCAN-LOOP.
039300 300-SCAN-DONE.
039400     IF SA-PRODUCT-COUNT = 0
039500         PERFORM 350-PRINT-NO-ALERT-LINE.
039600*
039700 300-STORE-STOCK-ALERT-SECTION-EXIT.
039800     EXIT.
039900*
040000 320-PRINT-ALERT-LINE.
040100*
040200     IF LINE-COUNT > LINES-ON-PAGE
040300         PERFORM 250-PRINT-ALERT-HEADING-LINES.
040400     ADD 1 TO SA-PRODUCT-COUNT.
040500     MOVE IV-PROD-ID(IV-IDX)   TO SAL-PROD-ID.
040600     PERFORM 380-FIND-PRODUCT-NAME.
040700     MOVE PRODUCT-NAME-WORK    TO SAL-PROD-NAME.
040800     MOVE IV-STOCK(IV-IDX)     TO SAL-STOCK.
040900     MOVE IV-STOCK-MIN(IV-IDX) TO SAL-MINIMUM.
041000     IF IV-STOCK(IV-IDX) = 0
041100         MOVE "OUT-OF-STOCK" TO SAL-ALERT-TYPE
041200     ELSE
041300         MOVE "LOW-STOCK   " TO SAL-ALERT-TYPE
041400     END-IF.
041500     MOVE STOCK-ALERT-LINE TO RPT-PRINT-LINE.
041600     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.
041700     ADD 1 TO LINE-COUNT.
041800*
041900 320-PRINT-ALERT-LINE-EXIT.
042000     EXIT.
042100*
042200 350-PRINT-NO-ALERT-LINE.
042300*
042400     MOVE NO-ALERT-LINE TO RPT-PRINT-LINE.
042500     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.
042600     ADD 1 TO LINE-COUNT.
042700*
042800 350-PRINT-NO-ALERT-LINE-EXIT.
042900     EXIT.
043000*
043100 380-FIND-PRODUCT-NAME.
043200*
043300     MOVE SPACE TO PRODUCT-NAME-WORK.
043400     IF PR-COUNT = 0
043500         GO TO 380-FIND-PRODUCT-NAME-EXIT.
043600     SEARCH ALL PR-ENTRY
043700         AT END
043800             MOVE SPACE TO PRODUCT-NAME-WORK
043900         WHEN PR-PROD-ID(PR-IDX) = IV-PROD-ID(IV-IDX)
044000             MOVE PR-PROD-NAME(PR-IDX) TO PRODUCT-NAME-WORK
044100     END-SEARCH.
044200*
044300 380-FIND-PRODUCT-NAME-EXIT.
044400     EXIT.
044500*
044600 250-PRINT-ALERT-HEADING-LINES.
044700*
044800     ADD 1 TO PAGE-COUNT.
044900     MOVE WS-RUN-MONTH  TO AH1-MONTH.
045000     MOVE WS-RUN-DAY    TO AH1-DAY.
045100     MOVE WS-RUN-YEAR   TO AH1-YEAR.
045200     MOVE PAGE-COUNT    TO AH1-PAGE-NUMBER.
045220     MOVE WS-RUN-TIME-DISPLAY TO AH1-TIME.
045300     MOVE ALERT-HEADING-LINE-1 TO RPT-PRINT-LINE.
045400     WRITE RPT-PRINT-LINE AFTER ADVANCING PAGE.
045500     MOVE ST-STORE-ID(ST-IDX)   TO AH2-STORE-ID.
045600     MOVE ST-STORE-NAME(ST-IDX) TO AH2-STORE-NAME.
045700     MOVE ALERT-HEADING-LINE-2 TO RPT-PRINT-LINE.
045800     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
045900     MOVE ALERT-HEADING-LINE-3 TO RPT-PRINT-LINE.
046000     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
046100     MOVE 5 TO LINE-COUNT.
046200*
046300 250-PRINT-ALERT-HEADING-LINES-EXIT.
046400     EXIT.
046500*
046600******************************************************************
046700*    400-PRINT-INVENTORY-SUMMARY-REPORT  --  ONE LINE PER STORE   *
046800******************************************************************
046900*
047000 400-PRINT-INVENTORY-SUMMARY-REPORT.
047100*
047200     PERFORM 450-PRINT-SUMMARY-HEADING-LINES.
047300     IF ST-COUNT = 0
047400         GO TO 400-PRINT-INVENTORY-SUMMARY-REPORT-EXIT.
047500     SET ST-IDX TO 1.
047600 400-STORE-LOOP.
047700     IF ST-IDX > ST-COUNT
047800         GO TO 400-PRINT-INVENTORY-SUMMARY-REPORT-EXIT.
047900     PERFORM 500-STORE-SUMMARY-SECTION
048000         THRU 500-STORE-SUMMARY-SECTION-EXIT.
048100     SET ST-IDX UP BY 1.
048200     GO TO 400-STORE-LOOP.
048300*
048400 400-PRINT-INVENTORY-SUMMARY-REPORT-EXIT.
048500     EXIT.
048600*
048700 500-STORE-SUMMARY-SECTION.
048800*
048900     MOVE 0 TO SA-PRODUCT-COUNT SA-LOW-STOCK-COUNT
049000                SA-OUT-OF-STOCK-COUNT.
049100     MOVE 0 TO SA-INVENTORY-VALUE.
049200     IF IV-COUNT = 0
049300         GO TO 500-PRINT-LINE.
049400     SET IV-IDX TO 1.
049500 500-SCAN-LOOP.
049600     IF IV-IDX > IV-COUNT
049700         GO TO 500-PRINT-LINE.
049800     IF IV-STORE-ID(IV-IDX) = ST-STORE-ID(ST-IDX)
049900        AND IV-IS-ACTIVE(IV-IDX)
050000         ADD 1 TO SA-PRODUCT-COUNT
050100         IF IV-STOCK(IV-IDX) <= IV-STOCK-MIN(IV-IDX)
050200             ADD 1 TO SA-LOW-STOCK-COUNT
050300         END-IF
050400         IF IV-STOCK(IV-IDX) = 0
050500             ADD 1 TO SA-OUT-OF-STOCK-COUNT
050600         END-IF
050700         COMPUTE SA-INVENTORY-VALUE =
050800             SA-INVENTORY-VALUE +
050900             IV-SALE-PRICE(IV-IDX) * IV-STOCK(IV-IDX)
051000     END-IF.
051100     SET IV-IDX UP BY 1.
051200     GO TO 500-SCAN-LOOP.
051300 500-PRINT-LINE.
051400     IF LINE-COUNT > LINES-ON-PAGE
051500         PERFORM 450-PRINT-SUMMARY-HEADING-LINES.
051600     MOVE ST-STORE-ID(ST-IDX)      TO SUL-STORE-ID.
051700     MOVE ST-STORE-NAME(ST-IDX)    TO SUL-STORE-NAME.
051800     MOVE SA-PRODUCT-COUNT         TO SUL-PRODUCT-COUNT.
051900     MOVE SA-LOW-STOCK-COUNT       TO SUL-LOW-STOCK-COUNT.
052000     MOVE SA-OUT-OF-STOCK-COUNT    TO SUL-OUT-OF-STOCK-COUNT.
052100     MOVE SA-INVENTORY-VALUE       TO SUL-INVENTORY-VALUE.
052200     MOVE SUMMARY-LINE TO RPT-PRINT-LINE.
052300     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.
052400     ADD 1 TO LINE-COUNT.
052500*
052600 500-STORE-SUMMARY-SECTION-EXIT.
052700     EXIT.
052800*
052900 450-PRINT-SUMMARY-HEADING-LINES.
053000*
053100     ADD 1 TO PAGE-COUNT.
053200     MOVE WS-RUN-MONTH  TO SH1-MONTH.
053300     MOVE WS-RUN-DAY    TO SH1-DAY.
053400     MOVE WS-RUN-YEAR   TO SH1-YEAR.
053500     MOVE PAGE-COUNT    TO SH1-PAGE-NUMBER.
053520     MOVE WS-RUN-TIME-DISPLAY TO SH1-TIME.
053600     MOVE SUMMARY-HEADING-LINE-1 TO RPT-PRINT-LINE.
053700     WRITE RPT-PRINT-LINE AFTER ADVANCING PAGE.
053800     MOVE SUMMARY-HEADING-LINE-2 TO RPT-PRINT-LINE.
053900     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
054000     MOVE 3 TO LINE-COUNT.
054100*
054200 450-PRINT-SUMMARY-HEADING-LINES-EXIT.
054300     EXIT.
054400*
