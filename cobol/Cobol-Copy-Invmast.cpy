000100******************************************************************
000200*    STORE-INVENTORY RECORD LAYOUT  ("PRODUCTO_LOCAL")           *
000300*    ONE ENTRY PER PRODUCT-ID / STORE-ID PAIR.  KEPT IN AN       *
000400*    IN-MEMORY TABLE (INVENTORY-TABLE) BY THE POSTING, THE       *
000500*    MAINTENANCE AND THE ANALYTICS PROGRAMS -- THE INVENTORY     *
000600*    FILE ITSELF IS REWRITTEN IN FULL AT THE END OF EACH RUN.    *
000700******************************************************************
000800*
000900 01  STORE-INVENTORY-RECORD.
000950     05  INV-KEY.
000960         10  INV-PROD-ID         PIC 9(06).
000970         10  INV-STORE-ID        PIC 9(06).
000980     05  INV-KEY-COMBINED  REDEFINES INV-KEY
000990                               PIC X(12).
001200     05  INV-STOCK               PIC S9(07).
001300     05  INV-STOCK-MIN           PIC 9(05).
001400     05  INV-SALE-PRICE          PIC S9(08)V99.
001500     05  INV-ACTIVE              PIC X(01).
001600         88  ASSIGNMENT-IS-ACTIVE        VALUE "Y".
001700         88  ASSIGNMENT-IS-INACTIVE      VALUE "N".
001800     05  FILLER                  PIC X(02).
001900*
