000100******************************************************************
000200*    PRODUCT CATALOGUE MASTER RECORD LAYOUT                      *
000300*    ONE ENTRY PER CATALOGUE ITEM, SHARED ACROSS ALL STORES.     *
000400*    PRD-PROD-BASE-PRICE IS THE CATALOGUE REFERENCE PRICE USED   *
000500*    AS THE DEFAULT SALE PRICE WHEN A STORE ASSIGNS THE PRODUCT  *
000600*    (SEE 310-ASSIGN-PRODUCT IN INV2000) AND AS THE COST BASIS   *
000700*    FOR PROFITABILITY MARGIN (SEE SAL5000).                     *
000800******************************************************************
000900*
001000 01  PRODUCT-MASTER-RECORD.
001100     05  PRD-PROD-ID             PIC 9(06).
001200     05  PRD-PROD-NAME           PIC X(30).
001300     05  PRD-PROD-SKU            PIC X(20).
001400     05  PRD-PROD-CATEGORY       PIC X(20).
001500     05  PRD-PROD-BASE-PRICE     PIC S9(08)V99.
001600     05  PRD-PROD-ACTIVE         PIC X(01).
001700         88  PRODUCT-IS-ACTIVE           VALUE "Y".
001800         88  PRODUCT-IS-INACTIVE         VALUE "N".
001900     05  FILLER                  PIC X(03).
002000*
