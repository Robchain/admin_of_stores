000100******************************************************************
000200*    INVENTORY MAINTENANCE TRANSACTION RECORD LAYOUT              *
000300*    MT-TRANSACTION-CODE DRIVES WHICH OF THE REDEFINED VIEWS      *
000400*    BELOW APPLIES.  ONE RECORD MAINTAINS ONE PRODUCT/STORE       *
000500*    ASSIGNMENT -- ASSIGN, STOCK, PRICE, RECEIVE OR DEACTIVATE.   *
000600******************************************************************
000700*
000800 01  INVENTORY-TRANSACTION-RECORD.
000900     05  MT-TRANSACTION-CODE     PIC X(01).
001000         88  MT-IS-ASSIGN-PRODUCT        VALUE "A".
001100         88  MT-IS-SET-STOCK             VALUE "S".
001200         88  MT-IS-REPRICE               VALUE "P".
001300         88  MT-IS-RECEIVE-STOCK         VALUE "R".
001400         88  MT-IS-DEACTIVATE            VALUE "D".
001500     05  FILLER                  PIC X(61).
001600*
001700******************************************************************
001800*    VIEW 1 -- ASSIGN PRODUCT TO STORE ('A')                      *
001900******************************************************************
002000*
002100 01  ASSIGN-TRANSACTION REDEFINES INVENTORY-TRANSACTION-RECORD.
002200     05  AT-CODE                 PIC X(01).
002300     05  AT-STORE-ID             PIC 9(06).
002350     05  AT-USER-ID              PIC 9(06).
002400     05  AT-PROD-ID              PIC 9(06).
002500     05  AT-INITIAL-STOCK        PIC 9(05).
002600     05  AT-STOCK-MIN            PIC 9(05).
002700     05  AT-SALE-PRICE           PIC S9(08)V99.
002800     05  FILLER                  PIC X(23).
002900*
003000******************************************************************
003100*    VIEW 2 -- SET STOCK LEVEL ('S')                               *
003200******************************************************************
003300*
003400 01  SET-STOCK-TRANSACTION REDEFINES INVENTORY-TRANSACTION-RECORD.
003500     05  SS-CODE                 PIC X(01).
003600     05  SS-STORE-ID             PIC 9(06).
003650     05  SS-USER-ID              PIC 9(06).
003700     05  SS-PROD-ID              PIC 9(06).
003800     05  SS-NEW-STOCK            PIC 9(05).
003900     05  FILLER                  PIC X(38).
004000*
004100******************************************************************
004200*    VIEW 3 -- REPRICE ('P')                                       *
004300******************************************************************
004400*
004500 01  REPRICE-TRANSACTION REDEFINES INVENTORY-TRANSACTION-RECORD.
004600     05  RP-CODE                 PIC X(01).
004700     05  RP-STORE-ID             PIC 9(06).
004750     05  RP-USER-ID              PIC 9(06).
004800     05  RP-PROD-ID              PIC 9(06).
004900     05  RP-NEW-PRICE            PIC S9(08)V99.
005000     05  FILLER                  PIC X(33).
005100*
005200******************************************************************
005300*    VIEW 4 -- RECEIVE STOCK ('R')                                 *
005400******************************************************************
005500*
005600 01  RECEIVE-TRANSACTION REDEFINES INVENTORY-TRANSACTION-RECORD.
005700     05  RC-CODE                 PIC X(01).
005800     05  RC-STORE-ID             PIC 9(06).
005850     05  RC-USER-ID              PIC 9(06).
005900     05  RC-PROD-ID              PIC 9(06).
006000     05  RC-QTY-RECEIVED         PIC 9(05).
006100     05  FILLER                  PIC X(38).
006200*
006300******************************************************************
006400*    VIEW 5 -- DEACTIVATE ASSIGNMENT ('D')                         *
006500******************************************************************
006600*
006700 01  DEACTIVATE-TRANSACTION REDEFINES INVENTORY-TRANSACTION-RECORD.
006800     05  DT-CODE                 PIC X(01).
006900     05  DT-STORE-ID             PIC 9(06).
006950     05  DT-USER-ID              PIC 9(06).
007000     05  DT-PROD-ID              PIC 9(06).
007100     05  FILLER                  PIC X(43).
007200*
