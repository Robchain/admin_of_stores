000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  SAL1000.
000400 AUTHOR.      R L HASKINS.
000500 INSTALLATION. RETAIL SYSTEMS GROUP.
000600 DATE-WRITTEN. 05/14/1987.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    SAL1000  --  DAILY SALES POSTING AND CANCELLATION            *
001200*                                                                *
001300*    THIS PROGRAM DRIVES THE NIGHTLY SALES RUN FOR THE RETAIL     *
001400*    CHAIN.  IT LOADS THE STORE, PRODUCT AND STORE-INVENTORY      *
001500*    MASTERS INTO WORKING-STORAGE TABLES, THEN READS THE DAY'S    *
001600*    TRANSACTION FILE (SALESTXN) SEQUENTIALLY.  A SALE HEADER     *
001700*    ('S') OPENS AN INVOICE, EACH FOLLOWING ITEM LINE ('I') IS    *
001800*    PRICED AND POSTED AGAINST THE STORE'S ON-HAND STOCK, AND     *
001900*    THE INVOICE IS CLOSED WHEN THE NEXT 'S', 'C' OR END OF FILE  *
002000*    IS SEEN.  A CANCEL LINE ('C') REVERSES A PRIOR INVOICE AND   *
002100*    RETURNS ITS STOCK.  INVOICES AND THEIR DETAIL LINES ARE      *
002200*    HELD IN A WORKING-STORAGE TABLE FOR THE WHOLE RUN SO A       *
002300*    CANCEL CAN FIND AND REVERSE A SALE POSTED EARLIER IN THE     *
002400*    SAME RUN -- BOTH FILES ARE WRITTEN IN FULL AT END OF JOB,    *
002500*    THE SAME AS THE STORE-INVENTORY FILE IS.                     *
002600******************************************************************
002700*
002800*    CHANGE LOG
002900*
003000*    DATE       BY   REQUEST   DESCRIPTION
003100*    ---------  ---  --------  ----------------------------------
003200*    05/14/1987 RLH  IS-0119   ORIGINAL PROGRAM.
003300*    09/02/1987 RLH  IS-0164   ADDED STORE-OWNERSHIP EDIT REQUIRED
003400*                              BY LOSS PREVENTION.
003500*    02/18/1988 DWK  IS-0201   CORRECTED INVOICE NUMBER SUFFIXING
003600*                              WHEN TWO SALES POST IN THE SAME
003700*                              SECOND ON A BUSY REGISTER.
003800*    11/07/1988 DWK  IS-0247   PER-LINE ITEM DISCOUNT ADDED TO
003900*                              SUBTOTAL COMPUTATION.
004000*    04/22/1990 MTC  IS-0318   INACTIVE ASSIGNMENTS NO LONGER SOLD
004100*                              AGAINST -- TREATED AS NOT STOCKED.
004200*    01/09/1992 MTC  IS-0355   MASTER-DATA VALIDATION PASS ADDED
004300*                              FOR DUPLICATE SKU AND DUPLICATE
004400*                              USER NAME/EMAIL AT LOAD TIME.
004500*    08/30/1994 JQP  IS-0402   CANCELLATION REASON APPENDED TO
004600*                              INVOICE REMARKS RATHER THAN
004700*                              REPLACING THEM.
004800*    02/14/1996 JQP  IS-0439   INVOICES AND SALE-DETAIL LINES NOW
004900*                              HELD IN A WORKING TABLE AND WRITTEN
005000*                              AT END OF JOB SO A CANCEL CAN FIND
005100*                              AND REVERSE STOCK ON A SALE POSTED
005200*                              EARLIER THE SAME RUN.
005300*    03/03/1997 JQP  IS-0466   GRAND TOTAL LINE WIDENED FOR STORES
005400*                              OVER $999,999.99 IN A SINGLE RUN.
005500*    12/29/1998 SLR  IS-0501   Y2K -- SAL-DATE AND INVOICE NUMBER
005600*                              TIMESTAMPS EXPANDED TO A FOUR
005700*                              DIGIT CENTURY-INCLUSIVE YEAR.
005800*    07/11/2001 SLR  IS-0533   REJECT COUNT NOW EXCLUDES CANCELLED
005900*                              SALES FROM THE SALES-READ TOTAL.
006000*    06/19/2004 HBG  IS-0577   ADDED "-N" SUFFIX LOOP LIMIT SO A
006100*                              RUNAWAY DUPLICATE CANNOT LOOP THE
006200*                              JOB.
006210*    08/22/2006 HBG  IS-0601   DROPPED THE YEAR/MONTH/DAY BREAKOUT
006220*                              ON THE TIMESTAMP -- INVOICE NUMBER
006230*                              BUILD AND THE INVOICE TABLE MOVE
006240*                              BOTH USE THE WHOLE 8-DIGIT DATE, AND
006250*                              NOTHING ELSE EVER READ THE PIECES.
006260*    08/24/2006 HBG  IS-0603   SKU-DUP-COUNT AND UV-DUP-COUNT WERE
006262*                              BEING TALLIED AND THEN THROWN AWAY.
006264*                              A DUPLICATE SKU IS NOW REJECTED AT
006266*                              THE PRODUCT LOAD INSTEAD OF BEING
006268*                              TABLE-LOADED TWICE, AND BOTH COUNTS
006270*                              NOW PRINT ON THE CONTROL TOTALS PAGE.
006280*    08/25/2006 HBG  IS-0604   ST-COUNT AND PR-COUNT RESTATED AS
006282*                              STANDALONE 77-LEVEL ITEMS.  THE
006284*                              INVENTORY TABLE'S PROD-ID/STORE-ID
006286*                              PAIR IS NOW ALSO CARRIED AS A
006288*                              COMBINED KEY, THE SAME WAY INV2000
006290*                              CARRIES IT, SO THE MASTER LOAD AND
006292*                              REWRITE EACH MOVE ONE FIELD INSTEAD
006294*                              OF TWO.
006300*
006400 ENVIRONMENT DIVISION.
006500*
006600 CONFIGURATION SECTION.
006700*
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*
007100 INPUT-OUTPUT SECTION.
007200*
007300 FILE-CONTROL.
007400*
007500     SELECT USERS    ASSIGN TO "USERS"
007600                     ORGANIZATION IS LINE SEQUENTIAL.
007700*
007800     SELECT STORES   ASSIGN TO "STORES"
007900                     ORGANIZATION IS LINE SEQUENTIAL.
008000*
008100     SELECT PRODUCTS ASSIGN TO "PRODUCTS"
008200                     ORGANIZATION IS LINE SEQUENTIAL.
008300*
008400     SELECT INVENTORY ASSIGN TO "INVENTORY"
008500                     ORGANIZATION IS LINE SEQUENTIAL
008600                     FILE STATUS IS INVENTORY-FILE-STATUS.
008700*
008800     SELECT SALESTXN ASSIGN TO "SALESTXN"
008900                     ORGANIZATION IS LINE SEQUENTIAL.
009000*
009100     SELECT INVOICES ASSIGN TO "INVOICES"
009200                     ORGANIZATION IS LINE SEQUENTIAL
009300                     FILE STATUS IS INVOICES-FILE-STATUS.
009400*
009500     SELECT SALEDETL ASSIGN TO "SALEDETL"
009600                     ORGANIZATION IS LINE SEQUENTIAL
009700                     FILE STATUS IS SALEDETL-FILE-STATUS.
009800*
009900     SELECT RPTFILE  ASSIGN TO "RPTFILE"
010000                     ORGANIZATION IS LINE SEQUENTIAL.
010100*
010200 DATA DIVISION.
010300*
010400 FILE SECTION.
010500*
010600 FD  USERS.
010700     COPY "Cobol-Copy-Usermast.cpy".
010800*
010900 FD  STORES.
011000     COPY "Cobol-Copy-Stormast.cpy".
011100*
011200 FD  PRODUCTS.
011300     COPY "Cobol-Copy-Prodmast.cpy".
011400*
011500 FD  INVENTORY.
011600     COPY "Cobol-Copy-Invmast.cpy".
011700*
011800 FD  SALESTXN.
011900     COPY "Cobol-Copy-Saletran.cpy".
012000*
012100 FD  INVOICES.
012200     COPY "Cobol-Copy-Invoice.cpy".
012300*
012400 FD  SALEDETL.
012500     COPY "Cobol-Copy-Saledet.cpy".
012600*
012700 FD  RPTFILE.
012800*
012900 01  RPT-PRINT-LINE           PIC X(132).
013000*
013100 WORKING-STORAGE SECTION.
013200*
013300******************************************************************
013400*    TABLE SIZE LIMITS                                            *
013500******************************************************************
013600*
013700 01  TABLE-LIMITS.
013800     05  WS-MAX-STORES        PIC 9(4)  COMP  VALUE 0500.
013900     05  WS-MAX-PRODUCTS      PIC 9(4)  COMP  VALUE 3000.
014000     05  WS-MAX-INVENTORY     PIC 9(4)  COMP  VALUE 9000.
014100     05  WS-MAX-USERS         PIC 9(4)  COMP  VALUE 2000.
014200     05  WS-MAX-TODAYS-SALES  PIC 9(4)  COMP  VALUE 3000.
014300     05  WS-MAX-TODAYS-DETAIL PIC 9(5)  COMP  VALUE 20000.
014400*
014500******************************************************************
014600*    SWITCHES                                                     *
014700******************************************************************
014800*
014900 01  SWITCHES.
015000     05  SALESTXN-EOF-SWITCH        PIC X  VALUE "N".
015100         88  SALESTXN-EOF                  VALUE "Y".
015200     05  STORES-EOF-SWITCH          PIC X  VALUE "N".
015300         88  STORES-EOF                    VALUE "Y".
015400     05  USERS-EOF-SWITCH           PIC X  VALUE "N".
015500         88  USERS-EOF                     VALUE "Y".
015600     05  PRODUCTS-EOF-SWITCH        PIC X  VALUE "N".
015700         88  PRODUCTS-EOF                  VALUE "Y".
015800     05  INVENTORY-EOF-SWITCH       PIC X  VALUE "N".
015900         88  INVENTORY-EOF                 VALUE "Y".
016000     05  SALE-OPEN-SWITCH           PIC X  VALUE "N".
016100         88  SALE-IS-OPEN                  VALUE "Y".
016200     05  SALE-REJECTED-SWITCH       PIC X  VALUE "N".
016300         88  SALE-IS-REJECTED              VALUE "Y".
016400     05  ITEM-FOUND-SWITCH          PIC X  VALUE "N".
016500         88  ITEM-WAS-FOUND                VALUE "Y".
016600     05  STORE-FOUND-SWITCH         PIC X  VALUE "N".
016700         88  STORE-WAS-FOUND               VALUE "Y".
016800     05  INVOICE-UNIQUE-SWITCH      PIC X  VALUE "N".
016900         88  INVOICE-NO-IS-UNIQUE          VALUE "Y".
017000     05  CANCEL-FOUND-SWITCH        PIC X  VALUE "N".
017100         88  CANCEL-TARGET-FOUND           VALUE "Y".
017150     05  SKU-DUP-SWITCH             PIC X  VALUE "N".
017160         88  SKU-IS-DUPLICATE              VALUE "Y".
017200*
017300 01  FILE-STATUS-FIELDS.
017400     05  INVENTORY-FILE-STATUS  PIC X(02).
017500         88  INVENTORY-SUCCESSFUL       VALUE "00".
017600     05  INVOICES-FILE-STATUS   PIC X(02).
017700         88  INVOICES-SUCCESSFUL        VALUE "00".
017800     05  SALEDETL-FILE-STATUS   PIC X(02).
017900         88  SALEDETL-SUCCESSFUL        VALUE "00".
018000*
018100******************************************************************
018200*    IN-MEMORY MASTER TABLES                                      *
018300******************************************************************
018400*
018500 01  STORE-TABLE.
018600     05  ST-ENTRY  OCCURS 1 TO 500 TIMES DEPENDING ON ST-COUNT
018700               ASCENDING KEY IS ST-STORE-ID
018800               INDEXED BY ST-IDX.
018900         10  ST-STORE-ID          PIC 9(06).
019000         10  ST-OWNER-ID          PIC 9(06).
019100         10  ST-ACTIVE            PIC X(01).
019200             88  ST-IS-ACTIVE             VALUE "Y".
019300*
019400 77  ST-COUNT                 PIC 9(4)  COMP  VALUE 0.
019500*
019600 01  PRODUCT-TABLE.
019700     05  PR-ENTRY  OCCURS 1 TO 3000 TIMES DEPENDING ON PR-COUNT
019800               ASCENDING KEY IS PR-PROD-ID
019900               INDEXED BY PR-IDX.
020000         10  PR-PROD-ID           PIC 9(06).
020100         10  PR-PROD-SKU          PIC X(20).
020200         10  PR-BASE-PRICE        PIC S9(08)V99.
020300         10  PR-ACTIVE            PIC X(01).
020400             88  PR-IS-ACTIVE             VALUE "Y".
020500*
020600 77  PR-COUNT                 PIC 9(4)  COMP  VALUE 0.
020700*
020800 01  INVENTORY-TABLE.
020900     05  IV-ENTRY  OCCURS 1 TO 9000 TIMES DEPENDING ON IV-COUNT
021000               ASCENDING KEY IS IV-PROD-ID IV-STORE-ID
021100               INDEXED BY IV-IDX.
021200         10  IV-KEY.
021220             15  IV-PROD-ID       PIC 9(06).
021240             15  IV-STORE-ID      PIC 9(06).
021260         10  IV-KEY-COMBINED  REDEFINES IV-KEY
021270                                  PIC X(12).
021400         10  IV-STOCK             PIC S9(07)  COMP-3.
021500         10  IV-STOCK-MIN         PIC 9(05).
021600         10  IV-SALE-PRICE        PIC S9(08)V99.
021700         10  IV-ACTIVE            PIC X(01).
021800             88  IV-IS-ACTIVE             VALUE "Y".
021900*
022000 01  IV-COUNT                 PIC 9(4)  COMP  VALUE 0.
022100*
022200******************************************************************
022300*    MASTER-DATA VALIDATION WORK AREAS                            *
022400******************************************************************
022500*
022600 01  USER-VALIDATION-TABLE.
022700     05  UV-ENTRY  OCCURS 1 TO 2000 TIMES DEPENDING ON UV-COUNT
022800               INDEXED BY UV-IDX UV-IDX2.
022900         10  UV-USER-NAME         PIC X(50).
023000         10  UV-USER-EMAIL        PIC X(100).
023100*
023200 01  UV-COUNT                 PIC 9(4)  COMP  VALUE 0.
023300 01  UV-DUP-COUNT              PIC 9(4)  COMP  VALUE 0.
023400 01  SKU-DUP-COUNT             PIC 9(4)  COMP  VALUE 0.
023500*
023600******************************************************************
023700*    INVOICES POSTED THIS RUN -- WRITTEN TO INVOICES AT END OF    *
023800*    JOB.  A CANCEL LINE UPDATES AN ENTRY HERE, IN PLACE.         *
023900******************************************************************
024000*
024100 01  INVOICE-TABLE.
024200     05  IT-ENTRY  OCCURS 1 TO 3000 TIMES DEPENDING ON IT-COUNT
024300               INDEXED BY IT-IDX.
024400         10  IT-SALE-ID           PIC 9(08)  COMP-3.
024500         10  IT-STORE-ID          PIC 9(06).
024600         10  IT-INVOICE-NO        PIC X(25).
024700         10  IT-SUBTOTAL          PIC S9(10)V99.
024800         10  IT-TAX               PIC S9(08)V99.
024900         10  IT-DISCOUNT          PIC S9(08)V99.
025000         10  IT-TOTAL             PIC S9(10)V99.
025100         10  IT-STATUS            PIC X(10).
025200             88  IT-IS-COMPLETED          VALUE "COMPLETED ".
025300             88  IT-IS-CANCELLED          VALUE "CANCELLED ".
025400         10  IT-PAY-METHOD        PIC X(02).
025500         10  IT-DATE              PIC 9(14).
025600         10  IT-REMARKS           PIC X(80).
025700*
025800 01  IT-COUNT                 PIC 9(4)  COMP  VALUE 0.
025900*
026000******************************************************************
026100*    SALE-DETAIL LINES POSTED THIS RUN -- WRITTEN TO SALEDETL AT  *
026200*    END OF JOB.  A CANCEL SCANS THESE FOR THE SALE-ID BEING      *
026300*    REVERSED.                                                    *
026400******************************************************************
026500*
026600 01  DETAIL-TABLE.
026700     05  DT-ENTRY  OCCURS 1 TO 20000 TIMES DEPENDING ON DT-COUNT
026800               INDEXED BY DT-IDX.
026900         10  DT-SALE-ID           PIC 9(08)  COMP-3.
027000         10  DT-PROD-ID           PIC 9(06).
027100         10  DT-QTY               PIC 9(05).
027200         10  DT-UNIT-PRICE        PIC S9(08)V99.
027300         10  DT-ITEM-DISC         PIC S9(08)V99.
027400         10  DT-SUBTOTAL          PIC S9(10)V99.
027500*
027600 01  DT-COUNT                 PIC 9(5)  COMP  VALUE 0.
027700*
027800******************************************************************
027900*    DATE AND TIME FIELDS (NO INTRINSIC FUNCTIONS USED)           *
028000******************************************************************
028100*
028200 01  RUN-DATE-FIELDS.
028300     05  WS-RUN-DATE          PIC 9(08).
028400     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
028500         10  WS-RUN-YEAR      PIC 9(04).
028600         10  WS-RUN-MONTH     PIC 9(02).
028700         10  WS-RUN-DAY       PIC 9(02).
028800*
028900 01  RUN-TIME-FIELDS.
029000     05  WS-RUN-TIME          PIC 9(08).
029100     05  WS-RUN-TIME-R  REDEFINES WS-RUN-TIME.
029200         10  WS-RUN-HOURS     PIC 9(02).
029300         10  WS-RUN-MINUTES   PIC 9(02).
029400         10  WS-RUN-SECONDS   PIC 9(02).
029500         10  FILLER           PIC 9(02).
029600*
029700 01  SALE-TIMESTAMP.
029800     05  TS-DATE              PIC 9(08).
029900     05  TS-TIME              PIC 9(06).
030000*
030100******************************************************************
030200*    CURRENT SALE WORK AREA                                       *
030300******************************************************************
030400*
030500 01  CURRENT-SALE-DATA.
030600     05  CS-SALE-ID           PIC 9(08)  COMP-3.
030700     05  CS-STORE-ID          PIC 9(06).
030800     05  CS-USER-ID           PIC 9(06).
030900     05  CS-PAY-METHOD        PIC X(02).
031000     05  CS-SALE-DISCOUNT     PIC S9(08)V99.
031100     05  CS-TAX               PIC S9(08)V99.
031200     05  CS-REMARKS           PIC X(50).
031300     05  CS-SUBTOTAL          PIC S9(10)V99.
031400     05  CS-TOTAL             PIC S9(10)V99.
031500     05  CS-STATUS            PIC X(10).
031600     05  CS-ITEM-COUNT        PIC 9(05)  COMP  VALUE 0.
031700     05  CS-INVOICE-NO        PIC X(25).
031800     05  CS-INVOICE-SUFFIX    PIC 9(04)  COMP  VALUE 0.
031900*
032000 01  NEXT-SALE-ID             PIC 9(08)  COMP-3  VALUE 0.
032100*
032200 01  CURRENT-ITEM-DATA.
032300     05  CI-PROD-ID           PIC 9(06).
032400     05  CI-QTY               PIC 9(05).
032500     05  CI-UNIT-PRICE        PIC S9(08)V99.
032600     05  CI-ITEM-DISCOUNT     PIC S9(08)V99.
032700     05  CI-SUBTOTAL          PIC S9(10)V99.
032800*
032900 01  CANCEL-WORK-AREA.
033000     05  CX-INVOICE-NO        PIC X(25).
033100     05  CX-USER-ID           PIC 9(06).
033200     05  CX-REASON            PIC X(50).
033250     05  CX-OLD-REMARKS       PIC X(80).
033300*
033400******************************************************************
033500*    CONTROL TOTALS FOR THE POSTING CONTROL REPORT                *
033600******************************************************************
033700*
033800 01  CONTROL-TOTALS.
033900     05  CT-SALES-READ        PIC 9(07)  COMP-3  VALUE 0.
034000     05  CT-SALES-POSTED      PIC 9(07)  COMP-3  VALUE 0.
034100     05  CT-SALES-REJECTED    PIC 9(07)  COMP-3  VALUE 0.
034200     05  CT-SALES-CANCELLED   PIC 9(07)  COMP-3  VALUE 0.
034300     05  CT-GRAND-AMOUNT      PIC S9(12)V99      VALUE 0.
034400     05  CT-STORE-AMOUNT      PIC S9(12)V99      VALUE 0.
034500     05  OLD-STORE-ID         PIC 9(06)          VALUE 0.
034600     05  FIRST-INVOICE-SWITCH PIC X              VALUE "Y".
034700         88  FIRST-INVOICE               VALUE "Y".
034800*
034900 01  REJECT-REASON            PIC X(40).
035000*
035100******************************************************************
035200*    PRINT LINE LAYOUTS                                           *
035300******************************************************************
035400*
035500 01  PRINT-FIELDS.
035600     05  PAGE-COUNT           PIC S9(3)  VALUE ZERO.
035700     05  LINES-ON-PAGE        PIC S9(3)  VALUE +55.
035800     05  LINE-COUNT           PIC S9(3)  VALUE +99.
035900     05  SPACE-CONTROL        PIC S9.
036000*
036100 01  HEADING-LINE-1.
036200     05  FILLER          PIC X(07)  VALUE "DATE:  ".
036300     05  HL1-MONTH       PIC 9(02).
036400     05  FILLER          PIC X(01)  VALUE "/".
036500     05  HL1-DAY         PIC 9(02).
036600     05  FILLER          PIC X(01)  VALUE "/".
036700     05  HL1-YEAR        PIC 9(04).
036800     05  FILLER          PIC X(15)  VALUE SPACE.
036900     05  FILLER          PIC X(30)  VALUE
037000         "SALES POSTING CONTROL REPORT ".
037100     05  FILLER          PIC X(12)  VALUE "      PAGE: ".
037200     05  HL1-PAGE-NUMBER PIC ZZZ9.
037300     05  FILLER          PIC X(42)  VALUE SPACE.
037400*
037500 01  HEADING-LINE-2.
037600     05  FILLER      PIC X(08)  VALUE "STORE   ".
037700     05  FILLER      PIC X(27)  VALUE "INVOICE NUMBER           ".
037800     05  FILLER      PIC X(07)  VALUE "ITEMS  ".
037900     05  FILLER      PIC X(14)  VALUE "  SUBTOTAL    ".
038000     05  FILLER      PIC X(12)  VALUE "    TAX     ".
038100     05  FILLER      PIC X(12)  VALUE " DISCOUNT   ".
038200     05  FILLER      PIC X(14)  VALUE "    TOTAL     ".
038300     05  FILLER      PIC X(38)  VALUE
038400         "STATUS                              ".
038500*
038600 01  POSTING-LINE.
038700     05  PL-STORE-ID        PIC X(06).
038800     05  FILLER             PIC X(02)  VALUE SPACE.
038900     05  PL-INVOICE-NO      PIC X(25).
039000     05  FILLER             PIC X(02)  VALUE SPACE.
039100     05  PL-ITEM-COUNT      PIC ZZ,ZZ9.
039200     05  FILLER             PIC X(02)  VALUE SPACE.
039300     05  PL-SUBTOTAL        PIC Z,ZZZ,ZZ9.99-.
039400     05  FILLER             PIC X(01)  VALUE SPACE.
039500     05  PL-TAX             PIC ZZ,ZZ9.99-.
039600     05  FILLER             PIC X(01)  VALUE SPACE.
039700     05  PL-DISCOUNT        PIC ZZ,ZZ9.99-.
039800     05  FILLER             PIC X(01)  VALUE SPACE.
039900     05  PL-TOTAL           PIC Z,ZZZ,ZZ9.99-.
040000     05  FILLER             PIC X(02)  VALUE SPACE.
040100     05  PL-STATUS          PIC X(10).
040200     05  FILLER             PIC X(26)  VALUE SPACE.
040300*
040400 01  REJECT-LINE.
040500     05  FILLER             PIC X(08)  VALUE "   *** ".
040600     05  RL-TEXT            PIC X(120).
040700     05  FILLER             PIC X(04)  VALUE SPACE.
040800*
040900 01  STORE-TOTAL-LINE.
041000     05  FILLER             PIC X(35)  VALUE SPACE.
041100     05  FILLER             PIC X(20)  VALUE
041200         "STORE TOTAL AMOUNT: ".
041300     05  STL-AMOUNT         PIC Z,ZZZ,ZZ9.99-.
041400     05  FILLER             PIC X(64)  VALUE SPACE.
041500*
041600 01  GRAND-TOTAL-LINE-1.
041700     05  FILLER             PIC X(01)  VALUE SPACE.
041800     05  FILLER             PIC X(20)  VALUE
041900         "SALES READ  . . . . ".
042000     05  GT1-READ           PIC ZZ,ZZ9.
042100     05  FILLER             PIC X(90)  VALUE SPACE.
042200*
042300 01  GRAND-TOTAL-LINE-2.
042400     05  FILLER             PIC X(01)  VALUE SPACE.
042500     05  FILLER             PIC X(20)  VALUE
042600         "SALES POSTED. . . . ".
042700     05  GT2-POSTED         PIC ZZ,ZZ9.
042800     05  FILLER             PIC X(90)  VALUE SPACE.
042900*
043000 01  GRAND-TOTAL-LINE-3.
043100     05  FILLER             PIC X(01)  VALUE SPACE.
043200     05  FILLER             PIC X(20)  VALUE
043300         "SALES REJECTED. . . ".
043400     05  GT3-REJECTED       PIC ZZ,ZZ9.
043500     05  FILLER             PIC X(90)  VALUE SPACE.
043600*
043700 01  GRAND-TOTAL-LINE-4.
043800     05  FILLER             PIC X(01)  VALUE SPACE.
043900     05  FILLER             PIC X(20)  VALUE
044000         "SALES CANCELLED . . ".
044100     05  GT4-CANCELLED      PIC ZZ,ZZ9.
044200     05  FILLER             PIC X(90)  VALUE SPACE.
044300*
044400 01  GRAND-TOTAL-LINE-5.
044500     05  FILLER             PIC X(01)  VALUE SPACE.
044600     05  FILLER             PIC X(20)  VALUE
044700         "GRAND TOTAL AMOUNT  ".
044800     05  GT5-AMOUNT         PIC Z,ZZZ,ZZZ,ZZ9.99-.
044900     05  FILLER             PIC X(80)  VALUE SPACE.
044920*
044940 01  GRAND-TOTAL-LINE-6.
044950     05  FILLER             PIC X(01)  VALUE SPACE.
044960     05  FILLER             PIC X(20)  VALUE
044970         "DUPLICATE SKU REJECT".
044980     05  GT6-SKU-DUP        PIC ZZ,ZZ9.
044990     05  FILLER             PIC X(90)  VALUE SPACE.
044995*
045010 01  GRAND-TOTAL-LINE-7.
045020     05  FILLER             PIC X(01)  VALUE SPACE.
045030     05  FILLER             PIC X(20)  VALUE
045040         "DUPLICATE USER PAIRS".
045050     05  GT7-USER-DUP       PIC ZZ,ZZ9.
045060     05  FILLER             PIC X(90)  VALUE SPACE.
045070*
045100 PROCEDURE DIVISION.
045200*
045300******************************************************************
045400*    000-POST-DAILY-SALES  --  MAIN LINE                          *
045500******************************************************************
045600*
045700 000-POST-DAILY-SALES.
045800*
045900     PERFORM 100-INITIALIZE-RUN.
046000     PERFORM 200-PROCESS-SALE-TRANSACTIONS
046100         UNTIL SALESTXN-EOF.
046200     IF SALE-IS-OPEN
046300         PERFORM 600-CLOSE-SALE THRU 600-CLOSE-SALE-EXIT.
046400     PERFORM 800-REWRITE-INVENTORY-FILE.
046500     PERFORM 850-WRITE-INVOICES-AND-DETAILS.
046600     PERFORM 900-PRINT-CONTROL-TOTALS.
046700     CLOSE SALESTXN RPTFILE.
046800     STOP RUN.
046900*
047000******************************************************************
047100*    100-INITIALIZE-RUN  --  LOAD MASTERS, OPEN FILES             *
047200******************************************************************
047300*
047400 100-INITIALIZE-RUN.
047500*
047600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
047700     ACCEPT WS-RUN-TIME FROM TIME.
047800     OPEN INPUT  STORES.
047900     PERFORM 110-LOAD-STORE-TABLE UNTIL STORES-EOF.
048000     CLOSE STORES.
048100     OPEN INPUT  USERS.
048200     PERFORM 120-LOAD-USER-TABLE UNTIL USERS-EOF.
048300     CLOSE USERS.
048400     PERFORM 130-VALIDATE-USER-UNIQUENESS.
048500     OPEN INPUT  PRODUCTS.
048600     PERFORM 140-LOAD-PRODUCT-TABLE UNTIL PRODUCTS-EOF.
048700     CLOSE PRODUCTS.
048800     OPEN INPUT  INVENTORY.
048900     PERFORM 150-LOAD-INVENTORY-TABLE UNTIL INVENTORY-EOF.
049000     CLOSE INVENTORY.
049100     OPEN INPUT  SALESTXN
049200          OUTPUT RPTFILE.
049300     PERFORM 190-READ-SALESTXN.
049400*
049500 100-INITIALIZE-RUN-EXIT.
049600     EXIT.
049700*
049800******************************************************************
049900*    LOAD-TABLE PARAGRAPHS                                       *
050000******************************************************************
050100*
050200 110-LOAD-STORE-TABLE.
050300*
050400     READ STORES
050500         AT END
050600             MOVE "Y" TO STORES-EOF-SWITCH
050700             GO TO 110-LOAD-STORE-TABLE-EXIT.
050800     ADD 1 TO ST-COUNT.
050900     MOVE STR-STORE-ID       TO ST-STORE-ID(ST-COUNT).
051000     MOVE STR-STORE-OWNER-ID TO ST-OWNER-ID(ST-COUNT).
051100     MOVE STR-STORE-ACTIVE   TO ST-ACTIVE(ST-COUNT).
051200*
051300 110-LOAD-STORE-TABLE-EXIT.
051400     EXIT.
051500*
051600 120-LOAD-USER-TABLE.
051700*
051800     READ USERS
051900         AT END
052000             MOVE "Y" TO USERS-EOF-SWITCH
052100             GO TO 120-LOAD-USER-TABLE-EXIT.
052200     ADD 1 TO UV-COUNT.
052300     MOVE USR-USER-NAME    TO UV-USER-NAME(UV-COUNT).
052400     MOVE USR-USER-EMAIL   TO UV-USER-EMAIL(UV-COUNT).
052500*
052600 120-LOAD-USER-TABLE-EXIT.
052700     EXIT.
052800*
052900 130-VALIDATE-USER-UNIQUENESS.
053000*
053100     MOVE 0 TO UV-DUP-COUNT.
053200     IF UV-COUNT < 2
053300         GO TO 130-VALIDATE-USER-UNIQUENESS-EXIT.
053400     SET UV-IDX TO 1.
053500 130-COMPARE-LOOP.
053600     IF UV-IDX > UV-COUNT
053700         GO TO 130-VALIDATE-USER-UNIQUENESS-EXIT.
053800     PERFORM 135-COMPARE-ONE-USER.
053900     SET UV-IDX UP BY 1.
054000     GO TO 130-COMPARE-LOOP.
054100*
054200 130-VALIDATE-USER-UNIQUENESS-EXIT.
054300     EXIT.
054400*
054500 135-COMPARE-ONE-USER.
054600*
054700     SET UV-IDX2 TO UV-IDX.
054800     SET UV-IDX2 UP BY 1.
054900 135-INNER-LOOP.
055000     IF UV-IDX2 > UV-COUNT
055100         GO TO 135-COMPARE-ONE-USER-EXIT.
055200     IF UV-USER-NAME(UV-IDX)  = UV-USER-NAME(UV-IDX2)
055300        OR UV-USER-EMAIL(UV-IDX) = UV-USER-EMAIL(UV-IDX2)
055400         ADD 1 TO UV-DUP-COUNT.
055500     SET UV-IDX2 UP BY 1.
055600     GO TO 135-INNER-LOOP.
055700*
055800 135-COMPARE-ONE-USER-EXIT.
055900     EXIT.
056000*
056100 140-LOAD-PRODUCT-TABLE.
056200*
056300     READ PRODUCTS
056400         AT END
056500             MOVE "Y" TO PRODUCTS-EOF-SWITCH
056600             GO TO 140-LOAD-PRODUCT-TABLE-EXIT.
056650     PERFORM 145-CHECK-SKU-DUPLICATE.
056670     IF SKU-IS-DUPLICATE
056685         GO TO 140-LOAD-PRODUCT-TABLE-EXIT.
056800     ADD 1 TO PR-COUNT.
056900     MOVE PRD-PROD-ID         TO PR-PROD-ID(PR-COUNT).
057000     MOVE PRD-PROD-SKU        TO PR-PROD-SKU(PR-COUNT).
057100     MOVE PRD-PROD-BASE-PRICE TO PR-BASE-PRICE(PR-COUNT).
057200     MOVE PRD-PROD-ACTIVE     TO PR-ACTIVE(PR-COUNT).
057300*
057400 140-LOAD-PRODUCT-TABLE-EXIT.
057500     EXIT.
057600*
057700 145-CHECK-SKU-DUPLICATE.
057800*
057850     MOVE "N" TO SKU-DUP-SWITCH.
057900     IF PRD-PROD-SKU = SPACE
058000         GO TO 145-CHECK-SKU-DUPLICATE-EXIT.
058100     IF PR-COUNT = 0
058200         GO TO 145-CHECK-SKU-DUPLICATE-EXIT.
058300     SET PR-IDX TO 1.
058400 145-SKU-LOOP.
058500     IF PR-IDX > PR-COUNT
058600         GO TO 145-CHECK-SKU-DUPLICATE-EXIT.
058700     IF PR-PROD-SKU(PR-IDX) = PRD-PROD-SKU
058750         MOVE "Y" TO SKU-DUP-SWITCH
058800         ADD 1 TO SKU-DUP-COUNT.
058900     SET PR-IDX UP BY 1.
059000     GO TO 145-SKU-LOOP.
059100*
059200 145-CHECK-SKU-DUPLICATE-EXIT.
059300     EXIT.
059400*
059500 150-LOAD-INVENTORY-TABLE.
059600*
059700     READ INVENTORY
059800         AT END
059900             MOVE "Y" TO INVENTORY-EOF-SWITCH
060000             GO TO 150-LOAD-INVENTORY-TABLE-EXIT.
060100     ADD 1 TO IV-COUNT.
060200     MOVE INV-KEY-COMBINED  TO IV-KEY-COMBINED(IV-COUNT).
060400     MOVE INV-STOCK         TO IV-STOCK(IV-COUNT).
060500     MOVE INV-STOCK-MIN     TO IV-STOCK-MIN(IV-COUNT).
060600     MOVE INV-SALE-PRICE    TO IV-SALE-PRICE(IV-COUNT).
060700     MOVE INV-ACTIVE        TO IV-ACTIVE(IV-COUNT).
060800*
060900 150-LOAD-INVENTORY-TABLE-EXIT.
061000     EXIT.
061100*
061200******************************************************************
061300*    200-PROCESS-SALE-TRANSACTIONS  --  MAIN TRANSACTION LOOP     *
061400******************************************************************
061500*
061600 200-PROCESS-SALE-TRANSACTIONS.
061700*
061800     EVALUATE TRUE
061900         WHEN TXN-IS-SALE-HEADER
062000             IF SALE-IS-OPEN
062100                 PERFORM 600-CLOSE-SALE THRU 600-CLOSE-SALE-EXIT
062200             END-IF
062300             PERFORM 300-OPEN-SALE THRU 300-OPEN-SALE-EXIT
062400         WHEN TXN-IS-ITEM-LINE
062500             IF SALE-IS-OPEN AND NOT SALE-IS-REJECTED
062600                 PERFORM 400-POST-SALE-ITEM
062700                     THRU 400-POST-SALE-ITEM-EXIT
062800             END-IF
062900         WHEN TXN-IS-CANCEL-LINE
063000             IF SALE-IS-OPEN
063100                 PERFORM 600-CLOSE-SALE THRU 600-CLOSE-SALE-EXIT
063200             END-IF
063300             PERFORM 500-CANCEL-SALE THRU 500-CANCEL-SALE-EXIT
063400     END-EVALUATE.
063500     PERFORM 190-READ-SALESTXN.
063600*
063700******************************************************************
063800*    190-READ-SALESTXN                                            *
063900******************************************************************
064000*
064100 190-READ-SALESTXN.
064200*
064300     READ SALESTXN
064400         AT END
064500             MOVE "Y" TO SALESTXN-EOF-SWITCH.
064600*
064700******************************************************************
064800*    300-OPEN-SALE  --  EDIT AN 'S' HEADER AND START AN INVOICE   *
064900******************************************************************
065000*
065100 300-OPEN-SALE.
065200*
065300     ADD 1 TO CT-SALES-READ.
065400     MOVE "N" TO SALE-REJECTED-SWITCH.
065500     MOVE SHT-STORE-ID       TO CS-STORE-ID.
065600     MOVE SHT-USER-ID        TO CS-USER-ID.
065700     MOVE SHT-PAY-METHOD     TO CS-PAY-METHOD.
065800     MOVE SHT-SALE-DISCOUNT  TO CS-SALE-DISCOUNT.
065900     MOVE SHT-TAX            TO CS-TAX.
066000     MOVE SHT-REMARKS        TO CS-REMARKS.
066100     MOVE 0                  TO CS-SUBTOTAL.
066200     MOVE 0                  TO CS-ITEM-COUNT.
066300     MOVE 0                  TO CS-INVOICE-SUFFIX.
066400     PERFORM 310-FIND-STORE.
066500     IF NOT STORE-WAS-FOUND
066600         MOVE "STORE NOT ON FILE" TO REJECT-REASON
066700         PERFORM 350-REJECT-SALE
066800         GO TO 300-OPEN-SALE-EXIT.
066900     IF NOT ST-IS-ACTIVE(ST-IDX)
067000         MOVE "STORE IS INACTIVE" TO REJECT-REASON
067100         PERFORM 350-REJECT-SALE
067200         GO TO 300-OPEN-SALE-EXIT.
067300     IF ST-OWNER-ID(ST-IDX) NOT = CS-USER-ID
067400         MOVE "NO ACCESS - USER DOES NOT OWN STORE" TO
067500             REJECT-REASON
067600         PERFORM 350-REJECT-SALE
067700         GO TO 300-OPEN-SALE-EXIT.
067800     ADD 1 TO NEXT-SALE-ID.
067900     MOVE NEXT-SALE-ID       TO CS-SALE-ID.
068000     MOVE "Y" TO SALE-OPEN-SWITCH.
068100*
068200 300-OPEN-SALE-EXIT.
068300     EXIT.
068400*
068500 310-FIND-STORE.
068600*
068700     MOVE "N" TO STORE-FOUND-SWITCH.
068800     IF ST-COUNT = 0
068900         GO TO 310-FIND-STORE-EXIT.
069000     SEARCH ALL ST-ENTRY
069100         AT END
069200             MOVE "N" TO STORE-FOUND-SWITCH
069300         WHEN ST-STORE-ID(ST-IDX) = CS-STORE-ID
069400             MOVE "Y" TO STORE-FOUND-SWITCH
069500     END-SEARCH.
069600*
069700 310-FIND-STORE-EXIT.
069800     EXIT.
069900*
070000 350-REJECT-SALE.
070100*
070200     MOVE "Y" TO SALE-REJECTED-SWITCH.
070300     MOVE "N" TO SALE-OPEN-SWITCH.
070400     ADD 1 TO CT-SALES-REJECTED.
070500     PERFORM 950-PRINT-REJECT-LINE.
070600*
070700 350-REJECT-SALE-EXIT.
070800     EXIT.
070900*
071000******************************************************************
071100*    400-POST-SALE-ITEM  --  PRICE AND POST ONE ITEM LINE         *
071200******************************************************************
071300*
071400 400-POST-SALE-ITEM.
071500*
071600     MOVE SIT-PROD-ID         TO CI-PROD-ID.
071700     MOVE SIT-QTY             TO CI-QTY.
071800     MOVE SIT-UNIT-PRICE      TO CI-UNIT-PRICE.
071900     MOVE SIT-ITEM-DISCOUNT   TO CI-ITEM-DISCOUNT.
072000     PERFORM 410-FIND-INVENTORY-ITEM.
072100     IF NOT ITEM-WAS-FOUND
072200         MOVE "PRODUCT NOT AVAILABLE IN THIS STORE" TO
072300             REJECT-REASON
072400         PERFORM 350-REJECT-SALE
072500         GO TO 400-POST-SALE-ITEM-EXIT.
072600     IF IV-STOCK(IV-IDX) < CI-QTY
072700         MOVE "INSUFFICIENT STOCK" TO REJECT-REASON
072800         PERFORM 350-REJECT-SALE
072900         GO TO 400-POST-SALE-ITEM-EXIT.
073000     IF CI-UNIT-PRICE = 0
073100         MOVE IV-SALE-PRICE(IV-IDX) TO CI-UNIT-PRICE.
073200     COMPUTE CI-SUBTOTAL =
073300         CI-QTY * CI-UNIT-PRICE - CI-ITEM-DISCOUNT.
073400     SUBTRACT CI-QTY FROM IV-STOCK(IV-IDX).
073500     ADD CI-SUBTOTAL TO CS-SUBTOTAL.
073600     ADD 1 TO CS-ITEM-COUNT.
073700     PERFORM 450-ADD-DETAIL-LINE.
073800*
073900 400-POST-SALE-ITEM-EXIT.
074000     EXIT.
074100*
074200 410-FIND-INVENTORY-ITEM.
074300*
074400     MOVE "N" TO ITEM-FOUND-SWITCH.
074500     IF IV-COUNT = 0
074600         GO TO 410-FIND-INVENTORY-ITEM-EXIT.
074700     SEARCH ALL IV-ENTRY
074800         AT END
074900             MOVE "N" TO ITEM-FOUND-SWITCH
075000         WHEN IV-PROD-ID(IV-IDX) = CI-PROD-ID
075100              AND IV-STORE-ID(IV-IDX) = CS-STORE-ID
075200             IF IV-IS-ACTIVE(IV-IDX)
075300                 MOVE "Y" TO ITEM-FOUND-SWITCH
075400             ELSE
075500                 MOVE "N" TO ITEM-FOUND-SWITCH
075600             END-IF
075700     END-SEARCH.
075800*
075900 410-FIND-INVENTORY-ITEM-EXIT.
076000     EXIT.
076100*
076200 450-ADD-DETAIL-LINE.
076300*
076400     ADD 1 TO DT-COUNT.
076500     MOVE CS-SALE-ID          TO DT-SALE-ID(DT-COUNT).
076600     MOVE CI-PROD-ID          TO DT-PROD-ID(DT-COUNT).
076700     MOVE CI-QTY              TO DT-QTY(DT-COUNT).
076800     MOVE CI-UNIT-PRICE       TO DT-UNIT-PRICE(DT-COUNT).
076900     MOVE CI-ITEM-DISCOUNT    TO DT-ITEM-DISC(DT-COUNT).
077000     MOVE CI-SUBTOTAL         TO DT-SUBTOTAL(DT-COUNT).
077100*
077200 450-ADD-DETAIL-LINE-EXIT.
077300     EXIT.
077400*
077500******************************************************************
077600*    500-CANCEL-SALE  --  REVERSE A PRIOR INVOICE                 *
077700******************************************************************
077800*
077900 500-CANCEL-SALE.
078000*
078100     MOVE SCT-INVOICE-NO   TO CX-INVOICE-NO.
078200     MOVE SCT-USER-ID      TO CX-USER-ID.
078300     MOVE SCT-REASON       TO CX-REASON.
078400     MOVE "N" TO CANCEL-FOUND-SWITCH.
078500     IF IT-COUNT = 0
078600         GO TO 500-NOT-FOUND.
078700     SET IT-IDX TO 1.
078800 500-FIND-LOOP.
078900     IF IT-IDX > IT-COUNT
079000         GO TO 500-FIND-DONE.
079100     IF IT-INVOICE-NO(IT-IDX) = CX-INVOICE-NO
079200         MOVE "Y" TO CANCEL-FOUND-SWITCH
079300         GO TO 500-FIND-DONE.
079400     SET IT-IDX UP BY 1.
079500     GO TO 500-FIND-LOOP.
079600 500-FIND-DONE.
079700     IF NOT CANCEL-TARGET-FOUND
079800         GO TO 500-NOT-FOUND.
079900     IF IT-IS-CANCELLED(IT-IDX)
080000         MOVE "CANCEL - INVOICE ALREADY CANCELLED" TO
080100             REJECT-REASON
080200         PERFORM 950-PRINT-REJECT-LINE
080300         GO TO 500-CANCEL-SALE-EXIT.
080400     PERFORM 550-RETURN-STOCK-FOR-SALE.
080500     MOVE "CANCELLED " TO IT-STATUS(IT-IDX).
080550     MOVE IT-REMARKS(IT-IDX) TO CX-OLD-REMARKS.
080600     STRING CX-OLD-REMARKS DELIMITED BY SIZE
080700            " | CANCELLED: " DELIMITED BY SIZE
080800            CX-REASON DELIMITED BY SIZE
080900            INTO IT-REMARKS(IT-IDX).
081000     ADD 1 TO CT-SALES-CANCELLED.
081100     GO TO 500-CANCEL-SALE-EXIT.
081200 500-NOT-FOUND.
081300     MOVE SPACE TO REJECT-REASON.
081400     STRING "CANCEL - INVOICE NOT POSTED THIS RUN: "
081500         DELIMITED BY SIZE
081600         CX-INVOICE-NO DELIMITED BY SIZE
081700         INTO REJECT-REASON.
081800     PERFORM 950-PRINT-REJECT-LINE.
081900*
082000 500-CANCEL-SALE-EXIT.
082100     EXIT.
082200*
082300 550-RETURN-STOCK-FOR-SALE.
082400*
082500     IF DT-COUNT = 0
082600         GO TO 550-RETURN-STOCK-FOR-SALE-EXIT.
082700     SET DT-IDX TO 1.
082800 550-SCAN-LOOP.
082900     IF DT-IDX > DT-COUNT
083000         GO TO 550-RETURN-STOCK-FOR-SALE-EXIT.
083100     IF DT-SALE-ID(DT-IDX) = IT-SALE-ID(IT-IDX)
083200         MOVE DT-PROD-ID(DT-IDX) TO CI-PROD-ID
083300         PERFORM 560-CREDIT-STOCK
083400     END-IF.
083500     SET DT-IDX UP BY 1.
083600     GO TO 550-SCAN-LOOP.
083700*
083800 550-RETURN-STOCK-FOR-SALE-EXIT.
083900     EXIT.
084000*
084100 560-CREDIT-STOCK.
084200*
084300     IF IV-COUNT = 0
084400         GO TO 560-CREDIT-STOCK-EXIT.
084500     SET IV-IDX TO 1.
084600 560-SCAN-LOOP.
084700     IF IV-IDX > IV-COUNT
084800         GO TO 560-CREDIT-STOCK-EXIT.
084900     IF IV-PROD-ID(IV-IDX) = CI-PROD-ID
085000        AND IV-STORE-ID(IV-IDX) = IT-STORE-ID(IT-IDX)
085100         ADD DT-QTY(DT-IDX) TO IV-STOCK(IV-IDX)
085200         GO TO 560-CREDIT-STOCK-EXIT.
085300     SET IV-IDX UP BY 1.
085400     GO TO 560-SCAN-LOOP.
085500*
085600 560-CREDIT-STOCK-EXIT.
085700     EXIT.
085800*
085900******************************************************************
086000*    600-CLOSE-SALE  --  TOTAL, NUMBER AND ADD THE INVOICE        *
086100******************************************************************
086200*
086300 600-CLOSE-SALE.
086400*
086500     MOVE "N" TO SALE-OPEN-SWITCH.
086600     IF SALE-IS-REJECTED
086700         GO TO 600-CLOSE-SALE-EXIT.
086800     IF CS-ITEM-COUNT = 0
086900         MOVE "SALE HAS NO ITEM LINES" TO REJECT-REASON
087000         PERFORM 350-REJECT-SALE
087100         GO TO 600-CLOSE-SALE-EXIT.
087200     ACCEPT WS-RUN-TIME FROM TIME.
087300     MOVE WS-RUN-DATE     TO TS-DATE.
087400     MOVE WS-RUN-HOURS    TO TS-TIME(1:2).
087500     MOVE WS-RUN-MINUTES  TO TS-TIME(3:2).
087600     MOVE WS-RUN-SECONDS  TO TS-TIME(5:2).
087700     PERFORM 650-BUILD-INVOICE-NUMBER.
087800     COMPUTE CS-TOTAL =
087900         CS-SUBTOTAL + CS-TAX - CS-SALE-DISCOUNT.
088000     MOVE "COMPLETED " TO CS-STATUS.
088100     ADD 1 TO IT-COUNT.
088200     MOVE CS-SALE-ID          TO IT-SALE-ID(IT-COUNT).
088300     MOVE CS-STORE-ID         TO IT-STORE-ID(IT-COUNT).
088400     MOVE CS-INVOICE-NO       TO IT-INVOICE-NO(IT-COUNT).
088500     MOVE CS-SUBTOTAL         TO IT-SUBTOTAL(IT-COUNT).
088600     MOVE CS-TAX              TO IT-TAX(IT-COUNT).
088700     MOVE CS-SALE-DISCOUNT    TO IT-DISCOUNT(IT-COUNT).
088800     MOVE CS-TOTAL            TO IT-TOTAL(IT-COUNT).
088900     MOVE CS-STATUS           TO IT-STATUS(IT-COUNT).
089000     MOVE CS-PAY-METHOD       TO IT-PAY-METHOD(IT-COUNT).
089100     MOVE TS-DATE             TO IT-DATE(IT-COUNT)(1:8).
089200     MOVE TS-TIME             TO IT-DATE(IT-COUNT)(9:6).
089300     MOVE CS-REMARKS          TO IT-REMARKS(IT-COUNT).
089400     ADD 1 TO CT-SALES-POSTED.
089500     ADD CS-TOTAL TO CT-GRAND-AMOUNT.
089600     PERFORM 700-PRINT-POSTING-LINE.
089700*
089800 600-CLOSE-SALE-EXIT.
089900     EXIT.
090000*
090100 650-BUILD-INVOICE-NUMBER.
090200*
090300     STRING "L" DELIMITED BY SIZE
090400            CS-STORE-ID DELIMITED BY SIZE
090500            "-" DELIMITED BY SIZE
090600            TS-DATE DELIMITED BY SIZE
090700            TS-TIME DELIMITED BY SIZE
090800            INTO CS-INVOICE-NO.
090900     MOVE "N" TO INVOICE-UNIQUE-SWITCH.
091000 650-UNIQUE-LOOP.
091100     PERFORM 660-CHECK-INVOICE-UNIQUE.
091200     IF INVOICE-NO-IS-UNIQUE OR CS-INVOICE-SUFFIX > 9999
091300         GO TO 650-UNIQUE-DONE.
091400     ADD 1 TO CS-INVOICE-SUFFIX.
091500     STRING "L" DELIMITED BY SIZE
091600            CS-STORE-ID DELIMITED BY SIZE
091700            "-" DELIMITED BY SIZE
091800            TS-DATE DELIMITED BY SIZE
091900            TS-TIME DELIMITED BY SIZE
092000            "-" DELIMITED BY SIZE
092100            CS-INVOICE-SUFFIX DELIMITED BY SIZE
092200            INTO CS-INVOICE-NO.
092300     GO TO 650-UNIQUE-LOOP.
092400 650-UNIQUE-DONE.
092500     CONTINUE.
092600*
092700 650-BUILD-INVOICE-NUMBER-EXIT.
092800     EXIT.
092900*
093000 660-CHECK-INVOICE-UNIQUE.
093100*
093200     MOVE "Y" TO INVOICE-UNIQUE-SWITCH.
093300     IF IT-COUNT = 0
093400         GO TO 660-CHECK-INVOICE-UNIQUE-EXIT.
093500     SET IT-IDX TO 1.
093600 660-SCAN-LOOP.
093700     IF IT-IDX > IT-COUNT
093800         GO TO 660-CHECK-INVOICE-UNIQUE-EXIT.
093900     IF IT-INVOICE-NO(IT-IDX) = CS-INVOICE-NO
094000         MOVE "N" TO INVOICE-UNIQUE-SWITCH
094100         GO TO 660-CHECK-INVOICE-UNIQUE-EXIT.
094200     SET IT-IDX UP BY 1.
094300     GO TO 660-SCAN-LOOP.
094400*
094500 660-CHECK-INVOICE-UNIQUE-EXIT.
094600     EXIT.
094700*
094800******************************************************************
094900*    800-REWRITE-INVENTORY-FILE                                   *
095000******************************************************************
095100*
095200 800-REWRITE-INVENTORY-FILE.
095300*
095400     OPEN OUTPUT INVENTORY.
095500     IF IV-COUNT = 0
095600         GO TO 800-REWRITE-DONE.
095700     SET IV-IDX TO 1.
095800 800-REWRITE-LOOP.
095900     IF IV-IDX > IV-COUNT
096000         GO TO 800-REWRITE-DONE.
096100     MOVE IV-KEY-COMBINED(IV-IDX) TO INV-KEY-COMBINED.
096300     MOVE IV-STOCK(IV-IDX)      TO INV-STOCK.
096400     MOVE IV-STOCK-MIN(IV-IDX)  TO INV-STOCK-MIN.
096500     MOVE IV-SALE-PRICE(IV-IDX) TO INV-SALE-PRICE.
096600     MOVE IV-ACTIVE(IV-IDX)     TO INV-ACTIVE.
096700     WRITE STORE-INVENTORY-RECORD.
096800     IF NOT INVENTORY-SUCCESSFUL
096900         DISPLAY "WRITE ERROR ON INVENTORY FOR PRODUCT "
097000             INV-PROD-ID " STORE " INV-STORE-ID
097100             " STATUS " INVENTORY-FILE-STATUS.
097200     SET IV-IDX UP BY 1.
097300     GO TO 800-REWRITE-LOOP.
097400 800-REWRITE-DONE.
097500     CLOSE INVENTORY.
097600*
097700 800-REWRITE-INVENTORY-FILE-EXIT.
097800     EXIT.
097900*
098000******************************************************************
098100*    850-WRITE-INVOICES-AND-DETAILS                               *
098200******************************************************************
098300*
098400 850-WRITE-INVOICES-AND-DETAILS.
098500*
098600     OPEN OUTPUT INVOICES SALEDETL.
098700     IF IT-COUNT = 0
098800         GO TO 850-DETAILS.
098900     SET IT-IDX TO 1.
099000 850-INVOICE-LOOP.
099100     IF IT-IDX > IT-COUNT
099200         GO TO 850-DETAILS.
099300     MOVE IT-SALE-ID(IT-IDX)    TO SAL-SALE-ID.
099400     MOVE IT-STORE-ID(IT-IDX)   TO SAL-STORE-ID.
099500     MOVE IT-INVOICE-NO(IT-IDX) TO SAL-INVOICE-NO.
099600     MOVE IT-SUBTOTAL(IT-IDX)   TO SAL-SUBTOTAL.
099700     MOVE IT-TAX(IT-IDX)        TO SAL-TAX.
099800     MOVE IT-DISCOUNT(IT-IDX)   TO SAL-DISCOUNT.
099900     MOVE IT-TOTAL(IT-IDX)      TO SAL-TOTAL.
100000     MOVE IT-STATUS(IT-IDX)     TO SAL-STATUS.
100100     MOVE IT-PAY-METHOD(IT-IDX) TO SAL-PAY-METHOD.
100200     MOVE IT-DATE(IT-IDX)       TO SAL-DATE.
100300     MOVE IT-REMARKS(IT-IDX)    TO SAL-REMARKS.
100400     WRITE INVOICE-RECORD.
100500     IF NOT INVOICES-SUCCESSFUL
100600         DISPLAY "WRITE ERROR ON INVOICES FOR "
100700             SAL-INVOICE-NO " STATUS " INVOICES-FILE-STATUS.
100800     SET IT-IDX UP BY 1.
100900     GO TO 850-INVOICE-LOOP.
101000 850-DETAILS.
101100     IF DT-COUNT = 0
101200         GO TO 850-WRITE-INVOICES-AND-DETAILS-EXIT.
101300     SET DT-IDX TO 1.
101400 850-DETAIL-LOOP.
101500     IF DT-IDX > DT-COUNT
101600         GO TO 850-WRITE-INVOICES-AND-DETAILS-EXIT.
101700     MOVE DT-SALE-ID(DT-IDX)    TO DET-SALE-ID.
101800     MOVE DT-PROD-ID(DT-IDX)    TO DET-PROD-ID.
101900     MOVE DT-QTY(DT-IDX)        TO DET-QTY.
102000     MOVE DT-UNIT-PRICE(DT-IDX) TO DET-UNIT-PRICE.
102100     MOVE DT-ITEM-DISC(DT-IDX)  TO DET-ITEM-DISC.
102200     MOVE DT-SUBTOTAL(DT-IDX)   TO DET-SUBTOTAL.
102300     WRITE SALE-DETAIL-RECORD.
102400     IF NOT SALEDETL-SUCCESSFUL
102500         DISPLAY "WRITE ERROR ON SALEDETL FOR SALE "
102600             DET-SALE-ID " STATUS " SALEDETL-FILE-STATUS.
102700     SET DT-IDX UP BY 1.
102800     GO TO 850-DETAIL-LOOP.
102900*
103000 850-WRITE-INVOICES-AND-DETAILS-EXIT.
103100     CLOSE INVOICES SALEDETL.
103200*
103300******************************************************************
103400*    PRINT PARAGRAPHS                                             *
103500******************************************************************
103600*
103700 700-PRINT-POSTING-LINE.
103800*
103900     IF LINE-COUNT > LINES-ON-PAGE
104000         PERFORM 720-PRINT-HEADING-LINES.
104100     IF FIRST-INVOICE
104200         MOVE CS-STORE-ID TO OLD-STORE-ID
104300         MOVE "N" TO FIRST-INVOICE-SWITCH
104400     ELSE
104500         IF CS-STORE-ID NOT = OLD-STORE-ID
104600             PERFORM 730-PRINT-STORE-TOTAL
104700             MOVE CS-STORE-ID TO OLD-STORE-ID
104800         END-IF
104900     END-IF.
105000     MOVE CS-STORE-ID       TO PL-STORE-ID.
105100     MOVE CS-INVOICE-NO     TO PL-INVOICE-NO.
105200     MOVE CS-ITEM-COUNT     TO PL-ITEM-COUNT.
105300     MOVE CS-SUBTOTAL       TO PL-SUBTOTAL.
105400     MOVE CS-TAX            TO PL-TAX.
105500     MOVE CS-SALE-DISCOUNT  TO PL-DISCOUNT.
105600     MOVE CS-TOTAL          TO PL-TOTAL.
105700     MOVE CS-STATUS         TO PL-STATUS.
105800     MOVE POSTING-LINE      TO RPT-PRINT-LINE.
105900     PERFORM 780-WRITE-REPORT-LINE.
106000     ADD CS-TOTAL TO CT-STORE-AMOUNT.
106100*
106200 700-PRINT-POSTING-LINE-EXIT.
106300     EXIT.
106400*
106500 720-PRINT-HEADING-LINES.
106600*
106700     ADD 1 TO PAGE-COUNT.
106800     MOVE WS-RUN-MONTH  TO HL1-MONTH.
106900     MOVE WS-RUN-DAY    TO HL1-DAY.
107000     MOVE WS-RUN-YEAR   TO HL1-YEAR.
107100     MOVE PAGE-COUNT    TO HL1-PAGE-NUMBER.
107200     MOVE HEADING-LINE-1 TO RPT-PRINT-LINE.
107300     WRITE RPT-PRINT-LINE AFTER ADVANCING PAGE.
107400     MOVE 1 TO LINE-COUNT.
107500     MOVE HEADING-LINE-2 TO RPT-PRINT-LINE.
107600     MOVE 2 TO SPACE-CONTROL.
107700     PERFORM 780-WRITE-REPORT-LINE.
107800*
107900 720-PRINT-HEADING-LINES-EXIT.
108000     EXIT.
108100*
108200 730-PRINT-STORE-TOTAL.
108300*
108400     MOVE CT-STORE-AMOUNT TO STL-AMOUNT.
108500     MOVE STORE-TOTAL-LINE TO RPT-PRINT-LINE.
108600     MOVE 2 TO SPACE-CONTROL.
108700     PERFORM 780-WRITE-REPORT-LINE.
108800     MOVE 0 TO CT-STORE-AMOUNT.
108900*
109000 730-PRINT-STORE-TOTAL-EXIT.
109100     EXIT.
109200*
109300 780-WRITE-REPORT-LINE.
109400*
109500     WRITE RPT-PRINT-LINE AFTER ADVANCING SPACE-CONTROL LINES.
109600     ADD SPACE-CONTROL TO LINE-COUNT.
109700     MOVE 1 TO SPACE-CONTROL.
109800*
109900 950-PRINT-REJECT-LINE.
110000*
110100     IF LINE-COUNT > LINES-ON-PAGE
110200         PERFORM 720-PRINT-HEADING-LINES.
110300     MOVE SPACE TO RL-TEXT.
110400     STRING "REJECTED - " DELIMITED BY SIZE
110500            REJECT-REASON DELIMITED BY SIZE
110600            INTO RL-TEXT.
110700     MOVE REJECT-LINE TO RPT-PRINT-LINE.
110800     MOVE 1 TO SPACE-CONTROL.
110900     PERFORM 780-WRITE-REPORT-LINE.
111000*
111100 950-PRINT-REJECT-LINE-EXIT.
111200     EXIT.
111300*
111400******************************************************************
111500*    900-PRINT-CONTROL-TOTALS                                     *
111600******************************************************************
111700*
111800 900-PRINT-CONTROL-TOTALS.
111900*
112000     IF NOT FIRST-INVOICE
112100         PERFORM 730-PRINT-STORE-TOTAL.
112200     MOVE CT-SALES-READ      TO GT1-READ.
112300     MOVE GRAND-TOTAL-LINE-1 TO RPT-PRINT-LINE.
112400     MOVE 3 TO SPACE-CONTROL.
112500     PERFORM 780-WRITE-REPORT-LINE.
112600     MOVE CT-SALES-POSTED    TO GT2-POSTED.
112700     MOVE GRAND-TOTAL-LINE-2 TO RPT-PRINT-LINE.
112800     PERFORM 780-WRITE-REPORT-LINE.
112900     MOVE CT-SALES-REJECTED  TO GT3-REJECTED.
113000     MOVE GRAND-TOTAL-LINE-3 TO RPT-PRINT-LINE.
113100     PERFORM 780-WRITE-REPORT-LINE.
113200     MOVE CT-SALES-CANCELLED TO GT4-CANCELLED.
113300     MOVE GRAND-TOTAL-LINE-4 TO RPT-PRINT-LINE.
113400     PERFORM 780-WRITE-REPORT-LINE.
113500     MOVE CT-GRAND-AMOUNT    TO GT5-AMOUNT.
113600     MOVE GRAND-TOTAL-LINE-5 TO RPT-PRINT-LINE.
113700     PERFORM 780-WRITE-REPORT-LINE.
113720     MOVE SKU-DUP-COUNT      TO GT6-SKU-DUP.
113740     MOVE GRAND-TOTAL-LINE-6 TO RPT-PRINT-LINE.
113760     PERFORM 780-WRITE-REPORT-LINE.
113780     MOVE UV-DUP-COUNT       TO GT7-USER-DUP.
113790     MOVE GRAND-TOTAL-LINE-7 TO RPT-PRINT-LINE.
113795     PERFORM 780-WRITE-REPORT-LINE.
113800*
113900 900-PRINT-CONTROL-TOTALS-EXIT.
114000     EXIT.
114100*
