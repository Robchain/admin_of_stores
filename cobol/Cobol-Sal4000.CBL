000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  SAL4000.
000400 AUTHOR.      J Q PUCKETT.
000500 INSTALLATION. RETAIL SYSTEMS GROUP.
000600 DATE-WRITTEN. 06/11/1991.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    SAL4000  --  SALES STATISTICS AND PERIOD COMPARISON REPORT   *
001200*                                                                *
001300*    READS THE ONE-RECORD REPORT-PERIOD-CARD TO GET THE CURRENT  *
001400*    REPORTING WINDOW (PERIOD 1) AND THE PRIOR WINDOW IT IS       *
001500*    MEASURED AGAINST (PERIOD 2), LOADS THE STORE MASTER, THEN    *
001600*    READS THE POSTED INVOICE FILE ONCE AND ACCUMULATES PER-STORE *
001700*    TOTALS FOR BOTH WINDOWS.  PRINTS THE SALES STATISTICS        *
001800*    REPORT (ONE LINE PER STORE) FOLLOWED BY THE PERIOD           *
001900*    COMPARISON REPORT (ONE LINE PER STORE).  READ ONLY.          *
002000******************************************************************
002100*
002200*    CHANGE LOG
002300*
002400*    DATE       BY   REQUEST   DESCRIPTION
002500*    ---------  ---  --------  ----------------------------------
002600*    06/11/1991 JQP  IS-0341   ORIGINAL PROGRAM -- SALES STATISTICS
002700*                              REPORT ONLY, ONE PERIOD.
002800*    02/24/1994 JQP  IS-0389   PERIOD COMPARISON REPORT ADDED --
002900*                              MANAGEMENT WANTED PERIOD-OVER-PERIOD
003000*                              CHANGE WITHOUT A SEPARATE RUN.
003100*    07/19/1995 MTC  IS-0421   PERIOD BOUNDS MOVED OFF HARD-CODED
003200*                              WORKING-STORAGE VALUES ONTO A
003300*                              REPORT-PERIOD-CARD READ AT STARTUP --
003400*                              SCHEDULING WAS RECOMPILING THIS
003500*                              PROGRAM EVERY MONTH TO CHANGE DATES.
003600*    12/29/1998 SLR  IS-0501   Y2K -- HEADING DATE EXPANDED TO A
003700*                              FOUR DIGIT YEAR; PERIOD CARD DATES
003800*                              CONFIRMED ALREADY FOUR DIGIT YEAR.
003900*    04/02/2001 SLR  IS-0529   "N/A" NOW PRINTED FOR THE CHANGE
004000*                              PERCENT WHEN THE PRIOR PERIOD HAD NO
004100*                              COMPLETED SALES -- WAS RAISING A
004200*                              SIZE ERROR ON THE DIVIDE.
004300*    10/08/2003 HBG  IS-0561   AVERAGE SALE VALUE NOW BASED ONLY ON
004400*                              COMPLETED SALES, NOT ALL STATUSES.
004450*    08/22/2006 HBG  IS-0601   TOOK OUT THE UNUSED KEY VIEWS ON
004460*                              STATS-LINE AND COMPARE-LINE --
004470*                              NEITHER WAS EVER READ BY ANYTHING.
004500*
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900*
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400*
005500 FILE-CONTROL.
005600*
005700     SELECT PARMFILE  ASSIGN TO "PARMFILE"
005800                     ORGANIZATION IS LINE SEQUENTIAL.
005900*
006000     SELECT STORES    ASSIGN TO "STORES"
006100                     ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300     SELECT INVOICES  ASSIGN TO "INVOICES"
006400                     ORGANIZATION IS LINE SEQUENTIAL.
006500*
006600     SELECT RPTFILE   ASSIGN TO "RPTFILE"
006700                     ORGANIZATION IS LINE SEQUENTIAL.
006800*
006900 DATA DIVISION.
007000*
007100 FILE SECTION.
007200*
007300 FD  PARMFILE.
007400     COPY "Cobol-Copy-Parmcard.cpy".
007500*
007600 FD  STORES.
007700     COPY "Cobol-Copy-Stormast.cpy".
007800*
007900 FD  INVOICES.
008000     COPY "Cobol-Copy-Invoice.cpy".
008100*
008200 FD  RPTFILE.
008300*
008400 01  RPT-PRINT-LINE           PIC X(132).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 01  TABLE-LIMITS.
008900     05  WS-MAX-STORES        PIC 9(4)  COMP  VALUE 0500.
009000*
009100 01  SWITCHES.
009200     05  STORES-EOF-SWITCH        PIC X  VALUE "N".
009300         88  STORES-EOF                  VALUE "Y".
009400     05  INVOICES-EOF-SWITCH      PIC X  VALUE "N".
009500         88  INVOICES-EOF                VALUE "Y".
009600     05  STORE-FOUND-SWITCH       PIC X  VALUE "N".
009700         88  STORE-WAS-FOUND             VALUE "Y".
009800*
009900******************************************************************
010000*    REPORTING PERIOD BOUNDS, HELD OVER FROM THE PARMFILE RECORD  *
010100******************************************************************
010200*
010300 01  PERIOD-BOUNDS.
010400     05  WS-PERIOD-1-START    PIC 9(08).
010500     05  WS-PERIOD-1-END      PIC 9(08).
010600     05  WS-PERIOD-2-START    PIC 9(08).
010700     05  WS-PERIOD-2-END      PIC 9(08).
010800*
010810 01  WS-PERIOD-1-START-R REDEFINES WS-PERIOD-1-START.
010820     05  WS-P1S-YEAR          PIC 9(04).
010830     05  WS-P1S-MONTH         PIC 9(02).
010840     05  WS-P1S-DAY           PIC 9(02).
010850*
010860 01  WS-PERIOD-1-END-R REDEFINES WS-PERIOD-1-END.
010870     05  WS-P1E-YEAR          PIC 9(04).
010880     05  WS-P1E-MONTH         PIC 9(02).
010890     05  WS-P1E-DAY           PIC 9(02).
010895*
010900******************************************************************
011000*    IN-MEMORY STORE TABLE WITH ACCUMULATED SALES STATISTICS      *
011100******************************************************************
011200*
011300 01  STORE-TABLE.
011400     05  ST-ENTRY  OCCURS 1 TO 500 TIMES DEPENDING ON ST-COUNT
011500               ASCENDING KEY IS ST-STORE-ID
011600               INDEXED BY ST-IDX.
011700         10  ST-STORE-ID          PIC 9(06).
011800         10  ST-STORE-NAME        PIC X(30).
011900         10  ST-ACTIVE            PIC X(01).
012000             88  ST-IS-ACTIVE             VALUE "Y".
012100         10  ST-P1-COMPLETED-TOTAL PIC S9(10)V99  COMP-3.
012200         10  ST-P1-COMPLETED-COUNT PIC 9(07)      COMP-3.
012300         10  ST-P1-ALL-COUNT       PIC 9(07)      COMP-3.
012400         10  ST-P2-COMPLETED-TOTAL PIC S9(10)V99  COMP-3.
012500*
012600 77  ST-COUNT                 PIC 9(4)  COMP  VALUE 0.
012700*
012800******************************************************************
012900*    INVOICE DATE/TIME BREAKOUT -- REDEFINES SAL-DATE SO THE      *
013000*    DATE PORTION CAN BE COMPARED AGAINST THE PERIOD BOUNDS       *
013100*    WITHOUT THE TIME-OF-DAY DIGITS GETTING IN THE WAY.           *
013200******************************************************************
013300*
013400 01  WS-INVOICE-TIMESTAMP     PIC 9(14).
013500 01  WS-INVOICE-TIMESTAMP-R REDEFINES WS-INVOICE-TIMESTAMP.
013600     05  WS-INVOICE-DATE      PIC 9(08).
013700     05  WS-INVOICE-TIME      PIC 9(06).
013800*
013900 01  RUN-DATE-FIELDS.
014000     05  WS-RUN-DATE          PIC 9(08).
014100     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
014200         10  WS-RUN-YEAR      PIC 9(04).
014300         10  WS-RUN-MONTH     PIC 9(02).
014400         10  WS-RUN-DAY       PIC 9(02).
014500*
014600 01  COMPARISON-WORK-FIELDS.
014700     05  WS-CHANGE-RATIO      PIC S9(3)V9999  COMP-3.
014800     05  WS-CHANGE-PERCENT    PIC S9(5)V99.
014900     05  WS-AVERAGE-SALE      PIC S9(10)V99.
015000*
015100 01  PRINT-FIELDS.
015200     05  PAGE-COUNT           PIC S9(3)  VALUE ZERO.
015300     05  LINES-ON-PAGE        PIC S9(3)  VALUE +55.
015400     05  LINE-COUNT           PIC S9(3)  VALUE +99.
015500*
015600******************************************************************
015700*    SALES STATISTICS REPORT LINES  (REPORT 4)                   *
015800******************************************************************
015900*
016000 01  STATS-HEADING-LINE-1.
016100     05  FILLER          PIC X(07)  VALUE "DATE:  ".
016200     05  SH1-MONTH       PIC 9(02).
016300     05  FILLER          PIC X(01)  VALUE "/".
016400     05  SH1-DAY         PIC 9(02).
016500     05  FILLER          PIC X(01)  VALUE "/".
016600     05  SH1-YEAR        PIC 9(04).
016700     05  FILLER          PIC X(11)  VALUE SPACE.
016800     05  FILLER          PIC X(30)  VALUE
016900         "SALES STATISTICS REPORT      ".
017000     05  FILLER          PIC X(12)  VALUE "      PAGE: ".
017100     05  SH1-PAGE-NUMBER PIC ZZZ9.
017200     05  FILLER          PIC X(43)  VALUE SPACE.
017300*
017400 01  STATS-HEADING-LINE-2.
017500     05  FILLER      PIC X(20)  VALUE "REPORTING PERIOD:   ".
017600     05  SH2-START-MO   PIC 9(02).
017700     05  FILLER      PIC X(01)  VALUE "/".
017800     05  SH2-START-DA   PIC 9(02).
017900     05  FILLER      PIC X(01)  VALUE "/".
018000     05  SH2-START-YR   PIC 9(04).
018100     05  FILLER      PIC X(05)  VALUE " TO  ".
018200     05  SH2-END-MO     PIC 9(02).
018300     05  FILLER      PIC X(01)  VALUE "/".
018400     05  SH2-END-DA     PIC 9(02).
018500     05  FILLER      PIC X(01)  VALUE "/".
018600     05  SH2-END-YR     PIC 9(04).
018700     05  FILLER      PIC X(89)  VALUE SPACE.
018800*
018900 01  STATS-HEADING-LINE-3.
019000     05  FILLER      PIC X(08)  VALUE "STORE   ".
019100     05  FILLER      PIC X(32)  VALUE "STORE NAME                     ".
019200     05  FILLER      PIC X(20)  VALUE "TOTAL SALES         ".
019300     05  FILLER      PIC X(12)  VALUE "SALE COUNT  ".
019400     05  FILLER      PIC X(20)  VALUE "AVERAGE SALE        ".
019500     05  FILLER      PIC X(40)  VALUE SPACE.
019600*
019700 01  STATS-LINE.
019800     05  SL-STORE-ID          PIC X(06).
019900     05  FILLER               PIC X(02)  VALUE SPACE.
020000     05  SL-STORE-NAME        PIC X(30).
020100     05  FILLER               PIC X(02)  VALUE SPACE.
020200     05  SL-TOTAL-SALES       PIC Z,ZZZ,ZZZ,ZZ9.99-.
020300     05  FILLER               PIC X(04)  VALUE SPACE.
020400     05  SL-SALE-COUNT        PIC ZZZ,ZZ9.
020500     05  FILLER               PIC X(04)  VALUE SPACE.
020600     05  SL-AVERAGE-SALE      PIC Z,ZZZ,ZZ9.99-.
020700     05  FILLER               PIC X(41)  VALUE SPACE.
020800*
021800******************************************************************
021900*    PERIOD COMPARISON REPORT LINES                               *
022000******************************************************************
022100*
022200 01  COMPARE-HEADING-LINE-1.
022300     05  FILLER          PIC X(07)  VALUE "DATE:  ".
022400     05  CH1-MONTH       PIC 9(02).
022500     05  FILLER          PIC X(01)  VALUE "/".
022600     05  CH1-DAY         PIC 9(02).
022700     05  FILLER          PIC X(01)  VALUE "/".
022800     05  CH1-YEAR        PIC 9(04).
022900     05  FILLER          PIC X(09)  VALUE SPACE.
023000     05  FILLER          PIC X(30)  VALUE
023100         "PERIOD COMPARISON REPORT     ".
023200     05  FILLER          PIC X(12)  VALUE "      PAGE: ".
023300     05  CH1-PAGE-NUMBER PIC ZZZ9.
023400     05  FILLER          PIC X(43)  VALUE SPACE.
023500*
023600 01  COMPARE-HEADING-LINE-2.
023700     05  FILLER      PIC X(08)  VALUE "STORE   ".
023800     05  FILLER      PIC X(32)  VALUE "STORE NAME                     ".
023900     05  FILLER      PIC X(20)  VALUE "PERIOD 1 SALES      ".
024000     05  FILLER      PIC X(20)  VALUE "PERIOD 2 SALES      ".
024100     05  FILLER      PIC X(15)  VALUE "CHANGE PERCENT ".
024200     05  FILLER      PIC X(37)  VALUE SPACE.
024300*
024400 01  COMPARE-LINE.
024500     05  CL-STORE-ID          PIC X(06).
024600     05  FILLER               PIC X(02)  VALUE SPACE.
024700     05  CL-STORE-NAME        PIC X(30).
024800     05  FILLER               PIC X(02)  VALUE SPACE.
024900     05  CL-PERIOD-1-SALES    PIC Z,ZZZ,ZZZ,ZZ9.99-.
025000     05  FILLER               PIC X(04)  VALUE SPACE.
025100     05  CL-PERIOD-2-SALES    PIC Z,ZZZ,ZZZ,ZZ9.99-.
025200     05  FILLER               PIC X(04)  VALUE SPACE.
025300     05  CL-CHANGE-PERCENT    PIC Z,ZZ9.99-.
025400     05  FILLER               PIC X(01)  VALUE "%".
025500     05  FILLER               PIC X(29)  VALUE SPACE.
025600*
025700 01  COMPARE-NA-LINE.
025800     05  CN-STORE-ID          PIC X(06).
025900     05  FILLER               PIC X(02)  VALUE SPACE.
026000     05  CN-STORE-NAME        PIC X(30).
026100     05  FILLER               PIC X(02)  VALUE SPACE.
026200     05  CN-PERIOD-1-SALES    PIC Z,ZZZ,ZZZ,ZZ9.99-.
026300     05  FILLER               PIC X(04)  VALUE SPACE.
026400     05  CN-PERIOD-2-SALES    PIC Z,ZZZ,ZZZ,ZZ9.99-.
026500     05  FILLER               PIC X(04)  VALUE SPACE.
026600     05  FILLER               PIC X(12)  VALUE "N/A         ".
026700     05  FILLER               PIC X(30)  VALUE SPACE.
026800*
027700 PROCEDURE DIVISION.
027800*
027900******************************************************************
028000*    000-RUN-SALES-STATISTICS  --  MAIN LINE                      *
028100******************************************************************
028200*
028300 000-RUN-SALES-STATISTICS.
028400*
028500     PERFORM 100-INITIALIZE-RUN.
028600     PERFORM 200-ACCUMULATE-INVOICE-TOTALS.
028700     PERFORM 600-PRINT-SALES-STATISTICS-REPORT.
028800     PERFORM 700-PRINT-PERIOD-COMPARISON-REPORT.
028900     CLOSE RPTFILE.
029000     STOP RUN.
029100*
029200******************************************************************
029300*    100-INITIALIZE-RUN                                           *
029400******************************************************************
029500*
029600 100-INITIALIZE-RUN.
029700*
029800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
029900     OPEN INPUT  PARMFILE.
030000     READ PARMFILE
030100         AT END
030200             MOVE ZERO TO WS-PERIOD-1-START WS-PERIOD-1-END
030300                          WS-PERIOD-2-START WS-PERIOD-2-END.
030400     MOVE PC-PERIOD-1-START TO WS-PERIOD-1-START.
030500     MOVE PC-PERIOD-1-END   TO WS-PERIOD-1-END.
030600     MOVE PC-PERIOD-2-START TO WS-PERIOD-2-START.
030700     MOVE PC-PERIOD-2-END   TO WS-PERIOD-2-END.
030800     CLOSE PARMFILE.
030900     OPEN INPUT  STORES.
031000     PERFORM 110-LOAD-STORE-TABLE UNTIL STORES-EOF.
031100     CLOSE STORES.
031200     OPEN OUTPUT RPTFILE.
031300*
031400 100-INITIALIZE-RUN-EXIT.
031500     EXIT.
031600*
031700 110-LOAD-STORE-TABLE.
031800*
031900     READ STORES
032000         AT END
032100             MOVE "Y" TO STORES-EOF-SWITCH
032200             GO TO 110-LOAD-STORE-TABLE-EXIT.
032300     IF NOT STORE-IS-ACTIVE
032400         GO TO 110-LOAD-STORE-TABLE-EXIT.
032500     ADD 1 TO ST-COUNT.
032600     MOVE STR-STORE-ID    TO ST-STORE-ID(ST-COUNT).
032700     MOVE STR-STORE-NAME  TO ST-STORE-NAME(ST-COUNT).
032800     MOVE STR-STORE-ACTIVE TO ST-ACTIVE(ST-COUNT).
032900     MOVE 0 TO ST-P1-COMPLETED-TOTAL(ST-COUNT)
033000                ST-P1-COMPLETED-COUNT(ST-COUNT)
033100                ST-P1-ALL-COUNT(ST-COUNT)
033200                ST-P2-COMPLETED-TOTAL(ST-COUNT).
033300*
033400 110-LOAD-STORE-TABLE-EXIT.
033500     EXIT.
033600*
033700******************************************************************
033800*    200-ACCUMULATE-INVOICE-TOTALS  --  ONE PASS OF INVOICES      *
033900******************************************************************
034000*
034100 200-ACCUMULATE-INVOICE-TOTALS.
034200*
034300     OPEN INPUT INVOICES.
034400     PERFORM 210-READ-INVOICE UNTIL INVOICES-EOF.
034500     CLOSE INVOICES.
034600*
034700 200-ACCUMULATE-INVOICE-TOTALS-EXIT.
034800     EXIT.
034900*
035000 210-READ-INVOICE.
035100*
035200     READ INVOICES
035300         AT END
035400             MOVE "Y" TO INVOICES-EOF-SWITCH
035500             GO TO 210-READ-INVOICE-EXIT.
035600     MOVE SAL-DATE TO WS-INVOICE-TIMESTAMP.
035700     PERFORM 250-FIND-STORE.
035800     IF NOT STORE-WAS-FOUND
035900         GO TO 210-READ-INVOICE-EXIT.
036000     IF WS-INVOICE-DATE >= WS-PERIOD-1-START
036100        AND WS-INVOICE-DATE <= WS-PERIOD-1-END
036200         ADD 1 TO ST-P1-ALL-COUNT(ST-IDX)
036300         IF SALE-IS-COMPLETED
036400             ADD SAL-TOTAL TO ST-P1-COMPLETED-TOTAL(ST-IDX)
036500             ADD 1 TO ST-P1-COMPLETED-COUNT(ST-IDX)
036600         END-IF
036700     END-IF.
036800     IF WS-INVOICE-DATE >= WS-PERIOD-2-START
036900        AND WS-INVOICE-DATE <= WS-PERIOD-2-END
037000        AND SALE-IS-COMPLETED
037100         ADD SAL-TOTAL TO ST-P2-COMPLETED-TOTAL(ST-IDX)
037200     END-IF.
037300*
037400 210-READ-INVOICE-EXIT.
037500     EXIT.
037600*
037700 250-FIND-STORE.
037800*
037900     MOVE "N" TO STORE-FOUND-SWITCH.
038000     IF ST-COUNT = 0
038100         GO TO 250-FIND-STORE-EXIT.
038200     SEARCH ALL ST-ENTRY
038300         AT END
038400             MOVE "N" TO STORE-FOUND-SWITCH
038500         WHEN ST-STORE-ID(ST-IDX) = SAL-STORE-ID
038600             MOVE "Y" TO STORE-FOUND-SWITCH
038700     END-SEARCH.
038800*
038900 250-FIND-STORE-EXIT.
039000     EXIT.
039100*
039200******************************************************************
039300*    600-PRINT-SALES-STATISTICS-REPORT  (REPORT 4)                *
039400******************************************************************
039500*
039600 600-PRINT-SALES-STATISTICS-REPORT.
039700*
039800     PERFORM 620-PRINT-STATS-HEADING-LINES.
039900     IF ST-COUNT = 0
040000         GO TO 600-PRINT-SALES-STATISTICS-REPORT-EXIT.
040100     SET ST-IDX TO 1.
040200 600-STORE-LOOP.
040300     IF ST-IDX > ST-COUNT
040400         GO TO 600-PRINT-SALES-STATISTICS-REPORT-EXIT.
040500     PERFORM 650-PRINT-STORE-STATISTICS-LINE
040600         THRU 650-PRINT-STORE-STATISTICS-LINE-EXIT.
040700     SET ST-IDX UP BY 1.
040800     GO TO 600-STORE-LOOP.
040900*
041000 600-PRINT-SALES-STATISTICS-REPORT-EXIT.
041100     EXIT.
041200*
041300 650-PRINT-STORE-STATISTICS-LINE.
041400*
041500     IF LINE-COUNT > LINES-ON-PAGE
041600         PERFORM 620-PRINT-STATS-HEADING-LINES.
041700     IF ST-P1-COMPLETED-COUNT(ST-IDX) = 0
041800         MOVE 0 TO WS-AVERAGE-SALE
041900     ELSE
042000         COMPUTE WS-AVERAGE-SALE ROUNDED =
042100             ST-P1-COMPLETED-TOTAL(ST-IDX) /
042200             ST-P1-COMPLETED-COUNT(ST-IDX)
042300     END-IF.
042400     MOVE ST-STORE-ID(ST-IDX)             TO SL-STORE-ID.
042500     MOVE ST-STORE-NAME(ST-IDX)           TO SL-STORE-NAME.
042600     MOVE ST-P1-COMPLETED-TOTAL(ST-IDX)   TO SL-TOTAL-SALES.
042700     MOVE ST-P1-ALL-COUNT(ST-IDX)         TO SL-SALE-COUNT.
042800     MOVE WS-AVERAGE-SALE                 TO SL-AVERAGE-SALE.
042900     MOVE STATS-LINE TO RPT-PRINT-LINE.
043000     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.
043100     ADD 1 TO LINE-COUNT.
043200*
043300 650-PRINT-STORE-STATISTICS-LINE-EXIT.
043400     EXIT.
043500*
043600 620-PRINT-STATS-HEADING-LINES.
043700*
043800     ADD 1 TO PAGE-COUNT.
043900     MOVE WS-RUN-MONTH  TO SH1-MONTH.
044000     MOVE WS-RUN-DAY    TO SH1-DAY.
044100     MOVE WS-RUN-YEAR   TO SH1-YEAR.
044200     MOVE PAGE-COUNT    TO SH1-PAGE-NUMBER.
044300     MOVE STATS-HEADING-LINE-1 TO RPT-PRINT-LINE.
044400     WRITE RPT-PRINT-LINE AFTER ADVANCING PAGE.
044500     MOVE WS-P1S-MONTH  TO SH2-START-MO.
044600     MOVE WS-P1S-DAY    TO SH2-START-DA.
044700     MOVE WS-P1S-YEAR   TO SH2-START-YR.
044800     MOVE WS-P1E-MONTH  TO SH2-END-MO.
044900     MOVE WS-P1E-DAY    TO SH2-END-DA.
045000     MOVE WS-P1E-YEAR   TO SH2-END-YR.
045100     MOVE STATS-HEADING-LINE-2 TO RPT-PRINT-LINE.
045200     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
045300     MOVE STATS-HEADING-LINE-3 TO RPT-PRINT-LINE.
045400     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
045500     MOVE 5 TO LINE-COUNT.
045600*
045700 620-PRINT-STATS-HEADING-LINES-EXIT.
045800     EXIT.
045900*
046000******************************************************************
046100*    700-PRINT-PERIOD-COMPARISON-REPORT                           *
046200******************************************************************
046300*
046400 700-PRINT-PERIOD-COMPARISON-REPORT.
046500*
046600     PERFORM 720-PRINT-COMPARE-HEADING-LINES.
046700     IF ST-COUNT = 0
046800         GO TO 700-PRINT-PERIOD-COMPARISON-REPORT-EXIT.
046900     SET ST-IDX TO 1.
047000 700-STORE-LOOP.
047100     IF ST-IDX > ST-COUNT
047200         GO TO 700-PRINT-PERIOD-COMPARISON-REPORT-EXIT.
047300     PERFORM 750-PRINT-PERIOD-COMPARISON-LINE
047400         THRU 750-PRINT-PERIOD-COMPARISON-LINE-EXIT.
047500     SET ST-IDX UP BY 1.
047600     GO TO 700-STORE-LOOP.
047700*
047800 700-PRINT-PERIOD-COMPARISON-REPORT-EXIT.
047900     EXIT.
048000*
048100 750-PRINT-PERIOD-COMPARISON-LINE.
048200*
048300     IF LINE-COUNT > LINES-ON-PAGE
048400         PERFORM 720-PRINT-COMPARE-HEADING-LINES.
048500     IF ST-P2-COMPLETED-TOTAL(ST-IDX) = 0
048600         MOVE ST-STORE-ID(ST-IDX)           TO CN-STORE-ID
048700         MOVE ST-STORE-NAME(ST-IDX)         TO CN-STORE-NAME
048800         MOVE ST-P1-COMPLETED-TOTAL(ST-IDX) TO CN-PERIOD-1-SALES
048900         MOVE ST-P2-COMPLETED-TOTAL(ST-IDX) TO CN-PERIOD-2-SALES
049000         MOVE COMPARE-NA-LINE TO RPT-PRINT-LINE
049100     ELSE
049200         COMPUTE WS-CHANGE-RATIO ROUNDED =
049300             (ST-P1-COMPLETED-TOTAL(ST-IDX) -
049400              ST-P2-COMPLETED-TOTAL(ST-IDX)) /
049500              ST-P2-COMPLETED-TOTAL(ST-IDX)
049600         COMPUTE WS-CHANGE-PERCENT = WS-CHANGE-RATIO * 100
049700         MOVE ST-STORE-ID(ST-IDX)           TO CL-STORE-ID
049800         MOVE ST-STORE-NAME(ST-IDX)         TO CL-STORE-NAME
049900         MOVE ST-P1-COMPLETED-TOTAL(ST-IDX) TO CL-PERIOD-1-SALES
050000         MOVE ST-P2-COMPLETED-TOTAL(ST-IDX) TO CL-PERIOD-2-SALES
050100         MOVE WS-CHANGE-PERCENT             TO CL-CHANGE-PERCENT
050200         MOVE COMPARE-LINE TO RPT-PRINT-LINE
050300     END-IF.
050400     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.
050500     ADD 1 TO LINE-COUNT.
050600*
050700 750-PRINT-PERIOD-COMPARISON-LINE-EXIT.
050800     EXIT.
050900*
051000 720-PRINT-COMPARE-HEADING-LINES.
051100*
051200     ADD 1 TO PAGE-COUNT.
051300     MOVE WS-RUN-MONTH  TO CH1-MONTH.
051400     MOVE WS-RUN-DAY    TO CH1-DAY.
051500     MOVE WS-RUN-YEAR   TO CH1-YEAR.
051600     MOVE PAGE-COUNT    TO CH1-PAGE-NUMBER.
051700     MOVE COMPARE-HEADING-LINE-1 TO RPT-PRINT-LINE.
051800     WRITE RPT-PRINT-LINE AFTER ADVANCING PAGE.
051900     MOVE COMPARE-HEADING-LINE-2 TO RPT-PRINT-LINE.
052000     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
052100     MOVE 3 TO LINE-COUNT.
052200*
052300 720-PRINT-COMPARE-HEADING-LINES-EXIT.
052400     EXIT.
052500*
