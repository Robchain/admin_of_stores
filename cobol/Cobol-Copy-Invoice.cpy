000100******************************************************************
000200*    INVOICE (SALE) OUTPUT RECORD LAYOUT                         *
000300*    ONE ENTRY PER POSTED SALE, WRITTEN BY SAL1000 AND REWRITTEN *
000400*    IN PLACE (STATUS AND REMARKS ONLY) WHEN A SALE IS CANCELLED.*
000500******************************************************************
000600*
000700 01  INVOICE-RECORD.
000800     05  SAL-SALE-ID             PIC 9(08).
000900     05  SAL-STORE-ID            PIC 9(06).
001000     05  SAL-INVOICE-NO          PIC X(25).
001100     05  SAL-SUBTOTAL            PIC S9(10)V99.
001200     05  SAL-TAX                 PIC S9(08)V99.
001300     05  SAL-DISCOUNT            PIC S9(08)V99.
001400     05  SAL-TOTAL               PIC S9(10)V99.
001500     05  SAL-STATUS              PIC X(10).
001600         88  SALE-IS-PENDING             VALUE "PENDING   ".
001700         88  SALE-IS-COMPLETED           VALUE "COMPLETED ".
001800         88  SALE-IS-CANCELLED           VALUE "CANCELLED ".
001900         88  SALE-IS-RETURNED            VALUE "RETURNED  ".
002000     05  SAL-PAY-METHOD          PIC X(02).
002100     05  SAL-DATE                PIC 9(14).
002200     05  SAL-REMARKS             PIC X(80).
002300     05  FILLER                  PIC X(05).
002400*
