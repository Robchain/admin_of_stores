000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  SAL5000.
000400 AUTHOR.      D W KRAMER.
000500 INSTALLATION. RETAIL SYSTEMS GROUP.
000600 DATE-WRITTEN. 09/12/1994.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    SAL5000  --  MANAGEMENT DASHBOARD REPORTING ENGINE           *
001200*                                                                *
001300*    ONE PASS OF THE POSTED SALE-DETAIL FILE BUILDS THREE WORKING *
001400*    TABLES -- TOP SELLERS (ALL TIME, ANY STATUS), SALES BY       *
001500*    CATEGORY (WITHIN THE REPORT-PERIOD-CARD'S PERIOD 1 WINDOW)   *
001600*    AND PROFITABILITY (SAME WINDOW).  A DETAIL LINE'S STORE AND  *
001700*    DATE ARE NOT CARRIED ON THE DETAIL RECORD ITSELF -- THEY ARE *
001800*    LOOKED UP ON THE INVOICE THAT OWNS IT, SO THE INVOICE FILE   *
001900*    IS ALSO LOADED INTO A KEYED TABLE BY SALE-ID FIRST.  EACH    *
002000*    STORE'S SECTION OF EACH REPORT IS RANKED BY PASSING THE      *
002100*    TABLE THROUGH THE SORT VERB (INPUT PROCEDURE RELEASES THE    *
002200*    ROWS FOR THAT STORE, OUTPUT PROCEDURE RETURNS THEM IN RANK   *
002300*    ORDER AND PRINTS) -- THE SAME INPUT/OUTPUT PROCEDURE SHAPE   *
002400*    THIS SHOP HAS USED FOR SORTED EXTRACTS SINCE THE OLD         *
002500*    RECEIVING-UPDATE JOB.  READ ONLY -- NO FILE IS REWRITTEN.    *
002600******************************************************************
002700*
002800*    CHANGE LOG
002900*
003000*    DATE       BY   REQUEST   DESCRIPTION
003100*    ---------  ---  --------  ----------------------------------
003200*    09/12/1994 DWK  IS-0407   ORIGINAL PROGRAM -- TOP SELLERS
003300*                              REPORT ONLY, REQUESTED BY MARKETING.
003400*    03/30/1996 DWK  IS-0442   SALES BY CATEGORY REPORT ADDED.
003500*    11/11/1997 JQP  IS-0481   PROFITABILITY REPORT ADDED -- REUSES
003600*                              THE SAME DETAIL PASS AND THE SAME
003700*                              REPORT-PERIOD-CARD AS THE CATEGORY
003800*                              REPORT.
003900*    12/29/1998 SLR  IS-0501   Y2K -- HEADING DATE EXPANDED TO A
004000*                              FOUR DIGIT YEAR.
004100*    06/14/2000 SLR  IS-0512   TOP SELLERS TABLE SIZE DOUBLED --
004200*                              RAN OUT OF ROOM DURING THE HOLIDAY
004300*                              CATALOGUE EXPANSION.
004400*    02/27/2005 HBG  IS-0583   INACTIVE PRODUCTS NO LONGER LOOKED
004500*                              UP BY NAME/CATEGORY IF DROPPED FROM
004600*                              THE CATALOGUE MID-PERIOD -- SHOW
004700*                              "DISCONTINUED" RATHER THAN BLANKS.
004750*    08/22/2006 HBG  IS-0601   THE THREE AGGREGATE TABLES NOW KEEP
004760*                              A COMBINED STORE/PRODUCT (OR
004770*                              STORE/CATEGORY) KEY SO THE DETAIL
004780*                              PASS DOES ONE COMPARE INSTEAD OF
004790*                              TWO -- REPLACES THE UNUSED KEY
004795*                              VIEWS THAT USED TO SIT ON THE
004797*                              PRINT LINES FOR THIS SAME PURPOSE.
004800*
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200*
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT SECTION.
005700*
005800 FILE-CONTROL.
005900*
006000     SELECT PARMFILE  ASSIGN TO "PARMFILE"
006100                     ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300     SELECT STORES    ASSIGN TO "STORES"
006400                     ORGANIZATION IS LINE SEQUENTIAL.
006500*
006600     SELECT PRODUCTS  ASSIGN TO "PRODUCTS"
006700                     ORGANIZATION IS LINE SEQUENTIAL.
006800*
006900     SELECT INVENTORY ASSIGN TO "INVENTORY"
007000                     ORGANIZATION IS LINE SEQUENTIAL.
007100*
007200     SELECT INVOICES  ASSIGN TO "INVOICES"
007300                     ORGANIZATION IS LINE SEQUENTIAL.
007400*
007500     SELECT SALEDETL  ASSIGN TO "SALEDETL"
007600                     ORGANIZATION IS LINE SEQUENTIAL.
007700*
007800     SELECT RPTFILE   ASSIGN TO "RPTFILE"
007900                     ORGANIZATION IS LINE SEQUENTIAL.
008000*
008100     SELECT SORTWORK1 ASSIGN TO "SORTWK01".
008200*
008300     SELECT SORTWORK2 ASSIGN TO "SORTWK02".
008400*
008500     SELECT SORTWORK3 ASSIGN TO "SORTWK03".
008600*
008700 DATA DIVISION.
008800*
008900 FILE SECTION.
009000*
009100 FD  PARMFILE.
009200     COPY "Cobol-Copy-Parmcard.cpy".
009300*
009400 FD  STORES.
009500     COPY "Cobol-Copy-Stormast.cpy".
009600*
009700 FD  PRODUCTS.
009800     COPY "Cobol-Copy-Prodmast.cpy".
009900*
010000 FD  INVENTORY.
010100     COPY "Cobol-Copy-Invmast.cpy".
010200*
010300 FD  INVOICES.
010400     COPY "Cobol-Copy-Invoice.cpy".
010500*
010600 FD  SALEDETL.
010700     COPY "Cobol-Copy-Saledet.cpy".
010800*
010900 FD  RPTFILE.
011000*
011100 01  RPT-PRINT-LINE           PIC X(132).
011200*
011300 SD  SORTWORK1.
011400*
011500 01  SW1-RECORD.
011600     05  SW1-UNITS           PIC 9(07).
011700     05  SW1-STORE-ID        PIC 9(06).
011800     05  SW1-PROD-ID         PIC 9(06).
011900*
012000 SD  SORTWORK2.
012100*
012200 01  SW2-RECORD.
012300     05  SW2-STORE-ID        PIC 9(06).
012400     05  SW2-REVENUE         PIC S9(10)V99.
012500     05  SW2-CATEGORY        PIC X(20).
012600     05  SW2-UNITS           PIC 9(07).
012700*
012800 SD  SORTWORK3.
012900*
013000 01  SW3-RECORD.
013100     05  SW3-STORE-ID        PIC 9(06).
013200     05  SW3-MARGIN          PIC S9(10)V99.
013300     05  SW3-PROD-ID         PIC 9(06).
013400     05  SW3-UNITS           PIC 9(07).
013500     05  SW3-REVENUE         PIC S9(10)V99.
013600*
013700 WORKING-STORAGE SECTION.
013800*
013900 01  TABLE-LIMITS.
014000     05  WS-MAX-STORES        PIC 9(4)  COMP  VALUE 0500.
014100     05  WS-MAX-PRODUCTS      PIC 9(4)  COMP  VALUE 3000.
014200     05  WS-MAX-INVENTORY     PIC 9(4)  COMP  VALUE 9000.
014300     05  WS-MAX-INVOICES      PIC 9(5)  COMP  VALUE 20000.
014400     05  WS-MAX-AGGREGATES    PIC 9(4)  COMP  VALUE 5000.
014500*
014600 01  SWITCHES.
014700     05  STORES-EOF-SWITCH        PIC X  VALUE "N".
014800         88  STORES-EOF                  VALUE "Y".
014900     05  PRODUCTS-EOF-SWITCH      PIC X  VALUE "N".
015000         88  PRODUCTS-EOF                VALUE "Y".
015100     05  INVENTORY-EOF-SWITCH     PIC X  VALUE "N".
015200         88  INVENTORY-EOF               VALUE "Y".
015300     05  INVOICES-EOF-SWITCH      PIC X  VALUE "N".
015400         88  INVOICES-EOF                VALUE "Y".
015500     05  SALEDETL-EOF-SWITCH      PIC X  VALUE "N".
015600         88  SALEDETL-EOF                VALUE "Y".
015700     05  INVOICE-FOUND-SWITCH     PIC X  VALUE "N".
015800         88  INVOICE-WAS-FOUND           VALUE "Y".
015900     05  PRODUCT-FOUND-SWITCH     PIC X  VALUE "N".
016000         88  PRODUCT-WAS-FOUND           VALUE "Y".
016100     05  ENTRY-FOUND-SWITCH       PIC X  VALUE "N".
016200         88  ENTRY-WAS-FOUND             VALUE "Y".
016300     05  SORT-EOF-SWITCH          PIC X  VALUE "N".
016400         88  SORT-RETURN-EOF             VALUE "Y".
016500*
016600******************************************************************
016700*    REPORTING PERIOD BOUND (PERIOD 1 ONLY -- CATEGORY AND        *
016800*    PROFITABILITY ARE ONE-PERIOD REPORTS)                        *
016900******************************************************************
017000*
017100 01  PERIOD-BOUNDS.
017200     05  WS-PERIOD-1-START    PIC 9(08).
017300     05  WS-PERIOD-1-END      PIC 9(08).
017400*
017500******************************************************************
017600*    IN-MEMORY MASTER TABLES                                      *
017700******************************************************************
017800*
017900 01  STORE-TABLE.
018000     05  ST-ENTRY  OCCURS 1 TO 500 TIMES DEPENDING ON ST-COUNT
018100               ASCENDING KEY IS ST-STORE-ID
018200               INDEXED BY ST-IDX.
018300         10  ST-STORE-ID          PIC 9(06).
018400         10  ST-STORE-NAME        PIC X(30).
018500         10  ST-ACTIVE            PIC X(01).
018600             88  ST-IS-ACTIVE             VALUE "Y".
018700*
018800 77  ST-COUNT                 PIC 9(4)  COMP  VALUE 0.
018900*
019000 01  PRODUCT-TABLE.
019100     05  PR-ENTRY  OCCURS 1 TO 3000 TIMES DEPENDING ON PR-COUNT
019200               ASCENDING KEY IS PR-PROD-ID
019300               INDEXED BY PR-IDX.
019400         10  PR-PROD-ID           PIC 9(06).
019500         10  PR-PROD-NAME         PIC X(30).
019600         10  PR-PROD-CATEGORY     PIC X(20).
019700         10  PR-BASE-PRICE        PIC S9(08)V99.
019800         10  PR-ACTIVE            PIC X(01).
019900             88  PR-IS-ACTIVE             VALUE "Y".
020000*
020100 77  PR-COUNT                 PIC 9(4)  COMP  VALUE 0.
020200*
020300 01  INVENTORY-TABLE.
020400     05  IV-ENTRY  OCCURS 1 TO 9000 TIMES DEPENDING ON IV-COUNT
020500               ASCENDING KEY IS IV-PROD-ID IV-STORE-ID
020600               INDEXED BY IV-IDX.
020700         10  IV-PROD-ID           PIC 9(06).
020800         10  IV-STORE-ID          PIC 9(06).
020900         10  IV-SALE-PRICE        PIC S9(08)V99.
021000*
021100 01  IV-COUNT                 PIC 9(4)  COMP  VALUE 0.
021200*
021300******************************************************************
021400*    INVOICE LOOKUP TABLE -- SALE-ID TO STORE-ID/DATE.  INVOICES  *
021500*    ARE WRITTEN BY SAL1000 IN THE ORDER THE SALE-ID COUNTER WAS  *
021600*    ASSIGNED, SO THE FILE IS ALREADY IN ASCENDING SALE-ID ORDER. *
021700******************************************************************
021800*
021900 01  INVOICE-LOOKUP-TABLE.
022000     05  IL-ENTRY  OCCURS 1 TO 20000 TIMES DEPENDING ON IL-COUNT
022100               ASCENDING KEY IS IL-SALE-ID
022200               INDEXED BY IL-IDX.
022300         10  IL-SALE-ID           PIC 9(08).
022400         10  IL-STORE-ID          PIC 9(06).
022500         10  IL-DATE              PIC 9(08).
022600*
022700 01  IL-COUNT                 PIC 9(5)  COMP  VALUE 0.
022800*
022900******************************************************************
023000*    AGGREGATION TABLES BUILT BY THE SALE-DETAIL PASS             *
023100******************************************************************
023200*
023300 01  TOP-SELLER-TABLE.
023400     05  TS-ENTRY  OCCURS 1 TO 5000 TIMES DEPENDING ON TS-COUNT
023500               INDEXED BY TS-IDX.
023520         10  TS-KEY.
023540             15  TS-STORE-ID      PIC 9(06).
023560             15  TS-PROD-ID       PIC 9(06).
023580         10  TS-KEY-COMBINED  REDEFINES TS-KEY
023590                                  PIC X(12).
023800         10  TS-UNITS             PIC 9(07)      COMP-3.
023900*
024000 01  TS-COUNT                 PIC 9(4)  COMP  VALUE 0.
024100*
024200 01  CATEGORY-TABLE.
024300     05  CT-ENTRY  OCCURS 1 TO 5000 TIMES DEPENDING ON CT-COUNT
024400               INDEXED BY CT-IDX.
024420         10  CT-KEY.
024440             15  CT-STORE-ID      PIC 9(06).
024460             15  CT-CATEGORY      PIC X(20).
024480         10  CT-KEY-COMBINED  REDEFINES CT-KEY
024490                                  PIC X(26).
024700         10  CT-UNITS             PIC 9(07)      COMP-3.
024800         10  CT-REVENUE           PIC S9(10)V99  COMP-3.
024900*
025000 01  CT-COUNT                 PIC 9(4)  COMP  VALUE 0.
025100*
025200 01  PROFIT-TABLE.
025300     05  PF-ENTRY  OCCURS 1 TO 5000 TIMES DEPENDING ON PF-COUNT
025400               INDEXED BY PF-IDX.
025420         10  PF-KEY.
025440             15  PF-STORE-ID      PIC 9(06).
025460             15  PF-PROD-ID       PIC 9(06).
025480         10  PF-KEY-COMBINED  REDEFINES PF-KEY
025490                                  PIC X(12).
025700         10  PF-UNITS             PIC 9(07)      COMP-3.
025800         10  PF-REVENUE           PIC S9(10)V99  COMP-3.
025900         10  PF-MARGIN            PIC S9(10)V99  COMP-3.
026000*
026100 01  PF-COUNT                 PIC 9(4)  COMP  VALUE 0.
026200*
026300******************************************************************
026400*    DETAIL-PASS WORK FIELDS                                      *
026500******************************************************************
026600*
026700 01  DETAIL-WORK-AREA.
026800     05  WS-DETAIL-STORE-ID   PIC 9(06).
026900     05  WS-DETAIL-DATE       PIC 9(08).
027000     05  WS-PROD-NAME-WORK    PIC X(30).
027100     05  WS-PROD-CATEGORY-WORK PIC X(20).
027200     05  WS-SALE-PRICE-WORK   PIC S9(08)V99.
027250     05  WS-BASE-PRICE-WORK   PIC S9(08)V99.
027300     05  WS-MARGIN-INCREMENT  PIC S9(10)V99.
027320     05  WS-DETAIL-STORE-PROD-KEY.
027340         10  WS-DSPK-STORE-ID PIC 9(06).
027360         10  WS-DSPK-PROD-ID  PIC 9(06).
027380     05  WS-DETAIL-STORE-CAT-KEY.
027400         10  WS-DSCK-STORE-ID PIC 9(06).
027420         10  WS-DSCK-CATEGORY PIC X(20).
027440     05  RANK-COUNTER         PIC 9(03)  COMP  VALUE 0.
027500     05  WS-REPORT-TOTAL      PIC S9(12)V99      VALUE 0.
027600*
027700 01  RUN-DATE-FIELDS.
027800     05  WS-RUN-DATE          PIC 9(08).
027900     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
028000         10  WS-RUN-YEAR      PIC 9(04).
028100         10  WS-RUN-MONTH     PIC 9(02).
028200         10  WS-RUN-DAY       PIC 9(02).
028300*
028400 01  PRINT-FIELDS.
028500     05  PAGE-COUNT           PIC S9(3)  VALUE ZERO.
028600     05  LINES-ON-PAGE        PIC S9(3)  VALUE +55.
028700     05  LINE-COUNT           PIC S9(3)  VALUE +99.
028800*
028900******************************************************************
029000*    TOP SELLERS REPORT LINES  (REPORT 6)                        *
029100******************************************************************
029200*
029300 01  TOPSELL-HEADING-LINE-1.
029400     05  FILLER          PIC X(07)  VALUE "DATE:  ".
029500     05  TH1-MONTH       PIC 9(02).
029600     05  FILLER          PIC X(01)  VALUE "/".
029700     05  TH1-DAY         PIC 9(02).
029800     05  FILLER          PIC X(01)  VALUE "/".
029900     05  TH1-YEAR        PIC 9(04).
030000     05  FILLER          PIC X(15)  VALUE SPACE.
030100     05  FILLER          PIC X(30)  VALUE
030200         "TOP SELLERS REPORT           ".
030300     05  FILLER          PIC X(12)  VALUE "      PAGE: ".
030400     05  TH1-PAGE-NUMBER PIC ZZZ9.
030500     05  FILLER          PIC X(43)  VALUE SPACE.
030600*
030700 01  TOPSELL-HEADING-LINE-2.
030800     05  FILLER      PIC X(11)  VALUE "STORE: ".
030900     05  TH2-STORE-ID   PIC X(06).
031000     05  FILLER      PIC X(02)  VALUE SPACE.
031100     05  TH2-STORE-NAME PIC X(30).
031200     05  FILLER      PIC X(83)  VALUE SPACE.
031300*
031400 01  TOPSELL-HEADING-LINE-3.
031500     05  FILLER      PIC X(06)  VALUE "RANK  ".
031600     05  FILLER      PIC X(08)  VALUE "PRODUCT ".
031700     05  FILLER      PIC X(32)  VALUE "PRODUCT NAME                   ".
031800     05  FILLER      PIC X(10)  VALUE "UNITS     ".
031900     05  FILLER      PIC X(76)  VALUE SPACE.
032000*
032100 01  TOPSELL-LINE.
032200     05  TL-RANK              PIC ZZ9.
032300     05  FILLER               PIC X(03)  VALUE SPACE.
032400     05  TL-PROD-ID           PIC X(06).
032500     05  FILLER               PIC X(02)  VALUE SPACE.
032600     05  TL-PROD-NAME         PIC X(30).
032700     05  FILLER               PIC X(02)  VALUE SPACE.
032800     05  TL-UNITS             PIC ZZZ,ZZ9.
032900     05  FILLER               PIC X(78)  VALUE SPACE.
033000*
034000******************************************************************
034100*    SALES BY CATEGORY REPORT LINES  (REPORT 5)                  *
034200******************************************************************
034300*
034400 01  CATEGORY-HEADING-LINE-1.
034500     05  FILLER          PIC X(07)  VALUE "DATE:  ".
034600     05  CAH1-MONTH      PIC 9(02).
034700     05  FILLER          PIC X(01)  VALUE "/".
034800     05  CAH1-DAY        PIC 9(02).
034900     05  FILLER          PIC X(01)  VALUE "/".
035000     05  CAH1-YEAR       PIC 9(04).
035100     05  FILLER          PIC X(08)  VALUE SPACE.
035200     05  FILLER          PIC X(30)  VALUE
035300         "SALES BY CATEGORY REPORT     ".
035400     05  FILLER          PIC X(12)  VALUE "      PAGE: ".
035500     05  CAH1-PAGE-NUMBER PIC ZZZ9.
035600     05  FILLER          PIC X(43)  VALUE SPACE.
035700*
035800 01  CATEGORY-HEADING-LINE-2.
035900     05  FILLER      PIC X(11)  VALUE "STORE: ".
036000     05  CAH2-STORE-ID   PIC X(06).
036100     05  FILLER      PIC X(02)  VALUE SPACE.
036200     05  CAH2-STORE-NAME PIC X(30).
036300     05  FILLER      PIC X(83)  VALUE SPACE.
036400*
036500 01  CATEGORY-HEADING-LINE-3.
036600     05  FILLER      PIC X(22)  VALUE "CATEGORY              ".
036700     05  FILLER      PIC X(10)  VALUE "UNITS     ".
036800     05  FILLER      PIC X(20)  VALUE "REVENUE             ".
036900     05  FILLER      PIC X(80)  VALUE SPACE.
037000*
037100 01  CATEGORY-LINE.
037200     05  CL-CATEGORY          PIC X(20).
037300     05  FILLER               PIC X(02)  VALUE SPACE.
037400     05  CL-UNITS             PIC ZZZ,ZZ9.
037500     05  FILLER               PIC X(04)  VALUE SPACE.
037600     05  CL-REVENUE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
037700     05  FILLER               PIC X(81)  VALUE SPACE.
037800*
037900 01  CATEGORY-TOTAL-LINE.
038000     05  FILLER               PIC X(20)  VALUE "REPORT TOTAL".
038100     05  FILLER               PIC X(02)  VALUE SPACE.
038200     05  FILLER               PIC X(09)  VALUE SPACE.
038300     05  FILLER               PIC X(04)  VALUE SPACE.
038400     05  CTL-REVENUE          PIC Z,ZZZ,ZZZ,ZZ9.99-.
038500     05  FILLER               PIC X(81)  VALUE SPACE.
038600*
039600******************************************************************
039700*    PROFITABILITY REPORT LINES  (REPORT 7)                       *
039800******************************************************************
039900*
040000 01  PROFIT-HEADING-LINE-1.
040100     05  FILLER          PIC X(07)  VALUE "DATE:  ".
040200     05  PH1-MONTH       PIC 9(02).
040300     05  FILLER          PIC X(01)  VALUE "/".
040400     05  PH1-DAY         PIC 9(02).
040500     05  FILLER          PIC X(01)  VALUE "/".
040600     05  PH1-YEAR        PIC 9(04).
040700     05  FILLER          PIC X(13)  VALUE SPACE.
040800     05  FILLER          PIC X(30)  VALUE
040900         "PROFITABILITY REPORT         ".
041000     05  FILLER          PIC X(12)  VALUE "      PAGE: ".
041100     05  PH1-PAGE-NUMBER PIC ZZZ9.
041200     05  FILLER          PIC X(43)  VALUE SPACE.
041300*
041400 01  PROFIT-HEADING-LINE-2.
041500     05  FILLER      PIC X(11)  VALUE "STORE: ".
041600     05  PH2-STORE-ID   PIC X(06).
041700     05  FILLER      PIC X(02)  VALUE SPACE.
041800     05  PH2-STORE-NAME PIC X(30).
041900     05  FILLER      PIC X(83)  VALUE SPACE.
042000*
042100 01  PROFIT-HEADING-LINE-3.
042200     05  FILLER      PIC X(08)  VALUE "PRODUCT ".
042300     05  FILLER      PIC X(32)  VALUE "PRODUCT NAME                   ".
042400     05  FILLER      PIC X(10)  VALUE "UNITS     ".
042500     05  FILLER      PIC X(20)  VALUE "REVENUE             ".
042600     05  FILLER      PIC X(20)  VALUE "MARGIN              ".
042700     05  FILLER      PIC X(42)  VALUE SPACE.
042800*
042900 01  PROFIT-LINE.
043000     05  PL-PROD-ID           PIC X(06).
043100     05  FILLER               PIC X(02)  VALUE SPACE.
043200     05  PL-PROD-NAME         PIC X(30).
043300     05  FILLER               PIC X(02)  VALUE SPACE.
043400     05  PL-UNITS             PIC ZZZ,ZZ9.
043500     05  FILLER               PIC X(04)  VALUE SPACE.
043600     05  PL-REVENUE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
043700     05  FILLER               PIC X(04)  VALUE SPACE.
043800     05  PL-MARGIN            PIC Z,ZZZ,ZZZ,ZZ9.99-.
043900     05  FILLER               PIC X(37)  VALUE SPACE.
044000*
045000 PROCEDURE DIVISION.
045100*
045200******************************************************************
045300*    000-RUN-DASHBOARD-REPORTS  --  MAIN LINE                     *
045400******************************************************************
045500*
045600 000-RUN-DASHBOARD-REPORTS.
045700*
045800     PERFORM 100-INITIALIZE-RUN.
045900     PERFORM 200-BUILD-AGGREGATE-TABLES.
046000     OPEN OUTPUT RPTFILE.
046100     PERFORM 300-PRINT-TOP-SELLERS-REPORT.
046200     PERFORM 400-PRINT-CATEGORY-REPORT.
046300     PERFORM 500-PRINT-PROFITABILITY-REPORT.
046400     CLOSE RPTFILE.
046500     STOP RUN.
046600*
046700******************************************************************
046800*    100-INITIALIZE-RUN  --  READ THE PERIOD CARD, LOAD MASTERS   *
046900******************************************************************
047000*
047100 100-INITIALIZE-RUN.
047200*
047300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
047400     OPEN INPUT PARMFILE.
047500     READ PARMFILE
047600         AT END
047700             MOVE ZERO TO WS-PERIOD-1-START WS-PERIOD-1-END.
047800     MOVE PC-PERIOD-1-START TO WS-PERIOD-1-START.
047900     MOVE PC-PERIOD-1-END   TO WS-PERIOD-1-END.
048000     CLOSE PARMFILE.
048100     OPEN INPUT STORES.
048200     PERFORM 110-LOAD-STORE-TABLE UNTIL STORES-EOF.
048300     CLOSE STORES.
048400     OPEN INPUT PRODUCTS.
048500     PERFORM 120-LOAD-PRODUCT-TABLE UNTIL PRODUCTS-EOF.
048600     CLOSE PRODUCTS.
048700     OPEN INPUT INVENTORY.
048800     PERFORM 130-LOAD-INVENTORY-TABLE UNTIL INVENTORY-EOF.
048900     CLOSE INVENTORY.
049000     OPEN INPUT INVOICES.
049100     PERFORM 140-LOAD-INVOICE-LOOKUP UNTIL INVOICES-EOF.
049200     CLOSE INVOICES.
049300*
049400 100-INITIALIZE-RUN-EXIT.
049500     EXIT.
049600*
049700 110-LOAD-STORE-TABLE.
049800*
049900     READ STORES
050000         AT END
050100             MOVE "Y" TO STORES-EOF-SWITCH
050200             GO TO 110-LOAD-STORE-TABLE-EXIT.
050300     IF NOT STORE-IS-ACTIVE
050400         GO TO 110-LOAD-STORE-TABLE-EXIT.
050500     ADD 1 TO ST-COUNT.
050600     MOVE STR-STORE-ID    TO ST-STORE-ID(ST-COUNT).
050700     MOVE STR-STORE-NAME  TO ST-STORE-NAME(ST-COUNT).
050800     MOVE STR-STORE-ACTIVE TO ST-ACTIVE(ST-COUNT).
050900*
051000 110-LOAD-STORE-TABLE-EXIT.
051100     EXIT.
051200*
051300 120-LOAD-PRODUCT-TABLE.
051400*
051500     READ PRODUCTS
051600         AT END
051700             MOVE "Y" TO PRODUCTS-EOF-SWITCH
051800             GO TO 120-LOAD-PRODUCT-TABLE-EXIT.
051900     ADD 1 TO PR-COUNT.
052000     MOVE PRD-PROD-ID       TO PR-PROD-ID(PR-COUNT).
052100     MOVE PRD-PROD-NAME     TO PR-PROD-NAME(PR-COUNT).
052200     MOVE PRD-PROD-CATEGORY TO PR-PROD-CATEGORY(PR-COUNT).
052300     MOVE PRD-PROD-BASE-PRICE TO PR-BASE-PRICE(PR-COUNT).
052400     MOVE PRD-PROD-ACTIVE   TO PR-ACTIVE(PR-COUNT).
052500*
052600 120-LOAD-PRODUCT-TABLE-EXIT.
052700     EXIT.
052800*
052900 130-LOAD-INVENTORY-TABLE.
053000*
053100     READ INVENTORY
053200         AT END
053300             MOVE "Y" TO INVENTORY-EOF-SWITCH
053400             GO TO 130-LOAD-INVENTORY-TABLE-EXIT.
053500     ADD 1 TO IV-COUNT.
053600     MOVE INV-PROD-ID     TO IV-PROD-ID(IV-COUNT).
053700     MOVE INV-STORE-ID    TO IV-STORE-ID(IV-COUNT).
053800     MOVE INV-SALE-PRICE  TO IV-SALE-PRICE(IV-COUNT).
053900*
054000 130-LOAD-INVENTORY-TABLE-EXIT.
054100     EXIT.
054200*
054300 140-LOAD-INVOICE-LOOKUP.
054400*
054500     READ INVOICES
054600         AT END
054700             MOVE "Y" TO INVOICES-EOF-SWITCH
054800             GO TO 140-LOAD-INVOICE-LOOKUP-EXIT.
054900     ADD 1 TO IL-COUNT.
055000     MOVE SAL-SALE-ID  TO IL-SALE-ID(IL-COUNT).
055100     MOVE SAL-STORE-ID TO IL-STORE-ID(IL-COUNT).
055200     MOVE SAL-DATE(1:8) TO IL-DATE(IL-COUNT).
055300*
055400 140-LOAD-INVOICE-LOOKUP-EXIT.
055500     EXIT.
055600*
055700******************************************************************
055800*    200-BUILD-AGGREGATE-TABLES  --  ONE PASS OF SALE-DETAIL      *
055900******************************************************************
056000*
056100 200-BUILD-AGGREGATE-TABLES.
056200*
056300     OPEN INPUT SALEDETL.
056400     PERFORM 210-READ-SALE-DETAIL UNTIL SALEDETL-EOF.
056500     CLOSE SALEDETL.
056600*
056700 200-BUILD-AGGREGATE-TABLES-EXIT.
056800     EXIT.
056900*
057000 210-READ-SALE-DETAIL.
057100*
057200     READ SALEDETL
057300         AT END
057400             MOVE "Y" TO SALEDETL-EOF-SWITCH
057500             GO TO 210-READ-SALE-DETAIL-EXIT.
057600     PERFORM 220-LOOKUP-INVOICE-FOR-DETAIL.
057700     IF NOT INVOICE-WAS-FOUND
057800         GO TO 210-READ-SALE-DETAIL-EXIT.
057820     MOVE WS-DETAIL-STORE-ID TO WS-DSPK-STORE-ID.
057840     MOVE DET-PROD-ID        TO WS-DSPK-PROD-ID.
057900     PERFORM 380-ACCUMULATE-TOP-SELLER
058000         THRU 380-ACCUMULATE-TOP-SELLER-EXIT.
058100     IF WS-DETAIL-DATE < WS-PERIOD-1-START
058200        OR WS-DETAIL-DATE > WS-PERIOD-1-END
058300         GO TO 210-READ-SALE-DETAIL-EXIT.
058400     PERFORM 230-LOOKUP-PRODUCT-FOR-DETAIL.
058500     PERFORM 260-ACCUMULATE-CATEGORY
058600         THRU 260-ACCUMULATE-CATEGORY-EXIT.
058700     PERFORM 270-ACCUMULATE-PROFIT
058800         THRU 270-ACCUMULATE-PROFIT-EXIT.
058900*
059000 210-READ-SALE-DETAIL-EXIT.
059100     EXIT.
059200*
059300 220-LOOKUP-INVOICE-FOR-DETAIL.
059400*
059500     MOVE "N" TO INVOICE-FOUND-SWITCH.
059600     IF IL-COUNT = 0
059700         GO TO 220-LOOKUP-INVOICE-FOR-DETAIL-EXIT.
059800     SEARCH ALL IL-ENTRY
059900         AT END
060000             MOVE "N" TO INVOICE-FOUND-SWITCH
060100         WHEN IL-SALE-ID(IL-IDX) = DET-SALE-ID
060200             MOVE "Y" TO INVOICE-FOUND-SWITCH
060300             MOVE IL-STORE-ID(IL-IDX) TO WS-DETAIL-STORE-ID
060400             MOVE IL-DATE(IL-IDX)     TO WS-DETAIL-DATE
060500     END-SEARCH.
060600*
060700 220-LOOKUP-INVOICE-FOR-DETAIL-EXIT.
060800     EXIT.
060900*
061000 230-LOOKUP-PRODUCT-FOR-DETAIL.
061100*
061200     MOVE "N" TO PRODUCT-FOUND-SWITCH.
061300     MOVE "DISCONTINUED       " TO WS-PROD-CATEGORY-WORK.
061400     MOVE SPACE TO WS-PROD-NAME-WORK.
061450     MOVE 0 TO WS-BASE-PRICE-WORK.
061500     MOVE 0 TO WS-SALE-PRICE-WORK.
061600     IF PR-COUNT = 0
061700         GO TO 230-LOOKUP-PRODUCT-FOR-DETAIL-EXIT.
061800     SEARCH ALL PR-ENTRY
061900         AT END
062000             MOVE "N" TO PRODUCT-FOUND-SWITCH
062100         WHEN PR-PROD-ID(PR-IDX) = DET-PROD-ID
062200             MOVE "Y" TO PRODUCT-FOUND-SWITCH
062300             MOVE PR-PROD-NAME(PR-IDX)     TO WS-PROD-NAME-WORK
062350             MOVE PR-BASE-PRICE(PR-IDX)    TO WS-BASE-PRICE-WORK
062400             IF PR-IS-ACTIVE(PR-IDX)
062500                 MOVE PR-PROD-CATEGORY(PR-IDX)
062600                                            TO WS-PROD-CATEGORY-WORK
062700             END-IF
062800     END-SEARCH.
062900     PERFORM 240-LOOKUP-SALE-PRICE-FOR-DETAIL.
062950     MOVE WS-DETAIL-STORE-ID     TO WS-DSCK-STORE-ID.
062970     MOVE WS-PROD-CATEGORY-WORK  TO WS-DSCK-CATEGORY.
063000*
063100 230-LOOKUP-PRODUCT-FOR-DETAIL-EXIT.
063200     EXIT.
063300*
063400 240-LOOKUP-SALE-PRICE-FOR-DETAIL.
063500*
063600     MOVE 0 TO WS-SALE-PRICE-WORK.
063700     IF IV-COUNT = 0
063800         GO TO 240-LOOKUP-SALE-PRICE-FOR-DETAIL-EXIT.
063900     SEARCH ALL IV-ENTRY
064000         AT END
064100             MOVE 0 TO WS-SALE-PRICE-WORK
064200         WHEN IV-PROD-ID(IV-IDX) = DET-PROD-ID
064300            AND IV-STORE-ID(IV-IDX) = WS-DETAIL-STORE-ID
064400             MOVE IV-SALE-PRICE(IV-IDX) TO WS-SALE-PRICE-WORK
064500     END-SEARCH.
064600*
064700 240-LOOKUP-SALE-PRICE-FOR-DETAIL-EXIT.
064800     EXIT.
064900*
065000 380-ACCUMULATE-TOP-SELLER.
065100*
065200     MOVE "N" TO ENTRY-FOUND-SWITCH.
065300     IF TS-COUNT = 0
065400         GO TO 380-ADD-NEW-TOP-SELLER.
065500     SET TS-IDX TO 1.
065600 380-SCAN-LOOP.
065700     IF TS-IDX > TS-COUNT
065800         GO TO 380-ADD-NEW-TOP-SELLER.
065900     IF TS-KEY-COMBINED(TS-IDX) = WS-DETAIL-STORE-PROD-KEY
066100         ADD DET-QTY TO TS-UNITS(TS-IDX)
066200         MOVE "Y" TO ENTRY-FOUND-SWITCH
066300         GO TO 380-ACCUMULATE-TOP-SELLER-EXIT
066400     END-IF.
066500     SET TS-IDX UP BY 1.
066600     GO TO 380-SCAN-LOOP.
066700 380-ADD-NEW-TOP-SELLER.
066800     IF TS-COUNT >= WS-MAX-AGGREGATES
066900         GO TO 380-ACCUMULATE-TOP-SELLER-EXIT.
067000     ADD 1 TO TS-COUNT.
067100     MOVE WS-DETAIL-STORE-ID TO TS-STORE-ID(TS-COUNT).
067200     MOVE DET-PROD-ID        TO TS-PROD-ID(TS-COUNT).
067300     MOVE DET-QTY            TO TS-UNITS(TS-COUNT).
067400*
067500 380-ACCUMULATE-TOP-SELLER-EXIT.
067600     EXIT.
067700*
067800 260-ACCUMULATE-CATEGORY.
067900*
068000     MOVE "N" TO ENTRY-FOUND-SWITCH.
068100     IF CT-COUNT = 0
068200         GO TO 260-ADD-NEW-CATEGORY.
068300     SET CT-IDX TO 1.
068400 260-SCAN-LOOP.
068500     IF CT-IDX > CT-COUNT
068600         GO TO 260-ADD-NEW-CATEGORY.
068700     IF CT-KEY-COMBINED(CT-IDX) = WS-DETAIL-STORE-CAT-KEY
068900         ADD DET-QTY      TO CT-UNITS(CT-IDX)
069000         ADD DET-SUBTOTAL TO CT-REVENUE(CT-IDX)
069100         MOVE "Y" TO ENTRY-FOUND-SWITCH
069200         GO TO 260-ACCUMULATE-CATEGORY-EXIT
069300     END-IF.
069400     SET CT-IDX UP BY 1.
069500     GO TO 260-SCAN-LOOP.
069600 260-ADD-NEW-CATEGORY.
069700     IF CT-COUNT >= WS-MAX-AGGREGATES
069800         GO TO 260-ACCUMULATE-CATEGORY-EXIT.
069900     ADD 1 TO CT-COUNT.
070000     MOVE WS-DETAIL-STORE-ID     TO CT-STORE-ID(CT-COUNT).
070100     MOVE WS-PROD-CATEGORY-WORK  TO CT-CATEGORY(CT-COUNT).
070200     MOVE DET-QTY                TO CT-UNITS(CT-COUNT).
070300     MOVE DET-SUBTOTAL           TO CT-REVENUE(CT-COUNT).
070400*
070500 260-ACCUMULATE-CATEGORY-EXIT.
070600     EXIT.
070700*
070800 270-ACCUMULATE-PROFIT.
070900*
071000     COMPUTE WS-MARGIN-INCREMENT =
071100         (WS-SALE-PRICE-WORK - WS-BASE-PRICE-WORK) * DET-QTY.
071200     MOVE "N" TO ENTRY-FOUND-SWITCH.
071300     IF PF-COUNT = 0
071400         GO TO 270-ADD-NEW-PROFIT.
071500     SET PF-IDX TO 1.
071600 270-SCAN-LOOP.
071700     IF PF-IDX > PF-COUNT
071800         GO TO 270-ADD-NEW-PROFIT.
071900     IF PF-KEY-COMBINED(PF-IDX) = WS-DETAIL-STORE-PROD-KEY
072100         ADD DET-QTY            TO PF-UNITS(PF-IDX)
072200         ADD DET-SUBTOTAL       TO PF-REVENUE(PF-IDX)
072300         ADD WS-MARGIN-INCREMENT TO PF-MARGIN(PF-IDX)
072400         MOVE "Y" TO ENTRY-FOUND-SWITCH
072500         GO TO 270-ACCUMULATE-PROFIT-EXIT
072600     END-IF.
072700     SET PF-IDX UP BY 1.
072800     GO TO 270-SCAN-LOOP.
072900 270-ADD-NEW-PROFIT.
073000     IF PF-COUNT >= WS-MAX-AGGREGATES
073100         GO TO 270-ACCUMULATE-PROFIT-EXIT.
073200     ADD 1 TO PF-COUNT.
073300     MOVE WS-DETAIL-STORE-ID  TO PF-STORE-ID(PF-COUNT).
073400     MOVE DET-PROD-ID         TO PF-PROD-ID(PF-COUNT).
073500     MOVE DET-QTY             TO PF-UNITS(PF-COUNT).
073600     MOVE DET-SUBTOTAL        TO PF-REVENUE(PF-COUNT).
073700     MOVE WS-MARGIN-INCREMENT TO PF-MARGIN(PF-COUNT).
073800*
073900 270-ACCUMULATE-PROFIT-EXIT.
074000     EXIT.
074100*
074200******************************************************************
074300*    300-PRINT-TOP-SELLERS-REPORT  --  RANK 1-10 PER STORE        *
074400******************************************************************
074500*
074600 300-PRINT-TOP-SELLERS-REPORT.
074700*
074800     IF ST-COUNT = 0
074900         GO TO 300-PRINT-TOP-SELLERS-REPORT-EXIT.
075000     SET ST-IDX TO 1.
075100 300-STORE-LOOP.
075200     IF ST-IDX > ST-COUNT
075300         GO TO 300-PRINT-TOP-SELLERS-REPORT-EXIT.
075400     PERFORM 310-PRINT-ONE-STORE-TOP-SELLERS.
075500     SET ST-IDX UP BY 1.
075600     GO TO 300-STORE-LOOP.
075700*
075800 300-PRINT-TOP-SELLERS-REPORT-EXIT.
075900     EXIT.
076000*
076100 310-PRINT-ONE-STORE-TOP-SELLERS.
076200*
076300     PERFORM 320-PRINT-TOPSELL-HEADING-LINES.
076400     MOVE 0 TO RANK-COUNTER.
076500     SORT SORTWORK1
076600         ON DESCENDING KEY SW1-UNITS
076700         INPUT PROCEDURE  IS 330-RELEASE-TOP-SELLER-ROWS
076800         OUTPUT PROCEDURE IS 340-RETURN-TOP-SELLER-ROWS.
076900*
077000 310-PRINT-ONE-STORE-TOP-SELLERS-EXIT.
077100     EXIT.
077200*
077300 330-RELEASE-TOP-SELLER-ROWS.
077400*
077500     IF TS-COUNT = 0
077600         GO TO 330-RELEASE-TOP-SELLER-ROWS-EXIT.
077700     SET TS-IDX TO 1.
077800 330-RELEASE-LOOP.
077900     IF TS-IDX > TS-COUNT
078000         GO TO 330-RELEASE-TOP-SELLER-ROWS-EXIT.
078100     IF TS-STORE-ID(TS-IDX) = ST-STORE-ID(ST-IDX)
078200         MOVE TS-UNITS(TS-IDX)    TO SW1-UNITS
078300         MOVE TS-STORE-ID(TS-IDX) TO SW1-STORE-ID
078400         MOVE TS-PROD-ID(TS-IDX)  TO SW1-PROD-ID
078500         RELEASE SW1-RECORD
078600     END-IF.
078700     SET TS-IDX UP BY 1.
078800     GO TO 330-RELEASE-LOOP.
078900*
079000 330-RELEASE-TOP-SELLER-ROWS-EXIT.
079100     EXIT.
079200*
079300 340-RETURN-TOP-SELLER-ROWS.
079400*
079500     MOVE "N" TO SORT-EOF-SWITCH.
079600     PERFORM 350-RETURN-ONE-TOP-SELLER-ROW
079700         UNTIL SORT-RETURN-EOF OR RANK-COUNTER = 10.
079800*
079900 340-RETURN-TOP-SELLER-ROWS-EXIT.
080000     EXIT.
080100*
080200 350-RETURN-ONE-TOP-SELLER-ROW.
080300*
080400     RETURN SORTWORK1
080500         AT END
080600             MOVE "Y" TO SORT-EOF-SWITCH
080700             GO TO 350-RETURN-ONE-TOP-SELLER-ROW-EXIT.
080800     ADD 1 TO RANK-COUNTER.
080900     PERFORM 360-FIND-PRODUCT-NAME-FOR-SORT-PROD.
081000     IF LINE-COUNT > LINES-ON-PAGE
081100         PERFORM 320-PRINT-TOPSELL-HEADING-LINES.
081200     MOVE RANK-COUNTER      TO TL-RANK.
081300     MOVE SW1-PROD-ID       TO TL-PROD-ID.
081400     MOVE WS-PROD-NAME-WORK TO TL-PROD-NAME.
081500     MOVE SW1-UNITS         TO TL-UNITS.
081600     MOVE TOPSELL-LINE TO RPT-PRINT-LINE.
081700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.
081800     ADD 1 TO LINE-COUNT.
081900*
082000 350-RETURN-ONE-TOP-SELLER-ROW-EXIT.
082100     EXIT.
082200*
082300 360-FIND-PRODUCT-NAME-FOR-SORT-PROD.
082400*
082500     MOVE SPACE TO WS-PROD-NAME-WORK.
082600     IF PR-COUNT = 0
082700         GO TO 360-FIND-PRODUCT-NAME-FOR-SORT-PROD-EXIT.
082800     SEARCH ALL PR-ENTRY
082900         AT END
083000             MOVE SPACE TO WS-PROD-NAME-WORK
083100         WHEN PR-PROD-ID(PR-IDX) = SW1-PROD-ID
083200             MOVE PR-PROD-NAME(PR-IDX) TO WS-PROD-NAME-WORK
083300     END-SEARCH.
083400*
083500 360-FIND-PRODUCT-NAME-FOR-SORT-PROD-EXIT.
083600     EXIT.
083700*
083800 320-PRINT-TOPSELL-HEADING-LINES.
083900*
084000     ADD 1 TO PAGE-COUNT.
084100     MOVE WS-RUN-MONTH  TO TH1-MONTH.
084200     MOVE WS-RUN-DAY    TO TH1-DAY.
084300     MOVE WS-RUN-YEAR   TO TH1-YEAR.
084400     MOVE PAGE-COUNT    TO TH1-PAGE-NUMBER.
084500     MOVE TOPSELL-HEADING-LINE-1 TO RPT-PRINT-LINE.
084600     WRITE RPT-PRINT-LINE AFTER ADVANCING PAGE.
084700     MOVE ST-STORE-ID(ST-IDX)   TO TH2-STORE-ID.
084800     MOVE ST-STORE-NAME(ST-IDX) TO TH2-STORE-NAME.
084900     MOVE TOPSELL-HEADING-LINE-2 TO RPT-PRINT-LINE.
085000     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
085100     MOVE TOPSELL-HEADING-LINE-3 TO RPT-PRINT-LINE.
085200     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
085300     MOVE 5 TO LINE-COUNT.
085400*
085500 320-PRINT-TOPSELL-HEADING-LINES-EXIT.
085600     EXIT.
085700*
085800******************************************************************
085900*    400-PRINT-CATEGORY-REPORT  --  ALL CATEGORIES PER STORE      *
086000******************************************************************
086100*
086200 400-PRINT-CATEGORY-REPORT.
086300*
086400     IF ST-COUNT = 0
086500         GO TO 400-PRINT-CATEGORY-REPORT-EXIT.
086600     SET ST-IDX TO 1.
086700 400-STORE-LOOP.
086800     IF ST-IDX > ST-COUNT
086900         GO TO 400-PRINT-CATEGORY-REPORT-EXIT.
087000     PERFORM 410-PRINT-ONE-STORE-CATEGORY.
087100     SET ST-IDX UP BY 1.
087200     GO TO 400-STORE-LOOP.
087300*
087400 400-PRINT-CATEGORY-REPORT-EXIT.
087500     EXIT.
087600*
087700 410-PRINT-ONE-STORE-CATEGORY.
087800*
087900     PERFORM 420-PRINT-CATEGORY-HEADING-LINES.
088000     MOVE 0 TO WS-REPORT-TOTAL.
088100     SORT SORTWORK2
088200         ON DESCENDING KEY SW2-REVENUE
088300         INPUT PROCEDURE  IS 430-RELEASE-CATEGORY-ROWS
088400         OUTPUT PROCEDURE IS 440-RETURN-CATEGORY-ROWS.
088500     PERFORM 460-PRINT-CATEGORY-TOTAL-LINE.
088600*
088700 410-PRINT-ONE-STORE-CATEGORY-EXIT.
088800     EXIT.
088900*
089000 430-RELEASE-CATEGORY-ROWS.
089100*
089200     IF CT-COUNT = 0
089250         GO TO 430-RELEASE-CATEGORY-ROWS-EXIT.
089300     SET CT-IDX TO 1.
089400 430-RELEASE-LOOP.
089500     IF CT-IDX > CT-COUNT
089600         GO TO 430-RELEASE-CATEGORY-ROWS-EXIT.
089700     IF CT-STORE-ID(CT-IDX) = ST-STORE-ID(ST-IDX)
089800         MOVE CT-STORE-ID(CT-IDX) TO SW2-STORE-ID
089900         MOVE CT-REVENUE(CT-IDX)  TO SW2-REVENUE
090000         MOVE CT-CATEGORY(CT-IDX) TO SW2-CATEGORY
090100         MOVE CT-UNITS(CT-IDX)    TO SW2-UNITS
090200         RELEASE SW2-RECORD
090300     END-IF.
090400     SET CT-IDX UP BY 1.
090500     GO TO 430-RELEASE-LOOP.
090600*
090700 430-RELEASE-CATEGORY-ROWS-EXIT.
090800     EXIT.
090900*
091000 440-RETURN-CATEGORY-ROWS.
091100*
091200     MOVE "N" TO SORT-EOF-SWITCH.
091300     PERFORM 450-RETURN-ONE-CATEGORY-ROW UNTIL SORT-RETURN-EOF.
091400*
091500 440-RETURN-CATEGORY-ROWS-EXIT.
091600     EXIT.
091700*
091800 450-RETURN-ONE-CATEGORY-ROW.
091900*
092000     RETURN SORTWORK2
092100         AT END
092200             MOVE "Y" TO SORT-EOF-SWITCH
092300             GO TO 450-RETURN-ONE-CATEGORY-ROW-EXIT.
092400     IF LINE-COUNT > LINES-ON-PAGE
092500         PERFORM 420-PRINT-CATEGORY-HEADING-LINES.
092600     MOVE SW2-CATEGORY TO CL-CATEGORY.
092700     MOVE SW2-UNITS    TO CL-UNITS.
092800     MOVE SW2-REVENUE  TO CL-REVENUE.
092900     ADD SW2-REVENUE   TO WS-REPORT-TOTAL.
093000     MOVE CATEGORY-LINE TO RPT-PRINT-LINE.
093100     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.
093200     ADD 1 TO LINE-COUNT.
093300*
093400 450-RETURN-ONE-CATEGORY-ROW-EXIT.
093500     EXIT.
093600*
093700 460-PRINT-CATEGORY-TOTAL-LINE.
093800*
093900     IF LINE-COUNT > LINES-ON-PAGE
094000         PERFORM 420-PRINT-CATEGORY-HEADING-LINES.
094100     MOVE WS-REPORT-TOTAL TO CTL-REVENUE.
094200     MOVE CATEGORY-TOTAL-LINE TO RPT-PRINT-LINE.
094300     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
094400     ADD 2 TO LINE-COUNT.
094500*
094600 460-PRINT-CATEGORY-TOTAL-LINE-EXIT.
094700     EXIT.
094800*
094900 420-PRINT-CATEGORY-HEADING-LINES.
095000*
095100     ADD 1 TO PAGE-COUNT.
095200     MOVE WS-RUN-MONTH  TO CAH1-MONTH.
095300     MOVE WS-RUN-DAY    TO CAH1-DAY.
095400     MOVE WS-RUN-YEAR   TO CAH1-YEAR.
095500     MOVE PAGE-COUNT    TO CAH1-PAGE-NUMBER.
095600     MOVE CATEGORY-HEADING-LINE-1 TO RPT-PRINT-LINE.
095700     WRITE RPT-PRINT-LINE AFTER ADVANCING PAGE.
095800     MOVE ST-STORE-ID(ST-IDX)   TO CAH2-STORE-ID.
095900     MOVE ST-STORE-NAME(ST-IDX) TO CAH2-STORE-NAME.
096000     MOVE CATEGORY-HEADING-LINE-2 TO RPT-PRINT-LINE.
096100     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
096200     MOVE CATEGORY-HEADING-LINE-3 TO RPT-PRINT-LINE.
096300     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
096400     MOVE 5 TO LINE-COUNT.
096500*
096600 420-PRINT-CATEGORY-HEADING-LINES-EXIT.
096700     EXIT.
096800*
096900******************************************************************
097000*    500-PRINT-PROFITABILITY-REPORT  --  ALL PRODUCTS PER STORE   *
097100******************************************************************
097200*
097300 500-PRINT-PROFITABILITY-REPORT.
097400*
097500     IF ST-COUNT = 0
097600         GO TO 500-PRINT-PROFITABILITY-REPORT-EXIT.
097700     SET ST-IDX TO 1.
097800 500-STORE-LOOP.
097900     IF ST-IDX > ST-COUNT
098000         GO TO 500-PRINT-PROFITABILITY-REPORT-EXIT.
098100     PERFORM 510-PRINT-ONE-STORE-PROFITABILITY.
098200     SET ST-IDX UP BY 1.
098300     GO TO 500-STORE-LOOP.
098400*
098500 500-PRINT-PROFITABILITY-REPORT-EXIT.
098600     EXIT.
098700*
098800 510-PRINT-ONE-STORE-PROFITABILITY.
098900*
099000     PERFORM 520-PRINT-PROFIT-HEADING-LINES.
099100     SORT SORTWORK3
099200         ON DESCENDING KEY SW3-MARGIN
099300         INPUT PROCEDURE  IS 530-RELEASE-PROFIT-ROWS
099400         OUTPUT PROCEDURE IS 540-RETURN-PROFIT-ROWS.
099500*
099600 510-PRINT-ONE-STORE-PROFITABILITY-EXIT.
099700     EXIT.
099800*
099900 530-RELEASE-PROFIT-ROWS.
100000*
100100     IF PF-COUNT = 0
100200         GO TO 530-RELEASE-PROFIT-ROWS-EXIT.
100300     SET PF-IDX TO 1.
100400 530-RELEASE-LOOP.
100500     IF PF-IDX > PF-COUNT
100600         GO TO 530-RELEASE-PROFIT-ROWS-EXIT.
100700     IF PF-STORE-ID(PF-IDX) = ST-STORE-ID(ST-IDX)
100800         MOVE PF-STORE-ID(PF-IDX) TO SW3-STORE-ID
100900         MOVE PF-MARGIN(PF-IDX)   TO SW3-MARGIN
101000         MOVE PF-PROD-ID(PF-IDX)  TO SW3-PROD-ID
101100         MOVE PF-UNITS(PF-IDX)    TO SW3-UNITS
101200         MOVE PF-REVENUE(PF-IDX)  TO SW3-REVENUE
101300         RELEASE SW3-RECORD
101400     END-IF.
101500     SET PF-IDX UP BY 1.
101600     GO TO 530-RELEASE-LOOP.
101700*
101800 530-RELEASE-PROFIT-ROWS-EXIT.
101900     EXIT.
102000*
102100 540-RETURN-PROFIT-ROWS.
102200*
102300     MOVE "N" TO SORT-EOF-SWITCH.
102400     PERFORM 550-RETURN-ONE-PROFIT-ROW UNTIL SORT-RETURN-EOF.
102500*
102600 540-RETURN-PROFIT-ROWS-EXIT.
102700     EXIT.
102800*
102900 550-RETURN-ONE-PROFIT-ROW.
103000*
103100     RETURN SORTWORK3
103200         AT END
103300             MOVE "Y" TO SORT-EOF-SWITCH
103400             GO TO 550-RETURN-ONE-PROFIT-ROW-EXIT.
103500     PERFORM 360-FIND-PRODUCT-NAME-FOR-SORT-PROFIT.
103600     IF LINE-COUNT > LINES-ON-PAGE
103700         PERFORM 520-PRINT-PROFIT-HEADING-LINES.
103800     MOVE SW3-PROD-ID       TO PL-PROD-ID.
103900     MOVE WS-PROD-NAME-WORK TO PL-PROD-NAME.
104000     MOVE SW3-UNITS         TO PL-UNITS.
104100     MOVE SW3-REVENUE       TO PL-REVENUE.
104200     MOVE SW3-MARGIN        TO PL-MARGIN.
104300     MOVE PROFIT-LINE TO RPT-PRINT-LINE.
104400     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.
104500     ADD 1 TO LINE-COUNT.
104600*
104700 550-RETURN-ONE-PROFIT-ROW-EXIT.
104800     EXIT.
104900*
105000 360-FIND-PRODUCT-NAME-FOR-SORT-PROFIT.
105100*
105200     MOVE SPACE TO WS-PROD-NAME-WORK.
105300     IF PR-COUNT = 0
105400         GO TO 360-FIND-PRODUCT-NAME-FOR-SORT-PROFIT-EXIT.
105500     SEARCH ALL PR-ENTRY
105600         AT END
105700             MOVE SPACE TO WS-PROD-NAME-WORK
105800         WHEN PR-PROD-ID(PR-IDX) = SW3-PROD-ID
105900             MOVE PR-PROD-NAME(PR-IDX) TO WS-PROD-NAME-WORK
106000     END-SEARCH.
106100*
106200 360-FIND-PRODUCT-NAME-FOR-SORT-PROFIT-EXIT.
106300     EXIT.
106400*
106500 520-PRINT-PROFIT-HEADING-LINES.
106600*
106700     ADD 1 TO PAGE-COUNT.
106800     MOVE WS-RUN-MONTH  TO PH1-MONTH.
106900     MOVE WS-RUN-DAY    TO PH1-DAY.
107000     MOVE WS-RUN-YEAR   TO PH1-YEAR.
107100     MOVE PAGE-COUNT    TO PH1-PAGE-NUMBER.
107200     MOVE PROFIT-HEADING-LINE-1 TO RPT-PRINT-LINE.
107300     WRITE RPT-PRINT-LINE AFTER ADVANCING PAGE.
107400     MOVE ST-STORE-ID(ST-IDX)   TO PH2-STORE-ID.
107500     MOVE ST-STORE-NAME(ST-IDX) TO PH2-STORE-NAME.
107600     MOVE PROFIT-HEADING-LINE-2 TO RPT-PRINT-LINE.
107700     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
107800     MOVE PROFIT-HEADING-LINE-3 TO RPT-PRINT-LINE.
107900     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
108000     MOVE 5 TO LINE-COUNT.
108100*
108200 520-PRINT-PROFIT-HEADING-LINES-EXIT.
108300     EXIT.
108400*
