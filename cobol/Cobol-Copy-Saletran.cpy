000100******************************************************************
000200*    SALE TRANSACTION INPUT RECORD LAYOUT                        *
000300*    TXN-TYPE DRIVES WHICH OF THE THREE REDEFINED VIEWS BELOW    *
000400*    APPLIES TO THE RECORD JUST READ FROM SALESTXN.  A SALE IS   *
000500*    ONE 'S' HEADER FOLLOWED BY ONE OR MORE 'I' ITEM LINES; A    *
000600*    'C' LINE STANDS ALONE AND CANCELS A PRIOR INVOICE.          *
000700******************************************************************
000800*
000900 01  SALE-TRANSACTION-RECORD.
001000     05  TXN-TYPE                PIC X(01).
001100         88  TXN-IS-SALE-HEADER          VALUE "S".
001200         88  TXN-IS-ITEM-LINE            VALUE "I".
001300         88  TXN-IS-CANCEL-LINE          VALUE "C".
001400     05  FILLER                  PIC X(89).
001500*
001600******************************************************************
001700*    VIEW 1 -- SALE HEADER ('S') TRANSACTION                     *
001800******************************************************************
001900*
002000 01  SALE-HEADER-TRANSACTION REDEFINES SALE-TRANSACTION-RECORD.
002100     05  SHT-TYPE                PIC X(01).
002200     05  SHT-STORE-ID            PIC 9(06).
002300     05  SHT-USER-ID             PIC 9(06).
002400     05  SHT-PAY-METHOD          PIC X(02).
002500         88  PAID-BY-CASH                VALUE "CA".
002600         88  PAID-BY-CREDIT-CARD         VALUE "CC".
002700         88  PAID-BY-DEBIT-CARD          VALUE "DC".
002800         88  PAID-BY-TRANSFER            VALUE "TR".
002900         88  PAID-BY-OTHER-METHOD        VALUE "OT".
003000     05  SHT-SALE-DISCOUNT       PIC S9(08)V99.
003100     05  SHT-TAX                 PIC S9(08)V99.
003200     05  SHT-REMARKS             PIC X(50).
003300     05  FILLER                  PIC X(05).
003400*
003500******************************************************************
003600*    VIEW 2 -- ITEM ('I') TRANSACTION                            *
003700******************************************************************
003800*
003900 01  SALE-ITEM-TRANSACTION REDEFINES SALE-TRANSACTION-RECORD.
004000     05  SIT-TYPE                PIC X(01).
004100     05  SIT-PROD-ID             PIC 9(06).
004200     05  SIT-QTY                 PIC 9(05).
004300     05  SIT-UNIT-PRICE          PIC S9(08)V99.
004400     05  SIT-ITEM-DISCOUNT       PIC S9(08)V99.
004500     05  FILLER                  PIC X(58).
004600*
004700******************************************************************
004800*    VIEW 3 -- CANCEL ('C') TRANSACTION                          *
004900******************************************************************
005000*
005100 01  SALE-CANCEL-TRANSACTION REDEFINES SALE-TRANSACTION-RECORD.
005200     05  SCT-TYPE                PIC X(01).
005300     05  SCT-INVOICE-NO          PIC X(25).
005400     05  SCT-USER-ID             PIC 9(06).
005500     05  SCT-REASON              PIC X(50).
005600     05  FILLER                  PIC X(08).
005700*
