000100******************************************************************
000200*    SALE-DETAIL OUTPUT RECORD LAYOUT                            *
000300*    ONE ENTRY PER ITEM LINE OF A POSTED SALE, WRITTEN BY        *
000400*    SAL1000 AND READ BACK BY SAL4000 AND SAL5000 FOR REPORTING. *
000500******************************************************************
000600*
000700 01  SALE-DETAIL-RECORD.
000800     05  DET-SALE-ID             PIC 9(08).
000900     05  DET-PROD-ID             PIC 9(06).
001000     05  DET-QTY                 PIC 9(05).
001100     05  DET-UNIT-PRICE          PIC S9(08)V99.
001200     05  DET-ITEM-DISC           PIC S9(08)V99.
001300     05  DET-SUBTOTAL            PIC S9(10)V99.
001400     05  FILLER                  PIC X(03).
001500*
