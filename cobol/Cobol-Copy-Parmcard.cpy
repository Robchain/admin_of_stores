000100******************************************************************
000200*    REPORTING PERIOD CONTROL CARD                                *
000300*    ONE RECORD READ AT THE START OF SAL4000 AND SAL5000 TO SET   *
000400*    THE TWO REPORTING WINDOWS -- PERIOD 1 IS THE PERIOD BEING    *
000500*    REPORTED, PERIOD 2 IS THE PRIOR PERIOD IT IS COMPARED TO.    *
000600*    BOTH PROGRAMS REPORT ACROSS ALL ACTIVE STORES; THIS CARD     *
000700*    CARRIES NO STORE-ID OF ITS OWN.  PUNCHED/KEYED BY THE        *
000800*    SCHEDULING DESK BEFORE EACH RUN.                             *
000900******************************************************************
001000*
001100 01  REPORT-PERIOD-CARD.
001200     05  PC-PERIOD-1-START       PIC 9(08).
001300     05  PC-PERIOD-1-END         PIC 9(08).
001400     05  PC-PERIOD-2-START       PIC 9(08).
001500     05  PC-PERIOD-2-END         PIC 9(08).
001600     05  FILLER                  PIC X(48).
001700*
