000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  INV2000.
000400 AUTHOR.      D W KRAMER.
000500 INSTALLATION. RETAIL SYSTEMS GROUP.
000600 DATE-WRITTEN. 06/01/1987.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*    INV2000  --  STORE-INVENTORY MAINTENANCE                     *
001200*                                                                *
001300*    APPLIES THE DAILY INVENTORY MAINTENANCE FILE AGAINST THE     *
001400*    STORE-INVENTORY MASTER.  FIVE TRANSACTION CODES ARE          *
001500*    SUPPORTED -- ASSIGN A PRODUCT TO A STORE, SET AN ABSOLUTE     *
001600*    STOCK LEVEL, REPRICE, RECEIVE STOCK (ADD TO ON HAND), AND     *
001700*    DEACTIVATE AN ASSIGNMENT.  THE MASTER IS HELD IN AN           *
001800*    IN-MEMORY TABLE FOR THE DURATION OF THE RUN AND REWRITTEN     *
001900*    IN FULL AT THE END, THE SAME AS SAL1000 DOES FOR THE          *
002000*    NIGHTLY SALES POST.                                          *
002100******************************************************************
002200*
002300*    CHANGE LOG
002400*
002500*    DATE       BY   REQUEST   DESCRIPTION
002600*    ---------  ---  --------  ----------------------------------
002700*    06/01/1987 DWK  IS-0122   ORIGINAL PROGRAM.
002800*    09/02/1987 DWK  IS-0164   STORE AND PRODUCT NOW VALIDATED
002900*                              AGAINST THE MASTERS BEFORE A
002950*                              MAINTENANCE TRANSACTION IS APPLIED.
003000*    03/11/1989 MTC  IS-0271   REPRICE NO LONGER ALLOWS A
003100*                              NEGATIVE OR ZERO PRICE.
003200*    07/19/1991 MTC  IS-0349   RECEIVE-STOCK TRANSACTION ADDED SO
003300*                              WAREHOUSE COUNTS CAN BE ADDED TO
003400*                              ON-HAND WITHOUT AN ABSOLUTE RESET.
003500*    01/09/1992 MTC  IS-0355   DUPLICATE SKU CHECK MOVED TO THE
003600*                              PRODUCT LOAD, SHARED WITH SAL1000.
003700*    05/26/1995 JQP  IS-0417   DEACTIVATE NO LONGER ZEROES ON
003800*                              HAND STOCK -- HISTORICAL COUNT IS
003900*                              PRESERVED IN CASE OF REACTIVATION.
004000*    12/29/1998 SLR  IS-0501   Y2K -- REJECT REPORT DATE HEADING
004100*                              EXPANDED TO A FOUR DIGIT YEAR.
004200*    04/14/2003 HBG  IS-0559   ASSIGN OF AN ALREADY-ASSIGNED
004300*                              PRODUCT NOW REJECTS INSTEAD OF
004400*                              SILENTLY OVERLAYING THE ROW.
004450*    08/22/2006 HBG  IS-0601   ASSIGNMENT LOOKUP RESTATED AS ONE
004460*                              COMBINED PROD/STORE KEY COMPARE
004470*                              INSTEAD OF TWO SEPARATE IF TESTS.
004480*                              UNUSED REJECT LINE KEY VIEW TAKEN
004490*                              OUT -- IT NEVER HAD A READER.
004492*    08/24/2006 HBG  IS-0602   THE 09/02/1987 ENTRY ABOVE OVERSTATED
004494*                              ITSELF -- NO OWNERSHIP COMPARE WAS
004496*                              EVER CODED HERE.  ADDED A USER-ID TO
004497*                              EACH INVTRAN VIEW AND A REAL COMPARE
004498*                              AGAINST ST-OWNER-ID IN 360, THE SAME
004499*                              CHECK SAL1000 HAS ALWAYS MADE.
004500*
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900*
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400*
005500 FILE-CONTROL.
005600*
005700     SELECT STORES    ASSIGN TO "STORES"
005800                     ORGANIZATION IS LINE SEQUENTIAL.
005900*
006000     SELECT PRODUCTS  ASSIGN TO "PRODUCTS"
006100                     ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300     SELECT INVENTORY ASSIGN TO "INVENTORY"
006400                     ORGANIZATION IS LINE SEQUENTIAL
006500                     FILE STATUS IS INVENTORY-FILE-STATUS.
006600*
006700     SELECT INVMAINT  ASSIGN TO "INVMAINT"
006800                     ORGANIZATION IS LINE SEQUENTIAL.
006900*
007000     SELECT RPTFILE   ASSIGN TO "RPTFILE"
007100                     ORGANIZATION IS LINE SEQUENTIAL.
007200*
007300 DATA DIVISION.
007400*
007500 FILE SECTION.
007600*
007700 FD  STORES.
007800     COPY "Cobol-Copy-Stormast.cpy".
007900*
008000 FD  PRODUCTS.
008100     COPY "Cobol-Copy-Prodmast.cpy".
008200*
008300 FD  INVENTORY.
008400     COPY "Cobol-Copy-Invmast.cpy".
008500*
008600 FD  INVMAINT.
008700     COPY "Cobol-Copy-Invtran.cpy".
008800*
008900 FD  RPTFILE.
009000*
009100 01  RPT-PRINT-LINE           PIC X(132).
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500 01  TABLE-LIMITS.
009600     05  WS-MAX-STORES        PIC 9(4)  COMP  VALUE 0500.
009700     05  WS-MAX-PRODUCTS      PIC 9(4)  COMP  VALUE 3000.
009800     05  WS-MAX-INVENTORY     PIC 9(4)  COMP  VALUE 9000.
009900*
010000 01  SWITCHES.
010100     05  STORES-EOF-SWITCH        PIC X  VALUE "N".
010200         88  STORES-EOF                  VALUE "Y".
010300     05  PRODUCTS-EOF-SWITCH      PIC X  VALUE "N".
010400         88  PRODUCTS-EOF                VALUE "Y".
010500     05  INVENTORY-EOF-SWITCH     PIC X  VALUE "N".
010600         88  INVENTORY-EOF               VALUE "Y".
010700     05  INVMAINT-EOF-SWITCH      PIC X  VALUE "N".
010800         88  INVMAINT-EOF                VALUE "Y".
010900     05  STORE-FOUND-SWITCH       PIC X  VALUE "N".
011000         88  STORE-WAS-FOUND             VALUE "Y".
011100     05  PRODUCT-FOUND-SWITCH     PIC X  VALUE "N".
011200         88  PRODUCT-WAS-FOUND           VALUE "Y".
011300     05  ASSIGNMENT-FOUND-SWITCH  PIC X  VALUE "N".
011400         88  ASSIGNMENT-WAS-FOUND        VALUE "Y".
011450     05  TXN-REJECTED-SWITCH     PIC X  VALUE "N".
011460         88  TXN-IS-REJECTED            VALUE "Y".
011500*
011600 01  FILE-STATUS-FIELDS.
011700     05  INVENTORY-FILE-STATUS  PIC X(02).
011800         88  INVENTORY-SUCCESSFUL       VALUE "00".
011900*
012000******************************************************************
012100*    IN-MEMORY MASTER TABLES                                      *
012200******************************************************************
012300*
012400 01  STORE-TABLE.
012500     05  ST-ENTRY  OCCURS 1 TO 500 TIMES DEPENDING ON ST-COUNT
012600               ASCENDING KEY IS ST-STORE-ID
012700               INDEXED BY ST-IDX.
012800         10  ST-STORE-ID          PIC 9(06).
012900         10  ST-OWNER-ID          PIC 9(06).
013000         10  ST-ACTIVE            PIC X(01).
013100             88  ST-IS-ACTIVE             VALUE "Y".
013200*
013300 77  ST-COUNT                 PIC 9(4)  COMP  VALUE 0.
013400*
013500 01  PRODUCT-TABLE.
013600     05  PR-ENTRY  OCCURS 1 TO 3000 TIMES DEPENDING ON PR-COUNT
013700               ASCENDING KEY IS PR-PROD-ID
013800               INDEXED BY PR-IDX.
013900         10  PR-PROD-ID           PIC 9(06).
014000         10  PR-BASE-PRICE        PIC S9(08)V99.
014100         10  PR-ACTIVE            PIC X(01).
014200             88  PR-IS-ACTIVE             VALUE "Y".
014300*
014400 77  PR-COUNT                 PIC 9(4)  COMP  VALUE 0.
014500*
014600 01  INVENTORY-TABLE.
014700     05  IV-ENTRY  OCCURS 1 TO 9000 TIMES DEPENDING ON IV-COUNT
014800               INDEXED BY IV-IDX.
014820         10  IV-KEY.
014840             15  IV-PROD-ID       PIC 9(06).
014860             15  IV-STORE-ID      PIC 9(06).
014880         10  IV-KEY-COMBINED  REDEFINES IV-KEY
014890                                  PIC X(12).
015100         10  IV-STOCK             PIC S9(07)  COMP-3.
015200         10  IV-STOCK-MIN         PIC 9(05).
015300         10  IV-SALE-PRICE        PIC S9(08)V99.
015400         10  IV-ACTIVE            PIC X(01).
015500             88  IV-IS-ACTIVE             VALUE "Y".
015600*
015700 01  IV-COUNT                 PIC 9(4)  COMP  VALUE 0.
015800*
015900 01  TRANSACTION-WORK-AREA.
015920     05  TW-KEY.
015940         10  TW-PROD-ID       PIC 9(06).
015960         10  TW-STORE-ID      PIC 9(06).
015980     05  TW-KEY-COMBINED  REDEFINES TW-KEY
015990                              PIC X(12).
016100     05  TW-USER-ID           PIC 9(06).
016200     05  TW-STOCK             PIC 9(05).
016300     05  TW-STOCK-MIN         PIC 9(05).
016400     05  TW-PRICE             PIC S9(08)V99.
016500*
016600 01  REJECT-REASON             PIC X(50).
016700*
016800 01  CONTROL-COUNTS.
016900     05  CT-TXN-READ          PIC 9(07)  COMP-3  VALUE 0.
017000     05  CT-TXN-APPLIED       PIC 9(07)  COMP-3  VALUE 0.
017100     05  CT-TXN-REJECTED      PIC 9(07)  COMP-3  VALUE 0.
017200*
017300 01  RUN-DATE-FIELDS.
017400     05  WS-RUN-DATE          PIC 9(08).
017500     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
017600         10  WS-RUN-YEAR      PIC 9(04).
017700         10  WS-RUN-MONTH     PIC 9(02).
017800         10  WS-RUN-DAY       PIC 9(02).
017900*
018000 01  PRINT-FIELDS.
018100     05  PAGE-COUNT           PIC S9(3)  VALUE ZERO.
018200     05  LINES-ON-PAGE        PIC S9(3)  VALUE +55.
018300     05  LINE-COUNT           PIC S9(3)  VALUE +99.
018400*
018500 01  HEADING-LINE-1.
018600     05  FILLER          PIC X(07)  VALUE "DATE:  ".
018700     05  HL1-MONTH       PIC 9(02).
018800     05  FILLER          PIC X(01)  VALUE "/".
018900     05  HL1-DAY         PIC 9(02).
019000     05  FILLER          PIC X(01)  VALUE "/".
019100     05  HL1-YEAR        PIC 9(04).
019200     05  FILLER          PIC X(12)  VALUE SPACE.
019300     05  FILLER          PIC X(35)  VALUE
019400         "INVENTORY MAINTENANCE EXCEPTIONS  ".
019500     05  FILLER          PIC X(09)  VALUE "PAGE:    ".
019600     05  HL1-PAGE-NUMBER PIC ZZZ9.
019700     05  FILLER          PIC X(43)  VALUE SPACE.
019800*
019900 01  REJECT-LINE.
020000     05  FILLER             PIC X(04)  VALUE "*** ".
020100     05  RL-CODE            PIC X(01).
020200     05  FILLER             PIC X(01)  VALUE SPACE.
020300     05  RL-STORE-ID        PIC X(06).
020400     05  FILLER             PIC X(01)  VALUE SPACE.
020500     05  RL-PROD-ID         PIC X(06).
020600     05  FILLER             PIC X(02)  VALUE SPACE.
020700     05  RL-TEXT            PIC X(60).
020800     05  FILLER             PIC X(51)  VALUE SPACE.
020900*
021000 01  GRAND-TOTAL-LINE-1.
021100     05  FILLER             PIC X(01)  VALUE SPACE.
021200     05  FILLER             PIC X(24)  VALUE
021300         "TRANSACTIONS READ . . . ".
021400     05  GT1-READ           PIC ZZ,ZZ9.
021500     05  FILLER             PIC X(86)  VALUE SPACE.
021600*
021700 01  GRAND-TOTAL-LINE-2.
021800     05  FILLER             PIC X(01)  VALUE SPACE.
021900     05  FILLER             PIC X(24)  VALUE
022000         "TRANSACTIONS APPLIED. . ".
022100     05  GT2-APPLIED        PIC ZZ,ZZ9.
022200     05  FILLER             PIC X(86)  VALUE SPACE.
022300*
022400 01  GRAND-TOTAL-LINE-3.
022500     05  FILLER             PIC X(01)  VALUE SPACE.
022600     05  FILLER             PIC X(24)  VALUE
022700         "TRANSACTIONS REJECTED . ".
022800     05  GT3-REJECTED       PIC ZZ,ZZ9.
022900     05  FILLER             PIC X(86)  VALUE SPACE.
023000*
023100 PROCEDURE DIVISION.
023200*
023300******************************************************************
023400*    000-MAINTAIN-INVENTORY  --  MAIN LINE                        *
023500******************************************************************
023600*
023700 000-MAINTAIN-INVENTORY.
023800*
023900     PERFORM 100-INITIALIZE-RUN.
024000     PERFORM 200-APPLY-MAINTENANCE-TRANSACTION
024100         UNTIL INVMAINT-EOF.
024200     PERFORM 800-REWRITE-INVENTORY-FILE.
024300     PERFORM 900-PRINT-CONTROL-TOTALS.
024400     CLOSE INVMAINT RPTFILE.
024500     STOP RUN.
024600*
024700******************************************************************
024800*    100-INITIALIZE-RUN                                           *
024900******************************************************************
025000*
025100 100-INITIALIZE-RUN.
025200*
025300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
025400     OPEN INPUT  STORES.
025500     PERFORM 110-LOAD-STORE-TABLE UNTIL STORES-EOF.
025600     CLOSE STORES.
025700     OPEN INPUT  PRODUCTS.
025800     PERFORM 120-LOAD-PRODUCT-TABLE UNTIL PRODUCTS-EOF.
025900     CLOSE PRODUCTS.
026000     OPEN INPUT  INVENTORY.
026100     PERFORM 130-LOAD-INVENTORY-TABLE UNTIL INVENTORY-EOF.
026200     CLOSE INVENTORY.
026300     OPEN INPUT  INVMAINT
026400          OUTPUT RPTFILE.
026500     PERFORM 190-READ-INVMAINT.
026600*
026700 100-INITIALIZE-RUN-EXIT.
026800     EXIT.
026900*
027000 110-LOAD-STORE-TABLE.
027100*
027200     READ STORES
027300         AT END
027400             MOVE "Y" TO STORES-EOF-SWITCH
027500             GO TO 110-LOAD-STORE-TABLE-EXIT.
027600     ADD 1 TO ST-COUNT.
027700     MOVE STR-STORE-ID       TO ST-STORE-ID(ST-COUNT).
027800     MOVE STR-STORE-OWNER-ID TO ST-OWNER-ID(ST-COUNT).
027900     MOVE STR-STORE-ACTIVE   TO ST-ACTIVE(ST-COUNT).
028000*
028100 110-LOAD-STORE-TABLE-EXIT.
028200     EXIT.
028300*
028400 120-LOAD-PRODUCT-TABLE.
028500*
028600     READ PRODUCTS
028700         AT END
028800             MOVE "Y" TO PRODUCTS-EOF-SWITCH
028900             GO TO 120-LOAD-PRODUCT-TABLE-EXIT.
029000     ADD 1 TO PR-COUNT.
029100     MOVE PRD-PROD-ID         TO PR-PROD-ID(PR-COUNT).
029200     MOVE PRD-PROD-BASE-PRICE TO PR-BASE-PRICE(PR-COUNT).
029300     MOVE PRD-PROD-ACTIVE     TO PR-ACTIVE(PR-COUNT).
029400*
029500 120-LOAD-PRODUCT-TABLE-EXIT.
029600     EXIT.
029700*
029800 130-LOAD-INVENTORY-TABLE.
029900*
030000     READ INVENTORY
030100         AT END
030200             MOVE "Y" TO INVENTORY-EOF-SWITCH
030300             GO TO 130-LOAD-INVENTORY-TABLE-EXIT.
030400     ADD 1 TO IV-COUNT.
030500     MOVE INV-PROD-ID         TO IV-PROD-ID(IV-COUNT).
030600     MOVE INV-STORE-ID        TO IV-STORE-ID(IV-COUNT).
030700     MOVE INV-STOCK           TO IV-STOCK(IV-COUNT).
030800     MOVE INV-STOCK-MIN       TO IV-STOCK-MIN(IV-COUNT).
030900     MOVE INV-SALE-PRICE      TO IV-SALE-PRICE(IV-COUNT).
031000     MOVE INV-ACTIVE          TO IV-ACTIVE(IV-COUNT).
031100*
031200 130-LOAD-INVENTORY-TABLE-EXIT.
031300     EXIT.
031400*
031500 190-READ-INVMAINT.
031600*
031700     READ INVMAINT
031800         AT END
031900             MOVE "Y" TO INVMAINT-EOF-SWITCH.
032000*
032100******************************************************************
032200*    200-APPLY-MAINTENANCE-TRANSACTION                            *
032300******************************************************************
032400*
032500 200-APPLY-MAINTENANCE-TRANSACTION.
032600*
032700     ADD 1 TO CT-TXN-READ.
032800     EVALUATE TRUE
032900         WHEN MT-IS-ASSIGN-PRODUCT
033000             PERFORM 310-ASSIGN-PRODUCT
033100                 THRU 310-ASSIGN-PRODUCT-EXIT
033200         WHEN MT-IS-SET-STOCK
033300             PERFORM 320-SET-STOCK THRU 320-SET-STOCK-EXIT
033400         WHEN MT-IS-REPRICE
033500             PERFORM 330-REPRICE THRU 330-REPRICE-EXIT
033600         WHEN MT-IS-RECEIVE-STOCK
033700             PERFORM 340-RECEIVE-STOCK
033800                 THRU 340-RECEIVE-STOCK-EXIT
033900         WHEN MT-IS-DEACTIVATE
034000             PERFORM 350-DEACTIVATE THRU 350-DEACTIVATE-EXIT
034100         WHEN OTHER
034200             MOVE "UNKNOWN TRANSACTION CODE" TO REJECT-REASON
034300             PERFORM 950-REJECT-TRANSACTION
034400     END-EVALUATE.
034500     PERFORM 190-READ-INVMAINT.
034600*
034700******************************************************************
034800*    300-SERIES  --  ONE PARAGRAPH PER TRANSACTION CODE            *
034900******************************************************************
035000*
035100 310-ASSIGN-PRODUCT.
035200*
035300     MOVE AT-STORE-ID TO TW-STORE-ID.
035400     MOVE AT-PROD-ID  TO TW-PROD-ID.
035450     MOVE AT-USER-ID  TO TW-USER-ID.
035500     PERFORM 360-VALIDATE-STORE-AND-PRODUCT.
035600     IF TXN-REJECTED-SWITCH = "Y"
035700         GO TO 310-ASSIGN-PRODUCT-EXIT.
035800     PERFORM 370-FIND-ASSIGNMENT.
035900     IF ASSIGNMENT-WAS-FOUND
036000         MOVE "PRODUCT ALREADY ASSIGNED TO STORE" TO
036100             REJECT-REASON
036200         PERFORM 950-REJECT-TRANSACTION
036300         GO TO 310-ASSIGN-PRODUCT-EXIT.
036400     ADD 1 TO IV-COUNT.
036500     MOVE AT-PROD-ID          TO IV-PROD-ID(IV-COUNT).
036600     MOVE AT-STORE-ID         TO IV-STORE-ID(IV-COUNT).
036700     MOVE AT-INITIAL-STOCK    TO IV-STOCK(IV-COUNT).
036800     MOVE AT-STOCK-MIN        TO IV-STOCK-MIN(IV-COUNT).
036900     IF AT-SALE-PRICE = 0
037000         MOVE PR-BASE-PRICE(PR-IDX) TO IV-SALE-PRICE(IV-COUNT)
037100     ELSE
037200         MOVE AT-SALE-PRICE TO IV-SALE-PRICE(IV-COUNT)
037300     END-IF.
037400     MOVE "Y"                 TO IV-ACTIVE(IV-COUNT).
037500     ADD 1 TO CT-TXN-APPLIED.
037600*
037700 310-ASSIGN-PRODUCT-EXIT.
037800     EXIT.
037900*
038000 320-SET-STOCK.
038100*
038200     MOVE SS-STORE-ID TO TW-STORE-ID.
038300     MOVE SS-PROD-ID  TO TW-PROD-ID.
038320     MOVE SS-USER-ID  TO TW-USER-ID.
038340     PERFORM 360-VALIDATE-STORE-AND-PRODUCT.
038360     IF TXN-REJECTED-SWITCH = "Y"
038380         GO TO 320-SET-STOCK-EXIT.
038400     PERFORM 370-FIND-ASSIGNMENT.
038500     IF NOT ASSIGNMENT-WAS-FOUND
038600         MOVE "ASSIGNMENT NOT ON FILE" TO REJECT-REASON
038700         PERFORM 950-REJECT-TRANSACTION
038800         GO TO 320-SET-STOCK-EXIT.
038900     MOVE SS-NEW-STOCK TO IV-STOCK(IV-IDX).
039000     ADD 1 TO CT-TXN-APPLIED.
039100*
039200 320-SET-STOCK-EXIT.
039300     EXIT.
039400*
039500 330-REPRICE.
039600*
039700     MOVE RP-STORE-ID TO TW-STORE-ID.
039800     MOVE RP-PROD-ID  TO TW-PROD-ID.
039820     MOVE RP-USER-ID  TO TW-USER-ID.
039840     PERFORM 360-VALIDATE-STORE-AND-PRODUCT.
039860     IF TXN-REJECTED-SWITCH = "Y"
039880         GO TO 330-REPRICE-EXIT.
039900     IF RP-NEW-PRICE NOT > 0
040000         MOVE "REPRICE MUST BE GREATER THAN ZERO" TO
040100             REJECT-REASON
040200         PERFORM 950-REJECT-TRANSACTION
040300         GO TO 330-REPRICE-EXIT.
040400     PERFORM 370-FIND-ASSIGNMENT.
040500     IF NOT ASSIGNMENT-WAS-FOUND
040600         MOVE "ASSIGNMENT NOT ON FILE" TO REJECT-REASON
040700         PERFORM 950-REJECT-TRANSACTION
040800         GO TO 330-REPRICE-EXIT.
040900     MOVE RP-NEW-PRICE TO IV-SALE-PRICE(IV-IDX).
041000     ADD 1 TO CT-TXN-APPLIED.
041100*
041200 330-REPRICE-EXIT.
041300     EXIT.
041400*
041500 340-RECEIVE-STOCK.
041600*
041700     MOVE RC-STORE-ID TO TW-STORE-ID.
041800     MOVE RC-PROD-ID  TO TW-PROD-ID.
041820     MOVE RC-USER-ID  TO TW-USER-ID.
041840     PERFORM 360-VALIDATE-STORE-AND-PRODUCT.
041860     IF TXN-REJECTED-SWITCH = "Y"
041880         GO TO 340-RECEIVE-STOCK-EXIT.
041900     PERFORM 370-FIND-ASSIGNMENT.
042000     IF NOT ASSIGNMENT-WAS-FOUND
042100         MOVE "ASSIGNMENT NOT ON FILE" TO REJECT-REASON
042200         PERFORM 950-REJECT-TRANSACTION
042300         GO TO 340-RECEIVE-STOCK-EXIT.
042400     ADD RC-QTY-RECEIVED TO IV-STOCK(IV-IDX).
042500     ADD 1 TO CT-TXN-APPLIED.
042600*
042700 340-RECEIVE-STOCK-EXIT.
042800     EXIT.
042900*
043000 350-DEACTIVATE.
043100*
043200     MOVE DT-STORE-ID TO TW-STORE-ID.
043300     MOVE DT-PROD-ID  TO TW-PROD-ID.
043320     MOVE DT-USER-ID  TO TW-USER-ID.
043340     PERFORM 360-VALIDATE-STORE-AND-PRODUCT.
043360     IF TXN-REJECTED-SWITCH = "Y"
043380         GO TO 350-DEACTIVATE-EXIT.
043400     PERFORM 370-FIND-ASSIGNMENT.
043500     IF NOT ASSIGNMENT-WAS-FOUND
043600         MOVE "ASSIGNMENT NOT ON FILE" TO REJECT-REASON
043700         PERFORM 950-REJECT-TRANSACTION
043800         GO TO 350-DEACTIVATE-EXIT.
043900     MOVE "N" TO IV-ACTIVE(IV-IDX).
044000     ADD 1 TO CT-TXN-APPLIED.
044100*
044200 350-DEACTIVATE-EXIT.
044300     EXIT.
044400*
044500******************************************************************
044600*    360/370  --  SHARED VALIDATION AND TABLE SEARCH PARAGRAPHS   *
044700******************************************************************
044800*
044900 360-VALIDATE-STORE-AND-PRODUCT.
045000*
045100     MOVE "N" TO TXN-REJECTED-SWITCH.
045200     MOVE "N" TO STORE-FOUND-SWITCH.
045300     IF ST-COUNT = 0
045400         GO TO 360-NO-STORE.
045500     SEARCH ALL ST-ENTRY
045600         AT END
045700             MOVE "N" TO STORE-FOUND-SWITCH
045800         WHEN ST-STORE-ID(ST-IDX) = TW-STORE-ID
045900             MOVE "Y" TO STORE-FOUND-SWITCH
046000     END-SEARCH.
046100 360-NO-STORE.
046200     IF NOT STORE-WAS-FOUND
046300         MOVE "STORE NOT ON FILE" TO REJECT-REASON
046400         PERFORM 950-REJECT-TRANSACTION
046500         MOVE "Y" TO TXN-REJECTED-SWITCH
046600         GO TO 360-VALIDATE-STORE-AND-PRODUCT-EXIT.
046620     IF ST-OWNER-ID(ST-IDX) NOT = TW-USER-ID
046640         MOVE "NO ACCESS - USER DOES NOT OWN STORE" TO
046660             REJECT-REASON
046680         PERFORM 950-REJECT-TRANSACTION
046690         MOVE "Y" TO TXN-REJECTED-SWITCH
046695         GO TO 360-VALIDATE-STORE-AND-PRODUCT-EXIT.
046700     MOVE "N" TO PRODUCT-FOUND-SWITCH.
046800     IF PR-COUNT = 0
046900         GO TO 360-NO-PRODUCT.
047000     SEARCH ALL PR-ENTRY
047100         AT END
047200             MOVE "N" TO PRODUCT-FOUND-SWITCH
047300         WHEN PR-PROD-ID(PR-IDX) = TW-PROD-ID
047400             MOVE "Y" TO PRODUCT-FOUND-SWITCH
047500     END-SEARCH.
047600 360-NO-PRODUCT.
047700     IF NOT PRODUCT-WAS-FOUND
047800         MOVE "PRODUCT NOT ON CATALOGUE" TO REJECT-REASON
047900         PERFORM 950-REJECT-TRANSACTION
048000         MOVE "Y" TO TXN-REJECTED-SWITCH
048100         GO TO 360-VALIDATE-STORE-AND-PRODUCT-EXIT.
048200     IF NOT PR-IS-ACTIVE(PR-IDX)
048300         MOVE "PRODUCT IS INACTIVE IN CATALOGUE" TO
048400             REJECT-REASON
048500         PERFORM 950-REJECT-TRANSACTION
048600         MOVE "Y" TO TXN-REJECTED-SWITCH.
048700*
048800 360-VALIDATE-STORE-AND-PRODUCT-EXIT.
048900     EXIT.
049000*
049100 370-FIND-ASSIGNMENT.
049200*
049300     MOVE "N" TO ASSIGNMENT-FOUND-SWITCH.
049400     IF IV-COUNT = 0
049450         GO TO 370-FIND-ASSIGNMENT-EXIT.
049470     SET IV-IDX TO 1.
049600 370-SCAN-LOOP.
049700     IF IV-IDX > IV-COUNT
049800         GO TO 370-FIND-ASSIGNMENT-EXIT.
049900     IF IV-KEY-COMBINED(IV-IDX) = TW-KEY-COMBINED
050100         MOVE "Y" TO ASSIGNMENT-FOUND-SWITCH
050200         GO TO 370-FIND-ASSIGNMENT-EXIT.
050300     SET IV-IDX UP BY 1.
050400     GO TO 370-SCAN-LOOP.
050500*
050600 370-FIND-ASSIGNMENT-EXIT.
050700     EXIT.
050800*
050900******************************************************************
051000*    800-REWRITE-INVENTORY-FILE                                   *
051100******************************************************************
051200*
051300 800-REWRITE-INVENTORY-FILE.
051400*
051500     OPEN OUTPUT INVENTORY.
051600     SET IV-IDX TO 1.
051700 800-REWRITE-LOOP.
051800     IF IV-IDX > IV-COUNT
051900         GO TO 800-REWRITE-DONE.
052000     MOVE IV-PROD-ID(IV-IDX)    TO INV-PROD-ID.
052100     MOVE IV-STORE-ID(IV-IDX)   TO INV-STORE-ID.
052200     MOVE IV-STOCK(IV-IDX)      TO INV-STOCK.
052300     MOVE IV-STOCK-MIN(IV-IDX)  TO INV-STOCK-MIN.
052400     MOVE IV-SALE-PRICE(IV-IDX) TO INV-SALE-PRICE.
052500     MOVE IV-ACTIVE(IV-IDX)     TO INV-ACTIVE.
052600     WRITE STORE-INVENTORY-RECORD.
052700     IF NOT INVENTORY-SUCCESSFUL
052800         DISPLAY "WRITE ERROR ON INVENTORY FOR PRODUCT "
052900             INV-PROD-ID " STORE " INV-STORE-ID
053000             " STATUS " INVENTORY-FILE-STATUS.
053100     SET IV-IDX UP BY 1.
053200     GO TO 800-REWRITE-LOOP.
053300 800-REWRITE-DONE.
053400     CLOSE INVENTORY.
053500*
053600 800-REWRITE-INVENTORY-FILE-EXIT.
053700     EXIT.
053800*
053900******************************************************************
054000*    900-950  --  REPORT PARAGRAPHS                                *
054100******************************************************************
054200*
054300 900-PRINT-CONTROL-TOTALS.
054400*
054500     MOVE CT-TXN-READ     TO GT1-READ.
054600     MOVE GRAND-TOTAL-LINE-1 TO RPT-PRINT-LINE.
054700     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
054800     MOVE CT-TXN-APPLIED  TO GT2-APPLIED.
054900     MOVE GRAND-TOTAL-LINE-2 TO RPT-PRINT-LINE.
055000     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.
055100     MOVE CT-TXN-REJECTED TO GT3-REJECTED.
055200     MOVE GRAND-TOTAL-LINE-3 TO RPT-PRINT-LINE.
055300     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.
055400*
055500 900-PRINT-CONTROL-TOTALS-EXIT.
055600     EXIT.
055700*
055800 950-REJECT-TRANSACTION.
055900*
056000     IF LINE-COUNT > LINES-ON-PAGE
056100         PERFORM 960-PRINT-HEADING-LINES.
056200     ADD 1 TO CT-TXN-REJECTED.
056300     MOVE MT-TRANSACTION-CODE TO RL-CODE.
056400     MOVE TW-STORE-ID         TO RL-STORE-ID.
056500     MOVE TW-PROD-ID          TO RL-PROD-ID.
056600     MOVE REJECT-REASON       TO RL-TEXT.
056700     MOVE REJECT-LINE         TO RPT-PRINT-LINE.
056800     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.
056900     ADD 1 TO LINE-COUNT.
057000*
057100 950-REJECT-TRANSACTION-EXIT.
057200     EXIT.
057300*
057400 960-PRINT-HEADING-LINES.
057500*
057600     ADD 1 TO PAGE-COUNT.
057700     MOVE WS-RUN-MONTH  TO HL1-MONTH.
057800     MOVE WS-RUN-DAY    TO HL1-DAY.
057900     MOVE WS-RUN-YEAR   TO HL1-YEAR.
058000     MOVE PAGE-COUNT    TO HL1-PAGE-NUMBER.
058100     MOVE HEADING-LINE-1 TO RPT-PRINT-LINE.
058200     WRITE RPT-PRINT-LINE AFTER ADVANCING PAGE.
058300     MOVE 1 TO LINE-COUNT.
058400*
058500 960-PRINT-HEADING-LINES-EXIT.
058600     EXIT.
058700*
