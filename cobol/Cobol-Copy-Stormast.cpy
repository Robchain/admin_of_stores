000100******************************************************************
000200*    STORE MASTER RECORD LAYOUT  ("LOCAL")                       *
000300*    ONE ENTRY PER RETAIL LOCATION.  STR-STORE-OWNER-ID MUST     *
000400*    MATCH THE REQUESTING USER-ID ON EVERY SALE HEADER --        *
000500*    SEE 300-OPEN-SALE IN SAL1000.                                *
000700******************************************************************
000800*
000900 01  STORE-MASTER-RECORD.
001000     05  STR-STORE-ID            PIC 9(06).
001100     05  STR-STORE-NAME          PIC X(30).
001200     05  STR-STORE-ADDRESS       PIC X(40).
001300     05  STR-STORE-PHONE         PIC X(15).
001400     05  STR-STORE-CITY          PIC X(20).
001500     05  STR-STORE-OWNER-ID      PIC 9(06).
001600     05  STR-STORE-ACTIVE        PIC X(01).
001700         88  STORE-IS-ACTIVE             VALUE "Y".
001800         88  STORE-IS-INACTIVE           VALUE "N".
001900     05  FILLER                  PIC X(05).
002000*
