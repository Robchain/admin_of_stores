000100******************************************************************
000200*    USER MASTER RECORD LAYOUT                                   *
000300*    ONE ENTRY PER LOGIN-CAPABLE USER.  A USER MAY OWN ZERO OR   *
000400*    MORE STORES (SEE STR-STORE-OWNER-ID IN COBOL-COPY-STORMAST).*
000500******************************************************************
000600*
000700 01  USER-MASTER-RECORD.
000800     05  USR-USER-ID             PIC 9(06).
000900     05  USR-USER-NAME           PIC X(50).
001000     05  USR-USER-EMAIL          PIC X(100).
001100     05  FILLER                  PIC X(04).
001200*
